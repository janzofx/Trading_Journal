000010      *****************************************************************
000020      *                                                               *
000030      *  COPYBOOK:  TJWC002                                           *
000040      *  APLICACION: TJ1 - BITACORA DE OPERACIONES (TRADING JOURNAL)  *
000050      *  DESCRIPCION: LAYOUT DEL MAESTRO DE CUENTAS (ACCOUNT)          *
000060      *  AUTOR: R. ESPARRAGOZA                                        *
000070      *  FECHA CREACION: 14/03/1991                                   *
000080      *                                                               *
000090      *****************************************************************
000100      *        L O G    D E   M O D I F I C A C I O N E S             *
000110      *****************************************************************
000120      *  AUTOR   FECHA          DESCRIPCION                           *
000130      *----------------------------------------------------------------
000140      *  RES     14/03/1991     VERSION ORIGINAL
000150      *  MCA     21/01/1994     SE AMPLIA TJ-ACCT-DESCRIPCION A X(60)
000160      *****************************************************************
000170      *
000180       01  TJ-ACCOUNT-RECORD.
000190           05  TJ-ACCT-NAME                PIC X(20).
000200           05  TJ-ACCT-SALDO-INICIAL       PIC S9(9)V9(2) COMP-3.
000210           05  TJ-ACCT-DESCRIPCION         PIC X(60).
000220           05  FILLER                      PIC X(04).
