000010      ******************************************************************
000020      *                                                                *
000030      *  PROGRAMA: TJ1S010                                             *
000040      *                                                                *
000050      *  FECHA CREACION: 02/09/1992                                    *
000060      *                                                                *
000070      *  AUTOR: FACTORIA                                                *
000080      *                                                                *
000090      *  APLICACION: BITACORA DE OPERACIONES (TRADING JOURNAL). (TJ1)  *
000100      *                                                                *
000110      *  DESCRIPCION: CALCULO DE ESTADISTICAS AGREGADAS DE GANANCIA Y  *
000120      *               PERDIDA SOBRE EL MAESTRO DE OPERACIONES, CON     *
000130      *               FILTRO OPCIONAL POR SIMBOLO RECIBIDO EN TARJETA  *
000140      *               DE PARAMETROS. EMITE UN REGISTRO TJ-STATISTICS-  *
000150      *               RECORD Y EL REPORTE IMPRESO RESPECTIVO.          *
000160      *                                                                *
000170      ******************************************************************
000180      * DOCUMENTACION.                                                 *
000190      * ------------------                                             *
000200      * ARCHIVO DE ENTRADA : TRADES-FILE (MAESTRO NORMALIZADO)         *
000210      *                      TJ1S010-PARM (TARJETA DE PARAMETROS)      *
000220      * ARCHIVO DE SALIDA  : STATISTICS-REPORT (IMPRESO)               *
000230      * PROCESO GLOBAL: SE LEE LA TARJETA DE PARAMETROS (SIMBOLO A     *
000240      *    FILTRAR, EN BLANCO = SIN FILTRO), LUEGO SE RECORRE UNA SOLA *
000250      *    VEZ EL MAESTRO ACUMULANDO GANADORAS/PERDEDORAS Y SUS        *
000260      *    MONTOS, Y AL FINAL SE CALCULAN LAS RAZONES (WIN-RATE,       *
000270      *    PROFIT-FACTOR, PROMEDIOS) Y SE IMPRIME EL RENGLON.          *
000280      ******************************************************************
000290      *        L O G    D E   M O D I F I C A C I O N E S             *
000300      ******************************************************************
000310      *  AUTOR   FECHA          DESCRIPCION                           *
000320      *----------------------------------------------------------------
000330      *  RES     02/09/1992     VERSION ORIGINAL - ESTADISTICAS SIN
000340      *                         FILTRO DE SIMBOLO
000350      *  MCA     21/01/1994     SE AGREGA EL FILTRO POR SIMBOLO Y EL
000360      *                         SENTINEL DE FACTOR DE GANANCIA INFINITO
000370      *                         (REQ 94-003)
000380      *  JPT     11/02/1999     AJUSTE Y2K - SIN IMPACTO EN ESTE
000390      *                         PROGRAMA, SE DEJA CONSTANCIA EN
000400      *                         BITACORA (REQ 99-014)
000410      *  JPT     30/06/2001     SE ACLARA EL SIGNO DE AVERAGE-LOSS
000420      *                         (NEGATIVO) FRENTE A TOTAL-LOSS (SIN
000430      *                         SIGNO) - REQ 01-077
000440      ******************************************************************
000450       IDENTIFICATION DIVISION.
000460      *
000470       PROGRAM-ID.   TJ1S010.
000480       AUTHOR.       FACTORIA.
000490       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE OPERACIONES.
000500       DATE-WRITTEN. 02/09/1992.
000510       DATE-COMPILED.
000520       SECURITY.     USO INTERNO.
000530      ******************************************************************
000540      *                                                                *
000550      *        E N V I R O N M E N T         D I V I S I O N           *
000560      *                                                                *
000570      ******************************************************************
000580       ENVIRONMENT DIVISION.
000590      *
000600       CONFIGURATION SECTION.
000610      *
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640      *
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT TRADES-FILE        ASSIGN TO TJITRDS
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS  IS WS-TRADES-STATUS.
000700      *
000710           SELECT TJ1S010-PARM       ASSIGN TO TJSPARM
000720               ORGANIZATION IS LINE SEQUENTIAL
000730               FILE STATUS  IS WS-PARM-STATUS.
000740      *
000750           SELECT STATISTICS-REPORT  ASSIGN TO TJSRPT
000760               ORGANIZATION IS LINE SEQUENTIAL
000770               FILE STATUS  IS WS-RPT-STATUS.
000780      ******************************************************************
000790      *                        D A T A   D I V I S I O N               *
000800      ******************************************************************
000810       DATA DIVISION.
000820       FILE SECTION.
000830      *
000840       FD  TRADES-FILE
000850           RECORD CONTAINS 256 CHARACTERS.
000860       01  TJ-TRADES-FD-REC                PIC X(256).
000870      *
000880       FD  TJ1S010-PARM.
000890       01  TJ-PARM-LINEA                   PIC X(80).
000900      *
000910       FD  STATISTICS-REPORT.
000920       01  TJ-RPT-LINEA                    PIC X(133).
000930      ******************************************************************
000940      *                  W O R K I N G - S T O R A G E                 *
000950      ******************************************************************
000960       WORKING-STORAGE SECTION.
000970      *****************************************************************
000980      *      CAMPOS DE TRABAJO DE USO INDEPENDIENTE (NIVEL 77)          *
000990      *****************************************************************
001000       77  WS-ERR-MSG                      PIC X(40).
001010       77  WS-ERR-CDE                      PIC X(02).
001020       77  WS-ERR-PROC                     PIC X(20).
001030      *
001040       01  WS-TRADES-STATUS                PIC X(02) VALUE SPACES.
001050       01  WS-PARM-STATUS                  PIC X(02) VALUE SPACES.
001060       01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.
001070      *
001080           COPY TJWC001.
001090           COPY TJWC003.
001100      *
001110      ******************************************************************
001120      *              AREA DE PARAMETROS DE CORRIDA                     *
001130      ******************************************************************
001140       01  WS-PARM-AREA.
001150           05  WS-PARM-SIMBOLO             PIC X(20) VALUE SPACES.
001160           05  FILLER                      PIC X(60).
001170      *
001180       01  WS-SIMBOLO-FILTRO-MAYUS         PIC X(20) VALUE SPACES.
001190       01  WS-SIMBOLO-TRADE-MAYUS          PIC X(20) VALUE SPACES.
001200       01  WS-HAY-FILTRO-SW                PIC X(01) VALUE 'N'.
001210           88  HAY-FILTRO-SIMBOLO                     VALUE 'S'.
001220           88  NO-HAY-FILTRO-SIMBOLO                  VALUE 'N'.
001230      ******************************************************************
001240      *                  AREA  DE  SWITCHES                            *
001250      ******************************************************************
001260       01  SW-SWITCHES.
001270           05  SW-FIN-TRADES               PIC X(01)   VALUE 'N'.
001280               88  FIN-TRADES                          VALUE 'S'.
001290               88  NO-FIN-TRADES                       VALUE 'N'.
001300      ******************************************************************
001310      *           AREA DE CALCULO DE NET-PROFIT DE LA OPERACION        *
001320      ******************************************************************
001330       01  WS-NET-PROFIT                   PIC S9(9)V9(2) COMP-3.
001340      ******************************************************************
001350      *                     AREA DE ACUMULADORES                       *
001360      ******************************************************************
001370       01  CN-ACUMULADORES.
001380           05  CN-TOTAL-TRADES             PIC 9(07)   COMP VALUE ZERO.
001390           05  CN-WINNING-TRADES           PIC 9(07)   COMP VALUE ZERO.
001400           05  CN-LOSING-TRADES            PIC 9(07)   COMP VALUE ZERO.
001410           05  CN-TOTAL-PROFIT             PIC S9(9)V9(2) COMP-3
001420                                            VALUE ZERO.
001430           05  CN-TOTAL-LOSS-SIGNO         PIC S9(9)V9(2) COMP-3
001440                                            VALUE ZERO.
001450           05  CN-LARGEST-WIN              PIC S9(9)V9(2) COMP-3
001460                                            VALUE ZERO.
001470           05  CN-LARGEST-LOSS             PIC S9(9)V9(2) COMP-3
001480                                            VALUE ZERO.
001490      ******************************************************************
001500      *                        AREA DE CONTANTES                       *
001510      ******************************************************************
001520       01  CT-CONTANTES.
001530           05  CT-PROGRAMA                 PIC X(08)   VALUE 'TJ1S010'.
001540      *
001550      ******************************************************************
001560      *                                                                *
001570      *           P R O C E D U R E      D I V I S I O N               *
001580      *                                                                *
001590      ******************************************************************
001600       PROCEDURE DIVISION.
001610      *
001620       0000-MAINLINE.
001630      *
001640           PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
001650           PERFORM 3000-ACUMULAR         THRU 3000-ACUMULAR-EXIT
001660              UNTIL FIN-TRADES
001670           PERFORM 4000-CALCULAR-ESTADISTICAS
001680              THRU 4000-CALCULAR-ESTADISTICAS-EXIT
001690           PERFORM 7000-IMPRIMIR        THRU 7000-IMPRIMIR-EXIT
001700           PERFORM 9000-FIN             THRU 9000-FIN-EXIT
001710      *
001720           STOP RUN.
001730      ******************************************************************
001740       1000-INICIO.
001750      ******************************************************************
001760           OPEN INPUT  TJ1S010-PARM.
001770           IF WS-PARM-STATUS = '00'
001780               READ TJ1S010-PARM
001790               IF WS-PARM-STATUS = '00'
001800                   MOVE TJ-PARM-LINEA(1:20) TO WS-PARM-SIMBOLO
001810               END-IF
001820               CLOSE TJ1S010-PARM
001830           END-IF
001840      *
001850           IF WS-PARM-SIMBOLO = SPACES
001860               SET NO-HAY-FILTRO-SIMBOLO TO TRUE
001870           ELSE
001880               SET HAY-FILTRO-SIMBOLO TO TRUE
001890               MOVE WS-PARM-SIMBOLO     TO WS-SIMBOLO-FILTRO-MAYUS
001900               INSPECT WS-SIMBOLO-FILTRO-MAYUS CONVERTING
001910                   'abcdefghijklmnopqrstuvwxyz' TO
001920                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001930           END-IF
001940      *
001950           OPEN INPUT TRADES-FILE.
001960           IF WS-TRADES-STATUS NOT = '00'
001970               MOVE 'ERROR ABRIENDO TRADES-FILE'    TO WS-ERR-MSG
001980               MOVE WS-TRADES-STATUS              TO WS-ERR-CDE
001990               MOVE '1000-INICIO'                   TO WS-ERR-PROC
002000               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002010           END-IF
002020      *
002030           OPEN OUTPUT STATISTICS-REPORT.
002040           IF WS-RPT-STATUS NOT = '00'
002050               MOVE 'ERROR ABRIENDO STATISTICS-REPORT' TO WS-ERR-MSG
002060               MOVE WS-RPT-STATUS                 TO WS-ERR-CDE
002070               MOVE '1000-INICIO'                   TO WS-ERR-PROC
002080               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002090           END-IF
002100      *
002110           PERFORM 1900-LEER-TRADE THRU 1900-LEER-TRADE-EXIT.
002120      *
002130       1000-INICIO-EXIT.
002140           EXIT.
002150      ******************************************************************
002160       1900-LEER-TRADE.
002170      ******************************************************************
002180           READ TRADES-FILE.
002190      *
002200           EVALUATE WS-TRADES-STATUS
002210               WHEN '00'
002220                   MOVE TJ-TRADES-FD-REC TO TJ-TRADE-RECORD
002230               WHEN '10'
002240                   SET FIN-TRADES TO TRUE
002250               WHEN OTHER
002260                   MOVE 'ERROR DE LECTURA TRADES-FILE' TO WS-ERR-MSG
002270                   MOVE WS-TRADES-STATUS          TO WS-ERR-CDE
002280                   MOVE '1900-LEER-TRADE'          TO WS-ERR-PROC
002290                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002300           END-EVALUATE.
002310      *
002320       1900-LEER-TRADE-EXIT.
002330           EXIT.
002340      ******************************************************************
002350       3000-ACUMULAR.
002360      *    ACUMULA UNA OPERACION CERRADA QUE PASE EL FILTRO DE SIMBOLO
002370      ******************************************************************
002380           PERFORM 3050-DERIVAR-TRADE THRU 3050-DERIVAR-TRADE-EXIT
002390      *
002400           IF TJ-ES-CERRADA
002410               IF NO-HAY-FILTRO-SIMBOLO OR
002420                  WS-SIMBOLO-TRADE-MAYUS = WS-SIMBOLO-FILTRO-MAYUS
002430                   PERFORM 3100-ACUMULAR-CERRADA
002440                      THRU 3100-ACUMULAR-CERRADA-EXIT
002450               END-IF
002460           END-IF
002470      *
002480           PERFORM 1900-LEER-TRADE THRU 1900-LEER-TRADE-EXIT.
002490      *
002500       3000-ACUMULAR-EXIT.
002510           EXIT.
002520      ******************************************************************
002530       3050-DERIVAR-TRADE.
002540      *    DERIVA NET-PROFIT, ES-CERRADA/GANADORA/PERDEDORA Y EL
002550      *    SIMBOLO EN MAYUSCULAS PARA COMPARAR CONTRA EL FILTRO.
002560      ******************************************************************
002570           COMPUTE TJ-NET-PROFIT =
002580               TJ-PROFIT-AMT + TJ-COMMISSION-AMT + TJ-SWAP-AMT
002590           MOVE TJ-NET-PROFIT TO WS-NET-PROFIT
002600      *
002610           SET TJ-NO-ES-CERRADA TO TRUE
002620           SET TJ-ES-GANADORA   TO FALSE
002630           SET TJ-ES-PERDEDORA  TO FALSE
002640      *
002650           IF TJ-CLOSE-DATE NOT = ZERO
002660               SET TJ-ES-CERRADA TO TRUE
002670               IF WS-NET-PROFIT > 0
002680                   SET TJ-ES-GANADORA TO TRUE
002690               ELSE
002700                   IF WS-NET-PROFIT < 0
002710                       SET TJ-ES-PERDEDORA TO TRUE
002720                   END-IF
002730               END-IF
002740           END-IF
002750      *
002760           MOVE TJ-SYMBOL TO WS-SIMBOLO-TRADE-MAYUS
002770           INSPECT WS-SIMBOLO-TRADE-MAYUS CONVERTING
002780               'abcdefghijklmnopqrstuvwxyz' TO
002790               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002800      *
002810       3050-DERIVAR-TRADE-EXIT.
002820           EXIT.
002830      ******************************************************************
002840       3100-ACUMULAR-CERRADA.
002850      ******************************************************************
002860           ADD 1 TO CN-TOTAL-TRADES
002870      *
002880           IF TJ-ES-GANADORA
002890               ADD 1 TO CN-WINNING-TRADES
002900               ADD TJ-NET-PROFIT TO CN-TOTAL-PROFIT
002910               IF TJ-NET-PROFIT > CN-LARGEST-WIN
002920                   MOVE TJ-NET-PROFIT TO CN-LARGEST-WIN
002930               END-IF
002940           END-IF
002950      *
002960           IF TJ-ES-PERDEDORA
002970               ADD 1 TO CN-LOSING-TRADES
002980               ADD TJ-NET-PROFIT TO CN-TOTAL-LOSS-SIGNO
002990               IF TJ-NET-PROFIT < CN-LARGEST-LOSS
003000                   MOVE TJ-NET-PROFIT TO CN-LARGEST-LOSS
003010               END-IF
003020           END-IF.
003030      *
003040       3100-ACUMULAR-CERRADA-EXIT.
003050           EXIT.
003060      ******************************************************************
003070       4000-CALCULAR-ESTADISTICAS.
003080      *    CALCULA LAS RAZONES A PARTIR DE LOS ACUMULADORES DE
003090      *    3000-ACUMULAR Y LAS COPIA AL REGISTRO DE SALIDA.
003100      ******************************************************************
003110           INITIALIZE TJ-STATISTICS-RECORD
003120      *
003130           MOVE CN-TOTAL-TRADES      TO TJ-STA-TOTAL-TRADES
003140           MOVE CN-WINNING-TRADES    TO TJ-STA-WINNING-TRADES
003150           MOVE CN-LOSING-TRADES     TO TJ-STA-LOSING-TRADES
003160           MOVE CN-LARGEST-WIN       TO TJ-STA-LARGEST-WIN
003170           MOVE CN-LARGEST-LOSS      TO TJ-STA-LARGEST-LOSS
003180           MOVE CN-TOTAL-PROFIT      TO TJ-STA-TOTAL-PROFIT
003190      *
003200      *        TOTAL-LOSS SE GUARDA SIN SIGNO (VALOR ABSOLUTO DE LA
003210      *        SUMA DE PERDIDAS, QUE ES NEGATIVA EN EL ACUMULADOR)
003220           COMPUTE TJ-STA-TOTAL-LOSS = CN-TOTAL-LOSS-SIGNO * -1
003230      *
003240           COMPUTE TJ-STA-NET-PROFIT-SUM =
003250               TJ-STA-TOTAL-PROFIT - TJ-STA-TOTAL-LOSS
003260      *
003270           IF CN-TOTAL-TRADES = ZERO
003280               MOVE ZERO TO TJ-STA-WIN-RATE
003290           ELSE
003300               COMPUTE TJ-STA-WIN-RATE ROUNDED =
003310                   CN-WINNING-TRADES / CN-TOTAL-TRADES
003320           END-IF
003330      *
003340           IF TJ-STA-TOTAL-LOSS = ZERO
003350               IF TJ-STA-TOTAL-PROFIT > ZERO
003360                   SET TJ-FACTOR-INFINITO TO TRUE
003370               ELSE
003380                   MOVE ZERO TO TJ-STA-PROFIT-FACTOR
003390               END-IF
003400           ELSE
003410               COMPUTE TJ-STA-PROFIT-FACTOR ROUNDED =
003420                   TJ-STA-TOTAL-PROFIT / TJ-STA-TOTAL-LOSS
003430           END-IF
003440      *
003450           IF CN-WINNING-TRADES = ZERO
003460               MOVE ZERO TO TJ-STA-AVERAGE-WIN
003470           ELSE
003480               COMPUTE TJ-STA-AVERAGE-WIN ROUNDED =
003490                   TJ-STA-TOTAL-PROFIT / CN-WINNING-TRADES
003500           END-IF
003510      *
003520      *        AVERAGE-LOSS CONSERVA EL SIGNO NEGATIVO DE LA SUMA DE
003530      *        PERDIDAS (A DIFERENCIA DE TOTAL-LOSS, QUE ES ABSOLUTO)
003540           IF CN-LOSING-TRADES = ZERO
003550               MOVE ZERO TO TJ-STA-AVERAGE-LOSS
003560           ELSE
003570               COMPUTE TJ-STA-AVERAGE-LOSS ROUNDED =
003580                   CN-TOTAL-LOSS-SIGNO / CN-LOSING-TRADES
003590           END-IF.
003600      *
003610       4000-CALCULAR-ESTADISTICAS-EXIT.
003620           EXIT.
003630      ******************************************************************
003640       7000-IMPRIMIR.
003650      ******************************************************************
003660           MOVE SPACES TO TJ-LINEA-RPT-ESTAD
003670      *
003680           IF HAY-FILTRO-SIMBOLO
003690               MOVE WS-PARM-SIMBOLO TO RPT-E-SYMBOLO
003700           ELSE
003710               MOVE 'TODOS'         TO RPT-E-SYMBOLO
003720           END-IF
003730      *
003740           MOVE TJ-STA-TOTAL-TRADES     TO RPT-E-TOTAL
003750           MOVE TJ-STA-WINNING-TRADES   TO RPT-E-GANADORAS
003760           MOVE TJ-STA-LOSING-TRADES    TO RPT-E-PERDEDORAS
003770           COMPUTE RPT-E-WIN-RATE       = TJ-STA-WIN-RATE * 100
003780           MOVE TJ-STA-NET-PROFIT-SUM   TO RPT-E-NET-PROFIT
003790           MOVE TJ-STA-PROFIT-FACTOR    TO RPT-E-PROFIT-FACTOR
003800           MOVE TJ-STA-LARGEST-WIN      TO RPT-E-LARGEST-WIN
003810           MOVE TJ-STA-LARGEST-LOSS     TO RPT-E-LARGEST-LOSS
003820           MOVE TJ-STA-AVERAGE-WIN      TO RPT-E-AVG-WIN
003830           MOVE TJ-STA-AVERAGE-LOSS     TO RPT-E-AVG-LOSS
003840      *
003850           MOVE SPACES          TO TJ-RPT-LINEA
003860           MOVE TJ-LINEA-RPT-ESTAD TO TJ-RPT-LINEA
003870           WRITE TJ-RPT-LINEA.
003880      *
003890       7000-IMPRIMIR-EXIT.
003900           EXIT.
003910      ******************************************************************
003920       9000-FIN.
003930      ******************************************************************
003940           CLOSE TRADES-FILE.
003950           CLOSE STATISTICS-REPORT.
003960      *
003970           DISPLAY 'TJ1S010 - CALCULO DE ESTADISTICAS TERMINADO'.
003980           DISPLAY '  TOTAL-TRADES  : ' TJ-STA-TOTAL-TRADES.
003990           DISPLAY '  GANADORAS     : ' TJ-STA-WINNING-TRADES.
004000           DISPLAY '  PERDEDORAS    : ' TJ-STA-LOSING-TRADES.
004010      *
004020       9000-FIN-EXIT.
004030           EXIT.
004040      ******************************************************************
004050       9900-ERROR.
004060      ******************************************************************
004070           DISPLAY '********************************************'.
004080           DISPLAY '  TJ1S010 - ERROR EN TIEMPO DE EJECUCION'.
004090           DISPLAY '  ' WS-ERR-MSG.
004100           DISPLAY '  CODIGO: ' WS-ERR-CDE.
004110           DISPLAY '  PARRAFO: ' WS-ERR-PROC.
004120           DISPLAY '********************************************'.
004130           CLOSE TRADES-FILE.
004140           CLOSE STATISTICS-REPORT.
004150           STOP RUN.
004160      *
004170       9900-ERROR-EXIT.
004180           EXIT.
