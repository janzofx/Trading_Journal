000010      ******************************************************************
000020      *                                                                *
000030      *  PROGRAMA: TJ1E010                                             *
000040      *                                                                *
000050      *  FECHA CREACION: 07/01/1993                                    *
000060      *                                                                *
000070      *  AUTOR: FACTORIA                                                *
000080      *                                                                *
000090      *  APLICACION: BITACORA DE OPERACIONES (TRADING JOURNAL). (TJ1)  *
000100      *                                                                *
000110      *  DESCRIPCION: CALCULO DE LA CURVA DE CAPITAL (EQUITY CURVE)    *
000120      *               SOBRE EL MAESTRO DE OPERACIONES, EN ORDEN DE     *
000130      *               FECHA/HORA DE CIERRE, CON FILTRO OPCIONAL POR    *
000140      *               ESTRATEGIA O CUENTA RECIBIDO EN TARJETA DE       *
000150      *               PARAMETROS. TAMBIEN LISTA LAS ESTRATEGIAS Y      *
000160      *               CUENTAS DISTINTAS PRESENTES EN EL MAESTRO.       *
000170      *                                                                *
000180      ******************************************************************
000190      * DOCUMENTACION.                                                 *
000200      * ------------------                                             *
000210      * ARCHIVO DE ENTRADA : TRADES-FILE (MAESTRO NORMALIZADO)         *
000220      *                      ACCOUNTS-FILE (SALDO INICIAL POR CUENTA)  *
000230      *                      TJ1E010-PARM (TARJETA DE PARAMETROS)      *
000240      * ARCHIVO DE SALIDA  : EQUITY-CURVE-REPORT (IMPRESO)             *
000250      * PROCESO GLOBAL: SE LEE LA TARJETA DE PARAMETROS (CUENTA Y/O    *
000260      *    ESTRATEGIA A FILTRAR Y SALDO INICIAL POR DEFECTO), SE CARGA *
000270      *    LA TABLA DE CUENTAS EN MEMORIA, SE ORDENA (SORT) EL         *
000280      *    MAESTRO DE OPERACIONES CERRADAS QUE PASAN EL FILTRO POR     *
000290      *    FECHA/HORA DE CIERRE ASCENDENTE Y SE RECORRE EN ESE ORDEN   *
000300      *    ACUMULANDO EL SALDO. SE EMITE UNA FILA INICIAL UN SEGUNDO   *
000310      *    ANTES DEL PRIMER CIERRE Y LUEGO UNA FILA POR OPERACION.      *
000320      ******************************************************************
000330      *        L O G    D E   M O D I F I C A C I O N E S             *
000340      ******************************************************************
000350      *  AUTOR   FECHA          DESCRIPCION                           *
000360      *----------------------------------------------------------------
000370      *  RES     07/01/1993     VERSION ORIGINAL
000380      *  MCA     21/01/1994     SE AGREGA FILTRO POR ESTRATEGIA/CUENTA
000390      *                         Y LISTADO DE DISTINTAS (REQ 94-003)
000400      *  JPT     11/02/1999     AJUSTE Y2K - RETROCESO DE UN SEGUNDO
000410      *                         DE LA FILA INICIAL VALIDADO CONTRA
000420      *                         FECHAS DE 4 DIGITOS DE ANO (REQ 99-014)
000430      *  JPT     30/06/2001     SE ACLARA QUE EL LISTADO DE DISTINTAS
000440      *                         NO IGNORA MAYUSCULAS/MINUSCULAS, A
000450      *                         DIFERENCIA DEL FILTRO DE CUENTA Y
000460      *                         ESTRATEGIA QUE SI LAS IGNORA (REQ
000470      *                         01-077)
000480      *  JPT     04/11/2004     SE CORRIGE 4100-RETROCEDER-UN-SEGUNDO:
000490      *                         EL RETROCESO AL 1RO. DE MARZO DE UN ANO
000500      *                         BISIESTO DABA 28/FEB EN VEZ DE 29/FEB.
000510      *                         SE AGREGA 4150-VALIDAR-BISIESTO (REQ
000520      *                         04-066)
000530      ******************************************************************
000540       IDENTIFICATION DIVISION.
000550      *
000560       PROGRAM-ID.   TJ1E010.
000570       AUTHOR.       FACTORIA.
000580       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE OPERACIONES.
000590       DATE-WRITTEN. 07/01/1993.
000600       DATE-COMPILED.
000610       SECURITY.     USO INTERNO.
000620      ******************************************************************
000630      *                                                                *
000640      *        E N V I R O N M E N T         D I V I S I O N           *
000650      *                                                                *
000660      ******************************************************************
000670       ENVIRONMENT DIVISION.
000680      *
000690       CONFIGURATION SECTION.
000700      *
000710       SPECIAL-NAMES.
000720           C01 IS TOP-OF-FORM.
000730      *
000740       INPUT-OUTPUT SECTION.
000750       FILE-CONTROL.
000760           SELECT TRADES-FILE          ASSIGN TO TJITRDS
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS  IS WS-TRADES-STATUS.
000790      *
000800           SELECT ACCOUNTS-FILE        ASSIGN TO TJIACCT
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               FILE STATUS  IS WS-ACCT-STATUS.
000830      *
000840           SELECT TJ1E010-PARM         ASSIGN TO TJEPARM
000850               ORGANIZATION IS LINE SEQUENTIAL
000860               FILE STATUS  IS WS-PARM-STATUS.
000870      *
000880           SELECT EQUITY-CURVE-REPORT  ASSIGN TO TJERPT
000890               ORGANIZATION IS LINE SEQUENTIAL
000900               FILE STATUS  IS WS-RPT-STATUS.
000910      *
000920           SELECT WORK-ORDENADO        ASSIGN TO TJEWORK.
000930      ******************************************************************
000940      *                        D A T A   D I V I S I O N               *
000950      ******************************************************************
000960       DATA DIVISION.
000970       FILE SECTION.
000980      *
000990       FD  TRADES-FILE
001000           RECORD CONTAINS 256 CHARACTERS.
001010       01  TJ-TRADES-FD-REC                PIC X(256).
001020      *
001030       FD  ACCOUNTS-FILE
001040           RECORD CONTAINS 90 CHARACTERS.
001050       01  TJ-ACCOUNTS-FD-REC              PIC X(90).
001060      *
001070       FD  TJ1E010-PARM.
001080       01  TJ-PARM-LINEA                   PIC X(80).
001090      *
001100       FD  EQUITY-CURVE-REPORT.
001110       01  TJ-RPT-LINEA                    PIC X(133).
001120      *
001130       SD  WORK-ORDENADO.
001140       01  TJ-WORK-REC.
001150           05  WK-CLOSE-DATE               PIC 9(8).
001160           05  WK-CLOSE-TIME               PIC 9(6).
001170           05  WK-SECUENCIA-ENTRADA        PIC 9(7).
001180           05  WK-TRADE                    PIC X(256).
001190      ******************************************************************
001200      *                  W O R K I N G - S T O R A G E                 *
001210      ******************************************************************
001220       WORKING-STORAGE SECTION.
001230      *****************************************************************
001240      *      CAMPOS DE TRABAJO DE USO INDEPENDIENTE (NIVEL 77)          *
001250      *****************************************************************
001260       77  WS-ERR-MSG                      PIC X(40).
001270       77  WS-ERR-CDE                      PIC X(02).
001280       77  WS-ERR-PROC                     PIC X(20).
001290      *
001300       01  WS-TRADES-STATUS                PIC X(02) VALUE SPACES.
001310       01  WS-ACCT-STATUS                  PIC X(02) VALUE SPACES.
001320       01  WS-PARM-STATUS                  PIC X(02) VALUE SPACES.
001330       01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.
001340       01  WS-WORK-STATUS                  PIC X(02) VALUE SPACES.
001350      *
001360           COPY TJWC001.
001370           COPY TJWC002.
001380           COPY TJWC004.
001390      *
001400      ******************************************************************
001410      *              AREA DE PARAMETROS DE CORRIDA                     *
001420      ******************************************************************
001430       01  WS-PARM-AREA.
001440           05  WS-PARM-CUENTA              PIC X(20) VALUE SPACES.
001450           05  WS-PARM-ESTRATEGIA          PIC X(30) VALUE SPACES.
001460           05  WS-PARM-SALDO-TXT           PIC X(15) VALUE SPACES.
001470      *
001480       01  WS-CUENTA-FILTRO-MAYUS          PIC X(20) VALUE SPACES.
001490       01  WS-ESTRATEGIA-FILTRO-MAYUS      PIC X(30) VALUE SPACES.
001500       01  WS-CAMPO-MAYUS-AUX              PIC X(30) VALUE SPACES.
001510       01  WS-HAY-FILTRO-CUENTA-SW         PIC X(01) VALUE 'N'.
001520           88  HAY-FILTRO-CUENTA                      VALUE 'S'.
001530       01  WS-HAY-FILTRO-ESTRAT-SW         PIC X(01) VALUE 'N'.
001540           88  HAY-FILTRO-ESTRATEGIA                   VALUE 'S'.
001550       01  WS-SALDO-INICIAL-PARM           PIC S9(9)V9(2) COMP-3
001560                                            VALUE ZERO.
001570      ******************************************************************
001580      *         AREA DE CONVERSION NUMERICA (TARJETA DE SALDO)         *
001590      ******************************************************************
001600       01  TJ-CONV-AREA.
001610           05  TJ-CONV-ENTRADA             PIC X(20).
001620           05  TJ-CONV-SIGNO               PIC X(01).
001630           05  TJ-CONV-PARTE-ENT           PIC X(12).
001640           05  TJ-CONV-PARTE-ENT-JR        PIC X(12) JUSTIFIED RIGHT.
001650           05  TJ-CONV-ENT-NUM             PIC 9(12).
001660           05  TJ-CONV-PARTE-DEC           PIC X(05).
001670           05  TJ-CONV-DEC-NUM             PIC 9(05).
001680           05  TJ-CONV-PARTES-CONTADAS     PIC 9(01) COMP.
001690           05  TJ-CONV-RESULTADO           PIC S9(9)V9(5) COMP-3.
001700           05  FILLER                      PIC X(05).
001710      ******************************************************************
001720      *             TABLA DE CUENTAS EN MEMORIA (SALDO INICIAL)        *
001730      ******************************************************************
001740       01  WS-CUENTAS-CARGADAS             PIC 9(04) COMP VALUE ZERO.
001750       01  WS-TABLA-CUENTAS.
001760           05  WS-CUENTA-ENTRADA OCCURS 1 TO 500 TIMES
001770                                  DEPENDING ON WS-CUENTAS-CARGADAS
001780                                  INDEXED BY WS-IX-CUENTA.
001790               10  WS-CUENTA-NOMBRE        PIC X(20).
001800               10  WS-CUENTA-SALDO         PIC S9(9)V9(2) COMP-3.
001810      ******************************************************************
001820      *             LISTA DE ESTRATEGIAS/CUENTAS DISTINTAS             *
001830      ******************************************************************
001840       01  WS-TABLA-ESTRATEGIAS.
001850           05  WS-ESTRATEGIA-ENTRADA OCCURS 200 TIMES
001860                                      PIC X(30).
001870       01  WS-ESTRATEGIAS-DISTINTAS        PIC 9(04) COMP VALUE ZERO.
001880      *
001890       01  WS-TABLA-CUENTAS-DIST.
001900           05  WS-CUENTA-DIST-ENTRADA OCCURS 200 TIMES
001910                                       PIC X(20).
001920       01  WS-CUENTAS-DISTINTAS            PIC 9(04) COMP VALUE ZERO.
001930      *
001940       01  WS-IX-DIST                      PIC 9(04) COMP.
001950       01  WS-IX-DIST2                     PIC 9(04) COMP.
001960       01  WS-YA-EXISTE-SW                 PIC X(01).
001970           88  YA-EXISTE-EN-LISTA                      VALUE 'S'.
001980       01  WS-TEMP-ESTRATEGIA              PIC X(30).
001990       01  WS-TEMP-CUENTA                  PIC X(20).
002000      ******************************************************************
002010      *                  AREA  DE  SWITCHES                            *
002020      ******************************************************************
002030       01  SW-SWITCHES.
002040           05  SW-FIN-TRADES               PIC X(01)   VALUE 'N'.
002050               88  FIN-TRADES                          VALUE 'S'.
002060               88  NO-FIN-TRADES                       VALUE 'N'.
002070           05  SW-FIN-ORDENADO             PIC X(01)   VALUE 'N'.
002080               88  FIN-ORDENADO                        VALUE 'S'.
002090               88  NO-FIN-ORDENADO                     VALUE 'N'.
002100           05  SW-PRIMERA-FILA             PIC X(01)   VALUE 'S'.
002110               88  ES-PRIMERA-FILA                     VALUE 'S'.
002120      ******************************************************************
002130      *           AREA DE TRABAJO DE LA CURVA DE EQUIDAD               *
002140      ******************************************************************
002150       01  WS-NET-PROFIT                   PIC S9(9)V9(2) COMP-3.
002160       01  WS-SALDO-ACUMULADO              PIC S9(9)V9(2) COMP-3
002170                                            VALUE ZERO.
002180       01  WS-SECUENCIA                    PIC 9(07) COMP VALUE ZERO.
002190       01  WS-SEC-ENTRADA-SORT             PIC 9(07) COMP VALUE ZERO.
002200      ******************************************************************
002210      *        AREA DE RETROCESO DE UN SEGUNDO (FILA INICIAL)          *
002220      ******************************************************************
002230       01  WS-FECHA-INICIAL                PIC 9(8).
002240       01  WS-FECHA-INICIAL-R  REDEFINES WS-FECHA-INICIAL.
002250           05  WS-FI-CCYY                  PIC 9(4).
002260           05  WS-FI-MM                    PIC 9(2).
002270           05  WS-FI-DD                    PIC 9(2).
002280       01  WS-HORA-INICIAL                 PIC 9(6).
002290       01  WS-HORA-INICIAL-R   REDEFINES WS-HORA-INICIAL.
002300           05  WS-HI-HH                    PIC 9(2).
002310           05  WS-HI-MN                    PIC 9(2).
002320           05  WS-HI-SS                    PIC 9(2).
002330       01  TJ-DIAS-POR-MES.
002340           05  FILLER                      PIC 9(2) VALUE 31.
002350           05  FILLER                      PIC 9(2) VALUE 28.
002360           05  FILLER                      PIC 9(2) VALUE 31.
002370           05  FILLER                      PIC 9(2) VALUE 30.
002380           05  FILLER                      PIC 9(2) VALUE 31.
002390           05  FILLER                      PIC 9(2) VALUE 30.
002400           05  FILLER                      PIC 9(2) VALUE 31.
002410           05  FILLER                      PIC 9(2) VALUE 31.
002420           05  FILLER                      PIC 9(2) VALUE 30.
002430           05  FILLER                      PIC 9(2) VALUE 31.
002440           05  FILLER                      PIC 9(2) VALUE 30.
002450           05  FILLER                      PIC 9(2) VALUE 31.
002460       01  TJ-TABLA-DIAS-POR-MES REDEFINES TJ-DIAS-POR-MES.
002470           05  TJ-DIAS-MES OCCURS 12 TIMES PIC 9(2).
002480      *    AREA DE PRUEBA DE ANO BISIESTO (JPT 04/11/2004, REQ 04-066) -
002490      *    VER PARRAFO 4150-VALIDAR-BISIESTO.
002500       01  WS-AREA-BISIESTO.
002510           05  WS-COCIENTE-BISIESTO       PIC 9(4) COMP.
002520           05  WS-RESIDUO-4                PIC 9(4) COMP.
002530           05  WS-RESIDUO-100              PIC 9(4) COMP.
002540           05  WS-RESIDUO-400              PIC 9(4) COMP.
002550       01  WS-SW-BISIESTO-INIC             PIC X(01) VALUE 'N'.
002560           88  WS-ANO-INIC-ES-BISIESTO             VALUE 'S'.
002570           88  WS-ANO-INIC-NO-ES-BISIESTO          VALUE 'N'.
002580      ******************************************************************
002590      *                     AREA DE CONTADORES                         *
002600      ******************************************************************
002610       01  CN-CONTADORES.
002620           05  CN-CERRADAS-LEIDAS          PIC 9(07)   COMP VALUE ZERO.
002630           05  CN-CERRADAS-ORDENADAS       PIC 9(07)   COMP VALUE ZERO.
002640           05  CN-FILAS-EMITIDAS           PIC 9(07)   COMP VALUE ZERO.
002650      ******************************************************************
002660      *                        AREA DE CONTANTES                       *
002670      ******************************************************************
002680       01  CT-CONTANTES.
002690           05  CT-PROGRAMA                 PIC X(08)   VALUE 'TJ1E010'.
002700      *
002710      ******************************************************************
002720      *                                                                *
002730      *           P R O C E D U R E      D I V I S I O N               *
002740      *                                                                *
002750      ******************************************************************
002760       PROCEDURE DIVISION.
002770      *
002780       0000-MAINLINE.
002790      *
002800           PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
002810      *
002820           SORT WORK-ORDENADO
002830               ASCENDING KEY WK-CLOSE-DATE WK-CLOSE-TIME
002840                              WK-SECUENCIA-ENTRADA
002850               INPUT PROCEDURE  3000-ORDENAR THRU 3000-ORDENAR-EXIT
002860               OUTPUT PROCEDURE 4000-RECORRER-ORDENADO
002870                          THRU 4000-RECORRER-ORDENADO-EXIT
002880      *
002890           PERFORM 8000-LISTAR-DISTINTOS THRU 8000-LISTAR-DISTINTOS-EXIT
002900           PERFORM 9000-FIN             THRU 9000-FIN-EXIT
002910      *
002920           STOP RUN.
002930      ******************************************************************
002940       1000-INICIO.
002950      ******************************************************************
002960           PERFORM 1100-LEER-PARAMETROS THRU 1100-LEER-PARAMETROS-EXIT
002970      *
002980           OPEN INPUT ACCOUNTS-FILE.
002990           IF WS-ACCT-STATUS = '00'
003000               PERFORM 1200-CARGAR-CUENTAS THRU 1200-CARGAR-CUENTAS-EXIT
003010               CLOSE ACCOUNTS-FILE
003020           END-IF
003030      *
003040           PERFORM 1300-DETERMINAR-SALDO THRU 1300-DETERMINAR-SALDO-EXIT
003050      *
003060           OPEN INPUT TRADES-FILE.
003070           IF WS-TRADES-STATUS NOT = '00'
003080               MOVE 'ERROR ABRIENDO TRADES-FILE'     TO WS-ERR-MSG
003090               MOVE WS-TRADES-STATUS               TO WS-ERR-CDE
003100               MOVE '1000-INICIO'                    TO WS-ERR-PROC
003110               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
003120           END-IF
003130      *
003140           OPEN OUTPUT EQUITY-CURVE-REPORT.
003150           IF WS-RPT-STATUS NOT = '00'
003160               MOVE 'ERROR ABRIENDO EQUITY-CURVE-REPORT' TO WS-ERR-MSG
003170               MOVE WS-RPT-STATUS                  TO WS-ERR-CDE
003180               MOVE '1000-INICIO'                    TO WS-ERR-PROC
003190               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
003200           END-IF
003210      *
003220           MOVE SPACES TO TJ-RPT-LINEA
003230           MOVE TJ-CABECERA-EQUIDAD TO TJ-RPT-LINEA
003240           WRITE TJ-RPT-LINEA.
003250      *
003260       1000-INICIO-EXIT.
003270           EXIT.
003280      ******************************************************************
003290       1100-LEER-PARAMETROS.
003300      ******************************************************************
003310           OPEN INPUT TJ1E010-PARM.
003320           IF WS-PARM-STATUS = '00'
003330               READ TJ1E010-PARM
003340               IF WS-PARM-STATUS = '00'
003350                   MOVE TJ-PARM-LINEA(1:20)  TO WS-PARM-CUENTA
003360                   MOVE TJ-PARM-LINEA(21:30) TO WS-PARM-ESTRATEGIA
003370                   MOVE TJ-PARM-LINEA(51:15) TO WS-PARM-SALDO-TXT
003380               END-IF
003390               CLOSE TJ1E010-PARM
003400           END-IF
003410      *
003420           IF WS-PARM-CUENTA = SPACES
003430               SET HAY-FILTRO-CUENTA TO FALSE
003440           ELSE
003450               SET HAY-FILTRO-CUENTA TO TRUE
003460               MOVE WS-PARM-CUENTA TO WS-CUENTA-FILTRO-MAYUS
003470               INSPECT WS-CUENTA-FILTRO-MAYUS CONVERTING
003480                   'abcdefghijklmnopqrstuvwxyz' TO
003490                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003500           END-IF
003510      *
003520           IF WS-PARM-ESTRATEGIA = SPACES
003530               SET HAY-FILTRO-ESTRATEGIA TO FALSE
003540           ELSE
003550               SET HAY-FILTRO-ESTRATEGIA TO TRUE
003560               MOVE WS-PARM-ESTRATEGIA TO WS-ESTRATEGIA-FILTRO-MAYUS
003570               INSPECT WS-ESTRATEGIA-FILTRO-MAYUS CONVERTING
003580                   'abcdefghijklmnopqrstuvwxyz' TO
003590                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003600           END-IF
003610      *
003620           MOVE TJ-CONV-ENTRADA TO TJ-CONV-ENTRADA
003630           MOVE WS-PARM-SALDO-TXT(1:20) TO TJ-CONV-ENTRADA
003640           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
003650           MOVE TJ-CONV-RESULTADO TO WS-SALDO-INICIAL-PARM.
003660      *
003670       1100-LEER-PARAMETROS-EXIT.
003680           EXIT.
003690      ******************************************************************
003700       1200-CARGAR-CUENTAS.
003710      *    CARGA EL MAESTRO DE CUENTAS EN LA TABLA EN MEMORIA (HASTA
003720      *    500 CUENTAS) PARA LOCALIZAR EL SALDO INICIAL POR NOMBRE.
003730      ******************************************************************
003740           PERFORM 1210-LEER-UNA-CUENTA THRU 1210-LEER-UNA-CUENTA-EXIT
003750               UNTIL WS-ACCT-STATUS NOT = '00'.
003760      *
003770       1200-CARGAR-CUENTAS-EXIT.
003780           EXIT.
003790      ******************************************************************
003800       1210-LEER-UNA-CUENTA.
003810      ******************************************************************
003820           READ ACCOUNTS-FILE
003830           IF WS-ACCT-STATUS = '00'
003840               MOVE TJ-ACCOUNTS-FD-REC TO TJ-ACCOUNT-RECORD
003850               IF WS-CUENTAS-CARGADAS < 500
003860                   ADD 1 TO WS-CUENTAS-CARGADAS
003870                   MOVE TJ-ACCT-NAME
003880                       TO WS-CUENTA-NOMBRE(WS-CUENTAS-CARGADAS)
003890                   MOVE TJ-ACCT-SALDO-INICIAL
003900                       TO WS-CUENTA-SALDO(WS-CUENTAS-CARGADAS)
003910               END-IF
003920           END-IF.
003930      *
003940       1210-LEER-UNA-CUENTA-EXIT.
003950           EXIT.
003960      ******************************************************************
003970       1300-DETERMINAR-SALDO.
003980      *    EL SALDO INICIAL DE LA CORRIDA ES EL DE LA TARJETA DE
003990      *    PARAMETROS SI VINO INFORMADO; DE LO CONTRARIO, SI HAY UN
004000      *    FILTRO DE CUENTA, SE BUSCA SU SALDO INICIAL EN LA TABLA DE
004010      *    CUENTAS; SI NO HAY NINGUNO DE LOS DOS, EL SALDO INICIAL ES
004020      *    CERO (VER REGLA DE NEGOCIO "STARTING-BALANCE DEFAULTS TO 0").
004030      ******************************************************************
004040           IF WS-SALDO-INICIAL-PARM NOT = ZERO
004050               MOVE WS-SALDO-INICIAL-PARM TO WS-SALDO-ACUMULADO
004060           ELSE
004070               MOVE ZERO TO WS-SALDO-ACUMULADO
004080               IF HAY-FILTRO-CUENTA
004090                   SET WS-IX-CUENTA TO 1
004100                   SEARCH WS-CUENTA-ENTRADA
004110                       AT END
004120                           CONTINUE
004130                       WHEN WS-CUENTA-NOMBRE(WS-IX-CUENTA) =
004140                            WS-PARM-CUENTA
004150                           MOVE WS-CUENTA-SALDO(WS-IX-CUENTA)
004160                               TO WS-SALDO-ACUMULADO
004170                   END-SEARCH
004180               END-IF
004190           END-IF.
004200      *
004210       1300-DETERMINAR-SALDO-EXIT.
004220           EXIT.
004230      ******************************************************************
004240       3000-ORDENAR.
004250      *    PROCEDIMIENTO DE ENTRADA DEL SORT: RECORRE EL MAESTRO DE
004260      *    OPERACIONES, DERIVA ES-CERRADA, APLICA LOS FILTROS DE
004270      *    CUENTA/ESTRATEGIA Y ENTREGA AL SORT SOLO LAS OPERACIONES
004280      *    CERRADAS QUE CALIFICAN. TAMBIEN ACUMULA LAS LISTAS DE
004290      *    ESTRATEGIAS/CUENTAS DISTINTAS (SOBRE TODO EL MAESTRO, SIN
004300      *    FILTRAR, PER EL DISENO DE LA REGLA DE NEGOCIO).
004310      ******************************************************************
004320           PERFORM 1900-LEER-TRADE THRU 1900-LEER-TRADE-EXIT
004330      *
004340           PERFORM 3010-TRATAR-UN-TRADE THRU 3010-TRATAR-UN-TRADE-EXIT
004350               UNTIL FIN-TRADES.
004360      *
004370       3000-ORDENAR-EXIT.
004380           EXIT.
004390      ******************************************************************
004400       3010-TRATAR-UN-TRADE.
004410      ******************************************************************
004420           PERFORM 3050-DERIVAR-TRADE THRU 3050-DERIVAR-TRADE-EXIT
004430           PERFORM 3200-ACUMULAR-DISTINTOS
004440              THRU 3200-ACUMULAR-DISTINTOS-EXIT
004450      *
004460           IF TJ-ES-CERRADA
004470               PERFORM 3100-EVALUAR-FILTROS
004480                  THRU 3100-EVALUAR-FILTROS-EXIT
004490           END-IF
004500      *
004510           PERFORM 1900-LEER-TRADE THRU 1900-LEER-TRADE-EXIT.
004520      *
004530       3010-TRATAR-UN-TRADE-EXIT.
004540           EXIT.
004550      ******************************************************************
004560       1900-LEER-TRADE.
004570      ******************************************************************
004580           READ TRADES-FILE.
004590      *
004600           EVALUATE WS-TRADES-STATUS
004610               WHEN '00'
004620                   MOVE TJ-TRADES-FD-REC TO TJ-TRADE-RECORD
004630                   ADD 1 TO CN-CERRADAS-LEIDAS
004640               WHEN '10'
004650                   SET FIN-TRADES TO TRUE
004660               WHEN OTHER
004670                   MOVE 'ERROR DE LECTURA TRADES-FILE' TO WS-ERR-MSG
004680                   MOVE WS-TRADES-STATUS          TO WS-ERR-CDE
004690                   MOVE '1900-LEER-TRADE'          TO WS-ERR-PROC
004700                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
004710           END-EVALUATE.
004720      *
004730       1900-LEER-TRADE-EXIT.
004740           EXIT.
004750      ******************************************************************
004760       3050-DERIVAR-TRADE.
004770      ******************************************************************
004780           COMPUTE TJ-NET-PROFIT =
004790               TJ-PROFIT-AMT + TJ-COMMISSION-AMT + TJ-SWAP-AMT
004800           MOVE TJ-NET-PROFIT TO WS-NET-PROFIT
004810      *
004820           SET TJ-NO-ES-CERRADA TO TRUE
004830           IF TJ-CLOSE-DATE NOT = ZERO
004840               SET TJ-ES-CERRADA TO TRUE
004850           END-IF.
004860      *
004870       3050-DERIVAR-TRADE-EXIT.
004880           EXIT.
004890      ******************************************************************
004900       3100-EVALUAR-FILTROS.
004910      *    APLICA LOS FILTROS DE CUENTA/ESTRATEGIA (INSENSIBLE A
004920      *    MAYUSCULAS) Y, SI LA OPERACION CALIFICA, LA ENTREGA AL SORT.
004930      ******************************************************************
004940           MOVE 'S' TO WS-YA-EXISTE-SW
004950      *
004960           IF HAY-FILTRO-CUENTA
004970               MOVE TJ-ACCOUNT TO WS-CAMPO-MAYUS-AUX
004980               MOVE SPACES     TO WS-CAMPO-MAYUS-AUX(21:10)
004990               INSPECT WS-CAMPO-MAYUS-AUX CONVERTING
005000                   'abcdefghijklmnopqrstuvwxyz' TO
005010                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005020               IF WS-CAMPO-MAYUS-AUX(1:20) NOT = WS-CUENTA-FILTRO-MAYUS
005030                   MOVE 'N' TO WS-YA-EXISTE-SW
005040               END-IF
005050           END-IF
005060      *
005070           IF WS-YA-EXISTE-SW = 'S' AND HAY-FILTRO-ESTRATEGIA
005080               MOVE TJ-STRATEGY TO WS-CAMPO-MAYUS-AUX
005090               INSPECT WS-CAMPO-MAYUS-AUX CONVERTING
005100                   'abcdefghijklmnopqrstuvwxyz' TO
005110                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005120               IF WS-CAMPO-MAYUS-AUX NOT = WS-ESTRATEGIA-FILTRO-MAYUS
005130                   MOVE 'N' TO WS-YA-EXISTE-SW
005140               END-IF
005150           END-IF
005160      *
005170           IF WS-YA-EXISTE-SW = 'S'
005180               ADD 1 TO WS-SEC-ENTRADA-SORT
005190               MOVE TJ-CLOSE-DATE        TO WK-CLOSE-DATE
005200               MOVE TJ-CLOSE-TIME        TO WK-CLOSE-TIME
005210               MOVE WS-SEC-ENTRADA-SORT  TO WK-SECUENCIA-ENTRADA
005220               MOVE TJ-TRADE-RECORD      TO WK-TRADE
005230               RELEASE TJ-WORK-REC
005240               ADD 1 TO CN-CERRADAS-ORDENADAS
005250           END-IF.
005260      *
005270       3100-EVALUAR-FILTROS-EXIT.
005280           EXIT.
005290      ******************************************************************
005300       3200-ACUMULAR-DISTINTOS.
005310      *    ACUMULA, SOBRE TODO EL MAESTRO SIN FILTRAR, LAS ESTRATEGIAS
005320      *    Y CUENTAS DISTINTAS (COMPARACION SENSIBLE A MAYUSCULAS -
005330      *    REGLA DE NEGOCIO "DEDUP CASE-SENSITIVE").
005340      ******************************************************************
005350           IF TJ-STRATEGY NOT = SPACES
005360               MOVE 'N' TO WS-YA-EXISTE-SW
005370               MOVE 1   TO WS-IX-DIST
005380               PERFORM 3210-BUSCAR-ESTRATEGIA
005390                   THRU 3210-BUSCAR-ESTRATEGIA-EXIT
005400                   UNTIL WS-IX-DIST > WS-ESTRATEGIAS-DISTINTAS
005410                      OR YA-EXISTE-EN-LISTA
005420               IF WS-YA-EXISTE-SW = 'N' AND
005430                  WS-ESTRATEGIAS-DISTINTAS < 200
005440                   ADD 1 TO WS-ESTRATEGIAS-DISTINTAS
005450                   MOVE TJ-STRATEGY
005460                       TO WS-ESTRATEGIA-ENTRADA(WS-ESTRATEGIAS-DISTINTAS)
005470               END-IF
005480           END-IF
005490      *
005500           IF TJ-ACCOUNT NOT = SPACES
005510               MOVE 'N' TO WS-YA-EXISTE-SW
005520               MOVE 1   TO WS-IX-DIST
005530               PERFORM 3220-BUSCAR-CUENTA
005540                   THRU 3220-BUSCAR-CUENTA-EXIT
005550                   UNTIL WS-IX-DIST > WS-CUENTAS-DISTINTAS
005560                      OR YA-EXISTE-EN-LISTA
005570               IF WS-YA-EXISTE-SW = 'N' AND
005580                  WS-CUENTAS-DISTINTAS < 200
005590                   ADD 1 TO WS-CUENTAS-DISTINTAS
005600                   MOVE TJ-ACCOUNT
005610                       TO WS-CUENTA-DIST-ENTRADA(WS-CUENTAS-DISTINTAS)
005620               END-IF
005630           END-IF.
005640      *
005650       3200-ACUMULAR-DISTINTOS-EXIT.
005660           EXIT.
005670      ******************************************************************
005680       3210-BUSCAR-ESTRATEGIA.
005690      ******************************************************************
005700           IF WS-ESTRATEGIA-ENTRADA(WS-IX-DIST) = TJ-STRATEGY
005710               MOVE 'S' TO WS-YA-EXISTE-SW
005720           ELSE
005730               ADD 1 TO WS-IX-DIST
005740           END-IF.
005750      *
005760       3210-BUSCAR-ESTRATEGIA-EXIT.
005770           EXIT.
005780      ******************************************************************
005790       3220-BUSCAR-CUENTA.
005800      ******************************************************************
005810           IF WS-CUENTA-DIST-ENTRADA(WS-IX-DIST) = TJ-ACCOUNT
005820               MOVE 'S' TO WS-YA-EXISTE-SW
005830           ELSE
005840               ADD 1 TO WS-IX-DIST
005850           END-IF.
005860      *
005870       3220-BUSCAR-CUENTA-EXIT.
005880           EXIT.
005890      ******************************************************************
005900       4000-RECORRER-ORDENADO.
005910      *    PROCEDIMIENTO DE SALIDA DEL SORT: RECORRE LAS OPERACIONES
005920      *    YA ORDENADAS POR FECHA/HORA DE CIERRE Y EMITE LA FILA
005930      *    INICIAL SEGUIDA DE UNA FILA POR OPERACION.
005940      ******************************************************************
005950           RETURN WORK-ORDENADO AT END SET FIN-ORDENADO TO TRUE.
005960      *
005970           PERFORM 4010-TRATAR-UN-ORDENADO
005980               THRU 4010-TRATAR-UN-ORDENADO-EXIT
005990               UNTIL FIN-ORDENADO.
006000      *
006010       4000-RECORRER-ORDENADO-EXIT.
006020           EXIT.
006030      ******************************************************************
006040       4010-TRATAR-UN-ORDENADO.
006050      ******************************************************************
006060           IF ES-PRIMERA-FILA
006070               MOVE 'N'            TO SW-PRIMERA-FILA
006080               MOVE WK-CLOSE-DATE  TO WS-FECHA-INICIAL
006090               MOVE WK-CLOSE-TIME  TO WS-HORA-INICIAL
006100               PERFORM 4100-RETROCEDER-UN-SEGUNDO
006110                  THRU 4100-RETROCEDER-UN-SEGUNDO-EXIT
006120               PERFORM 4900-EMITIR-FILA-INICIAL
006130                  THRU 4900-EMITIR-FILA-INICIAL-EXIT
006140           END-IF
006150      *
006160           MOVE WK-TRADE TO TJ-TRADE-RECORD
006170           COMPUTE TJ-NET-PROFIT =
006180               TJ-PROFIT-AMT + TJ-COMMISSION-AMT + TJ-SWAP-AMT
006190           ADD TJ-NET-PROFIT TO WS-SALDO-ACUMULADO
006200           ADD 1             TO WS-SECUENCIA
006210      *
006220           MOVE WK-CLOSE-DATE      TO TJ-EQP-DATE
006230           MOVE WK-CLOSE-TIME      TO TJ-EQP-TIME
006240           MOVE WS-SALDO-ACUMULADO TO TJ-EQP-CUM-EQUITY
006250           MOVE WS-SECUENCIA       TO TJ-EQP-SEQ-NUM
006260           MOVE TJ-TICKET          TO TJ-EQP-TICKET
006270           PERFORM 4950-EMITIR-FILA THRU 4950-EMITIR-FILA-EXIT
006280      *
006290           RETURN WORK-ORDENADO AT END SET FIN-ORDENADO TO TRUE.
006300      *
006310       4010-TRATAR-UN-ORDENADO-EXIT.
006320           EXIT.
006330      ******************************************************************
006340       4100-RETROCEDER-UN-SEGUNDO.
006350      *    RETROCEDE UN SEGUNDO LA FECHA/HORA INICIAL, CON ACARREO A
006360      *    TRAVES DE LA FRONTERA DE MINUTO, HORA Y DIA (INCLUSO FIN DE
006370      *    MES Y DE ANO). SI EL MES QUE QUEDA ES FEBRERO SE CONSULTA
006380      *    4150-VALIDAR-BISIESTO PARA SABER SI EL MES TIENE 28 O 29
006390      *    DIAS (JPT 04/11/2004, REQ 04-066 - ANTES SE ASUMIA SIEMPRE
006400      *    28 Y SE PERDIA UN DIA CUANDO EL CIERRE MAS TEMPRANO CAIA
006410      *    EL 1RO. DE MARZO DE UN ANO BISIESTO).
006420      ******************************************************************
006430           IF WS-HI-SS > 0
006440               SUBTRACT 1 FROM WS-HI-SS
006450           ELSE
006460               MOVE 59 TO WS-HI-SS
006470               IF WS-HI-MN > 0
006480                   SUBTRACT 1 FROM WS-HI-MN
006490               ELSE
006500                   MOVE 59 TO WS-HI-MN
006510                   IF WS-HI-HH > 0
006520                       SUBTRACT 1 FROM WS-HI-HH
006530                   ELSE
006540                       MOVE 23 TO WS-HI-HH
006550                       IF WS-FI-DD > 1
006560                           SUBTRACT 1 FROM WS-FI-DD
006570                       ELSE
006580                           IF WS-FI-MM > 1
006590                               SUBTRACT 1 FROM WS-FI-MM
006600                               MOVE TJ-DIAS-MES(WS-FI-MM) TO WS-FI-DD
006610                               IF WS-FI-MM = 2
006620                                   PERFORM 4150-VALIDAR-BISIESTO
006630                                      THRU 4150-VALIDAR-BISIESTO-EXIT
006640                                   IF WS-ANO-INIC-ES-BISIESTO
006650                                       MOVE 29 TO WS-FI-DD
006660                                   END-IF
006670                               END-IF
006680                           ELSE
006690                               MOVE 12 TO WS-FI-MM
006700                               MOVE 31 TO WS-FI-DD
006710                               SUBTRACT 1 FROM WS-FI-CCYY
006720                           END-IF
006730                       END-IF
006740                   END-IF
006750               END-IF
006760           END-IF.
006770      *
006780       4100-RETROCEDER-UN-SEGUNDO-EXIT.
006790           EXIT.
006800      ******************************************************************
006810       4150-VALIDAR-BISIESTO.
006820      *    PRUEBA DE ANO BISIESTO ESTANDAR (DIVISIBLE ENTRE 4, SALVO
006830      *    QUE SEA DIVISIBLE ENTRE 100 Y NO ENTRE 400) SOBRE WS-FI-CCYY,
006840      *    APLICADA SOLO CUANDO EL RETROCESO DE UN SEGUNDO DEJA EL MES
006850      *    EN FEBRERO (JPT 04/11/2004, REQ 04-066).
006860      ******************************************************************
006870           MOVE 'N' TO WS-SW-BISIESTO-INIC
006880           DIVIDE WS-FI-CCYY BY 4   GIVING WS-COCIENTE-BISIESTO
006890               REMAINDER WS-RESIDUO-4
006900           IF WS-RESIDUO-4 = 0
006910               DIVIDE WS-FI-CCYY BY 100 GIVING WS-COCIENTE-BISIESTO
006920                   REMAINDER WS-RESIDUO-100
006930               IF WS-RESIDUO-100 NOT = 0
006940                   MOVE 'S' TO WS-SW-BISIESTO-INIC
006950               ELSE
006960                   DIVIDE WS-FI-CCYY BY 400 GIVING WS-COCIENTE-BISIESTO
006970                       REMAINDER WS-RESIDUO-400
006980                   IF WS-RESIDUO-400 = 0
006990                       MOVE 'S' TO WS-SW-BISIESTO-INIC
007000                   END-IF
007010               END-IF
007020           END-IF.
007030      *
007040       4150-VALIDAR-BISIESTO-EXIT.
007050           EXIT.
007060      ******************************************************************
007070       4900-EMITIR-FILA-INICIAL.
007080      ******************************************************************
007090           MOVE WS-FECHA-INICIAL    TO TJ-EQP-DATE
007100           MOVE WS-HORA-INICIAL     TO TJ-EQP-TIME
007110           MOVE WS-SALDO-ACUMULADO  TO TJ-EQP-CUM-EQUITY
007120           MOVE ZERO                TO TJ-EQP-SEQ-NUM
007130           MOVE 'START'             TO TJ-EQP-TICKET
007140           PERFORM 4950-EMITIR-FILA THRU 4950-EMITIR-FILA-EXIT.
007150      *
007160       4900-EMITIR-FILA-INICIAL-EXIT.
007170           EXIT.
007180      ******************************************************************
007190       4950-EMITIR-FILA.
007200      ******************************************************************
007210           MOVE SPACES TO TJ-RPT-LINEA
007220           MOVE TJ-EQP-DATE          TO RPT-EQ-FECHA
007230           MOVE TJ-EQP-TIME          TO RPT-EQ-HORA
007240           MOVE TJ-EQP-SEQ-NUM       TO RPT-EQ-SEQ
007250           MOVE TJ-EQP-TICKET        TO RPT-EQ-TICKET
007260           MOVE TJ-EQP-CUM-EQUITY    TO RPT-EQ-SALDO
007270           MOVE TJ-LINEA-RPT-EQUIDAD TO TJ-RPT-LINEA
007280           WRITE TJ-RPT-LINEA
007290           ADD 1 TO CN-FILAS-EMITIDAS.
007300      *
007310       4950-EMITIR-FILA-EXIT.
007320           EXIT.
007330      ******************************************************************
007340       6000-CONVERTIR-DECIMAL.
007350      *    CONVIERTE EL SALDO INICIAL DE LA TARJETA DE PARAMETROS (CON
007360      *    PUNTO DECIMAL O SIN EL) A UN VALOR EMPACADO. EN BLANCO O NO
007370      *    NUMERICO QUEDA EN CERO.
007380      ******************************************************************
007390           MOVE SPACES TO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
007400           MOVE SPACES TO TJ-CONV-PARTE-ENT-JR
007410           MOVE ZERO   TO TJ-CONV-ENT-NUM TJ-CONV-DEC-NUM
007420           MOVE ZERO   TO TJ-CONV-RESULTADO
007430           MOVE ZERO   TO TJ-CONV-PARTES-CONTADAS
007440           MOVE '+'    TO TJ-CONV-SIGNO
007450      *
007460           IF TJ-CONV-ENTRADA NOT = SPACES
007470               IF TJ-CONV-ENTRADA(1:1) = '-'
007480                   MOVE '-' TO TJ-CONV-SIGNO
007490               END-IF
007500      *
007510               UNSTRING TJ-CONV-ENTRADA DELIMITED BY '.'
007520                   INTO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
007530                   TALLYING IN TJ-CONV-PARTES-CONTADAS
007540               END-UNSTRING
007550      *
007560               IF TJ-CONV-PARTE-ENT(1:1) = '-'
007570                   MOVE TJ-CONV-PARTE-ENT(2:11) TO TJ-CONV-PARTE-ENT
007580               END-IF
007590      *
007600               MOVE TJ-CONV-PARTE-ENT       TO TJ-CONV-PARTE-ENT-JR
007610               INSPECT TJ-CONV-PARTE-ENT-JR REPLACING ALL SPACE BY '0'
007620               INSPECT TJ-CONV-PARTE-DEC    REPLACING ALL SPACE BY '0'
007630      *
007640               IF TJ-CONV-PARTE-ENT-JR IS NUMERIC AND
007650                  TJ-CONV-PARTE-DEC    IS NUMERIC
007660                   MOVE TJ-CONV-PARTE-ENT-JR TO TJ-CONV-ENT-NUM
007670                   MOVE TJ-CONV-PARTE-DEC    TO TJ-CONV-DEC-NUM
007680                   COMPUTE TJ-CONV-RESULTADO =
007690                       TJ-CONV-ENT-NUM + (TJ-CONV-DEC-NUM / 100000)
007700                   IF TJ-CONV-SIGNO = '-'
007710                       COMPUTE TJ-CONV-RESULTADO =
007720                           TJ-CONV-RESULTADO * -1
007730                   END-IF
007740               END-IF
007750           END-IF.
007760      *
007770       6000-CONVERTIR-DECIMAL-EXIT.
007780           EXIT.
007790      ******************************************************************
007800       8000-LISTAR-DISTINTOS.
007810      *    ORDENA ALFABETICAMENTE (BURBUJA - TABLAS PEQUENAS) Y MUESTRA
007820      *    LAS LISTAS DE ESTRATEGIAS Y CUENTAS DISTINTAS EN CONSOLA
007830      *    (CONTROL-TOTAL-STYLE LOOKUP, NO ES UN REPORTE IMPRESO).
007840      ******************************************************************
007850           PERFORM 8100-ORDENAR-ESTRATEGIAS
007860               THRU 8100-ORDENAR-ESTRATEGIAS-EXIT
007870               VARYING WS-IX-DIST FROM 1 BY 1
007880               UNTIL WS-IX-DIST >= WS-ESTRATEGIAS-DISTINTAS
007890      *
007900           PERFORM 8200-ORDENAR-CUENTAS
007910               THRU 8200-ORDENAR-CUENTAS-EXIT
007920               VARYING WS-IX-DIST FROM 1 BY 1
007930               UNTIL WS-IX-DIST >= WS-CUENTAS-DISTINTAS
007940      *
007950           DISPLAY 'ESTRATEGIAS DISTINTAS (' WS-ESTRATEGIAS-DISTINTAS
007960                   ')'
007970           PERFORM 8300-MOSTRAR-ESTRATEGIA
007980               THRU 8300-MOSTRAR-ESTRATEGIA-EXIT
007990               VARYING WS-IX-DIST FROM 1 BY 1
008000               UNTIL WS-IX-DIST > WS-ESTRATEGIAS-DISTINTAS
008010      *
008020           DISPLAY 'CUENTAS DISTINTAS (' WS-CUENTAS-DISTINTAS ')'
008030           PERFORM 8400-MOSTRAR-CUENTA
008040               THRU 8400-MOSTRAR-CUENTA-EXIT
008050               VARYING WS-IX-DIST FROM 1 BY 1
008060               UNTIL WS-IX-DIST > WS-CUENTAS-DISTINTAS.
008070      *
008080       8000-LISTAR-DISTINTOS-EXIT.
008090           EXIT.
008100      ******************************************************************
008110       8100-ORDENAR-ESTRATEGIAS.
008120      ******************************************************************
008130           PERFORM 8110-COMPARAR-ESTRATEGIA
008140               THRU 8110-COMPARAR-ESTRATEGIA-EXIT
008150               VARYING WS-IX-DIST2 FROM WS-IX-DIST BY 1
008160               UNTIL WS-IX-DIST2 > WS-ESTRATEGIAS-DISTINTAS.
008170      *
008180       8100-ORDENAR-ESTRATEGIAS-EXIT.
008190           EXIT.
008200      ******************************************************************
008210       8110-COMPARAR-ESTRATEGIA.
008220      ******************************************************************
008230           IF WS-ESTRATEGIA-ENTRADA(WS-IX-DIST2) <
008240              WS-ESTRATEGIA-ENTRADA(WS-IX-DIST)
008250               MOVE WS-ESTRATEGIA-ENTRADA(WS-IX-DIST)
008260                   TO WS-TEMP-ESTRATEGIA
008270               MOVE WS-ESTRATEGIA-ENTRADA(WS-IX-DIST2)
008280                   TO WS-ESTRATEGIA-ENTRADA(WS-IX-DIST)
008290               MOVE WS-TEMP-ESTRATEGIA
008300                   TO WS-ESTRATEGIA-ENTRADA(WS-IX-DIST2)
008310           END-IF.
008320      *
008330       8110-COMPARAR-ESTRATEGIA-EXIT.
008340           EXIT.
008350      ******************************************************************
008360       8200-ORDENAR-CUENTAS.
008370      ******************************************************************
008380           PERFORM 8210-COMPARAR-CUENTA
008390               THRU 8210-COMPARAR-CUENTA-EXIT
008400               VARYING WS-IX-DIST2 FROM WS-IX-DIST BY 1
008410               UNTIL WS-IX-DIST2 > WS-CUENTAS-DISTINTAS.
008420      *
008430       8200-ORDENAR-CUENTAS-EXIT.
008440           EXIT.
008450      ******************************************************************
008460       8210-COMPARAR-CUENTA.
008470      ******************************************************************
008480           IF WS-CUENTA-DIST-ENTRADA(WS-IX-DIST2) <
008490              WS-CUENTA-DIST-ENTRADA(WS-IX-DIST)
008500               MOVE WS-CUENTA-DIST-ENTRADA(WS-IX-DIST)
008510                   TO WS-TEMP-CUENTA
008520               MOVE WS-CUENTA-DIST-ENTRADA(WS-IX-DIST2)
008530                   TO WS-CUENTA-DIST-ENTRADA(WS-IX-DIST)
008540               MOVE WS-TEMP-CUENTA
008550                   TO WS-CUENTA-DIST-ENTRADA(WS-IX-DIST2)
008560           END-IF.
008570      *
008580       8210-COMPARAR-CUENTA-EXIT.
008590           EXIT.
008600      ******************************************************************
008610       8300-MOSTRAR-ESTRATEGIA.
008620      ******************************************************************
008630           DISPLAY '  ' WS-ESTRATEGIA-ENTRADA(WS-IX-DIST).
008640      *
008650       8300-MOSTRAR-ESTRATEGIA-EXIT.
008660           EXIT.
008670      ******************************************************************
008680       8400-MOSTRAR-CUENTA.
008690      ******************************************************************
008700           DISPLAY '  ' WS-CUENTA-DIST-ENTRADA(WS-IX-DIST).
008710      *
008720       8400-MOSTRAR-CUENTA-EXIT.
008730           EXIT.
008740      ******************************************************************
008750       9000-FIN.
008760      ******************************************************************
008770           CLOSE TRADES-FILE.
008780           CLOSE EQUITY-CURVE-REPORT.
008790      *
008800           DISPLAY 'TJ1E010 - CURVA DE CAPITAL TERMINADA'.
008810           DISPLAY '  OPERACIONES CERRADAS LEIDAS    : '
008820                   CN-CERRADAS-LEIDAS.
008830           DISPLAY '  OPERACIONES QUE CALIFICARON    : '
008840                   CN-CERRADAS-ORDENADAS.
008850           DISPLAY '  FILAS EMITIDAS EN EL REPORTE   : '
008860                   CN-FILAS-EMITIDAS.
008870      *
008880       9000-FIN-EXIT.
008890           EXIT.
008900      ******************************************************************
008910       9900-ERROR.
008920      ******************************************************************
008930           DISPLAY '********************************************'.
008940           DISPLAY '  TJ1E010 - ERROR EN TIEMPO DE EJECUCION'.
008950           DISPLAY '  ' WS-ERR-MSG.
008960           DISPLAY '  CODIGO: ' WS-ERR-CDE.
008970           DISPLAY '  PARRAFO: ' WS-ERR-PROC.
008980           DISPLAY '********************************************'.
008990           CLOSE TRADES-FILE.
009000           CLOSE EQUITY-CURVE-REPORT.
009010           STOP RUN.
009020      *
009030       9900-ERROR-EXIT.
009040           EXIT.
