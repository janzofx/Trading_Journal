000010      *****************************************************************
000020      *                                                               *
000030      *  COPYBOOK:  TJWC003                                           *
000040      *  APLICACION: TJ1 - BITACORA DE OPERACIONES (TRADING JOURNAL)  *
000050      *  DESCRIPCION: LAYOUT DEL REGISTRO DE ESTADISTICAS (TJ1S010)   *
000060      *               Y DE LA LINEA IMPRESA DEL REPORTE RESPECTIVO.   *
000070      *  AUTOR: R. ESPARRAGOZA                                        *
000080      *  FECHA CREACION: 02/09/1992                                   *
000090      *                                                               *
000100      *****************************************************************
000110      *        L O G    D E   M O D I F I C A C I O N E S             *
000120      *****************************************************************
000130      *  AUTOR   FECHA          DESCRIPCION                           *
000140      *----------------------------------------------------------------
000150      *  RES     02/09/1992     VERSION ORIGINAL
000160      *  MCA     21/01/1994     SE AGREGA EL SENTINEL DE FACTOR DE
000170      *                         GANANCIA INFINITO (VER REQ 94-003)
000180      *  JPT     11/02/1999     AJUSTE Y2K - SIN IMPACTO, SE DEJA
000190      *                         CONSTANCIA EN BITACORA (REQ. 99-014)
000200      *****************************************************************
000210      *
000220       01  TJ-STATISTICS-RECORD.
000230           05  TJ-STA-TOTAL-TRADES         PIC 9(7).
000240           05  TJ-STA-WINNING-TRADES       PIC 9(7).
000250           05  TJ-STA-LOSING-TRADES        PIC 9(7).
000260           05  TJ-STA-TOTAL-PROFIT         PIC S9(9)V9(2) COMP-3.
000270           05  TJ-STA-TOTAL-LOSS           PIC S9(9)V9(2) COMP-3.
000280           05  TJ-STA-NET-PROFIT-SUM       PIC S9(9)V9(2) COMP-3.
000290           05  TJ-STA-LARGEST-WIN          PIC S9(9)V9(2) COMP-3.
000300           05  TJ-STA-LARGEST-LOSS         PIC S9(9)V9(2) COMP-3.
000310           05  TJ-STA-AVERAGE-WIN          PIC S9(9)V9(2) COMP-3.
000320           05  TJ-STA-AVERAGE-LOSS         PIC S9(9)V9(2) COMP-3.
000330           05  TJ-STA-WIN-RATE             PIC S9(3)V9(4) COMP-3.
000340      *        FACTOR DE GANANCIA (PROFIT-FACTOR). CUANDO NO HAY
000350      *        PERDIDAS Y SI HAY GANANCIA, SE GRABA EL VALOR CENTINELA
000360      *        9999999.0000 EN LUGAR DE INTENTAR UN INFINITO (COBOL NO
000370      *        TIENE REPRESENTACION IEEE) - VER LOG DE MODIFICACIONES,
000380      *        MCA 21/01/1994, REQ 94-003.
000390           05  TJ-STA-PROFIT-FACTOR        PIC S9(7)V9(4) COMP-3.
000400               88  TJ-FACTOR-INFINITO      VALUE 9999999.0000.
000410           05  FILLER                      PIC X(20).
000420      *
000430      *****************************************************************
000440      *    LINEA IMPRESA DEL REPORTE DE ESTADISTICAS
000450      *****************************************************************
000460       01  TJ-LINEA-RPT-ESTAD.
000470           05  RPT-E-SYMBOLO               PIC X(20).
000480           05  FILLER                      PIC X(02)   VALUE SPACES.
000490           05  RPT-E-TOTAL                 PIC ZZZZZZ9.
000500           05  FILLER                      PIC X(02)   VALUE SPACES.
000510           05  RPT-E-GANADORAS             PIC ZZZZZZ9.
000520           05  FILLER                      PIC X(02)   VALUE SPACES.
000530           05  RPT-E-PERDEDORAS            PIC ZZZZZZ9.
000540           05  FILLER                      PIC X(02)   VALUE SPACES.
000550           05  RPT-E-WIN-RATE              PIC ZZ9.99.
000560           05  FILLER                      PIC X(01)   VALUE '%'.
000570           05  FILLER                      PIC X(02)   VALUE SPACES.
000580           05  RPT-E-NET-PROFIT            PIC -ZZZZZZZ9.99.
000590           05  FILLER                      PIC X(02)   VALUE SPACES.
000600           05  RPT-E-PROFIT-FACTOR         PIC ZZZZ9.9999.
000610           05  FILLER                      PIC X(02)   VALUE SPACES.
000620           05  RPT-E-LARGEST-WIN           PIC -ZZZZZZZ9.99.
000630           05  FILLER                      PIC X(02)   VALUE SPACES.
000640           05  RPT-E-LARGEST-LOSS          PIC -ZZZZZZZ9.99.
000650           05  FILLER                      PIC X(02)   VALUE SPACES.
000660           05  RPT-E-AVG-WIN               PIC -ZZZZZZZ9.99.
000670           05  FILLER                      PIC X(02)   VALUE SPACES.
000680           05  RPT-E-AVG-LOSS              PIC -ZZZZZZZ9.99.
000690           05  FILLER                      PIC X(09).
