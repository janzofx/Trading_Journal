000010      *****************************************************************
000020      *                                                               *
000030      *  COPYBOOK:  TJWC005                                           *
000040      *  APLICACION: TJ1 - BITACORA DE OPERACIONES (TRADING JOURNAL)  *
000050      *  DESCRIPCION: TABLAS DE ACUMULACION POR CUBETA (HORA/DIA/MES/ *
000060      *               LADO) Y LINEAS IMPRESAS DE LOS OCHO REPORTES   *
000070      *               DE DESGLOSE (BREAKDOWN-REPORTS).               *
000080      *  AUTOR: R. ESPARRAGOZA                                        *
000090      *  FECHA CREACION: 11/05/1994                                   *
000100      *                                                               *
000110      *****************************************************************
000120      *        L O G    D E   M O D I F I C A C I O N E S             *
000130      *****************************************************************
000140      *  AUTOR   FECHA          DESCRIPCION                           *
000150      *----------------------------------------------------------------
000160      *  MCA     11/05/1994     VERSION ORIGINAL - CUBETAS DE HORA,
000170      *                         DIA Y MES PARA ENTRADAS Y PNL
000180      *  JPT     30/06/2001     SE AGREGAN CUBETAS LARGO/CORTO
000190      *                         (REQ 01-077)
000200      *****************************************************************
000210      *
000220      *****************************************************************
000230      *    CUBETAS DE CONTEO DE ENTRADAS (POR HORA DE APERTURA 0-23,
000240      *    POR DIA DE LA SEMANA 1-7 = LUN..DOM, POR MES 1-12 = ENE..DIC)
000250      *****************************************************************
000260       01  TJ-ACUM-ENTRADAS.
000270           05  TJ-ENT-HORA                 OCCURS 24 TIMES
000280                                            PIC 9(5) COMP.
000290           05  TJ-ENT-DIA                  OCCURS 7 TIMES
000300                                            PIC 9(5) COMP.
000310           05  TJ-ENT-MES                  OCCURS 12 TIMES
000320                                            PIC 9(5) COMP.
000330           05  FILLER                      PIC X(04).
000340      *
000350      *****************************************************************
000360      *    CUBETAS DE GANANCIA/PERDIDA NETA (POR HORA/DIA/MES DE
000370      *    CIERRE - SOLO OPERACIONES CERRADAS)
000380      *****************************************************************
000390       01  TJ-ACUM-PNL.
000400           05  TJ-PNL-HORA                 OCCURS 24 TIMES
000410                                            PIC S9(9)V9(2) COMP-3.
000420           05  TJ-PNL-DIA                  OCCURS 7 TIMES
000430                                            PIC S9(9)V9(2) COMP-3.
000440           05  TJ-PNL-MES                  OCCURS 12 TIMES
000450                                            PIC S9(9)V9(2) COMP-3.
000460           05  FILLER                      PIC X(04).
000470      *
000480      *****************************************************************
000490      *    CUBETAS DE LADO LARGO/CORTO - INDICE 1 = LARGO, INDICE 2 =
000500      *    CORTO. BALANCE/CREDIT QUEDAN FUERA DE AMBAS CUBETAS.
000510      *****************************************************************
000520       01  TJ-ACUM-LADO.
000530           05  TJ-LADO-CONTEO              OCCURS 2 TIMES
000540                                            PIC 9(5) COMP.
000550           05  TJ-LADO-PNL                 OCCURS 2 TIMES
000560                                            PIC S9(9)V9(2) COMP-3.
000570           05  FILLER                      PIC X(04).
000580      *
000590      *****************************************************************
000600      *    TABLAS DE NOMBRES FIJOS - DIA DE LA SEMANA Y MES
000610      *****************************************************************
000620       01  TJ-NOMBRES-DIA.
000630           05  FILLER                      PIC X(03) VALUE 'MON'.
000640           05  FILLER                      PIC X(03) VALUE 'TUE'.
000650           05  FILLER                      PIC X(03) VALUE 'WED'.
000660           05  FILLER                      PIC X(03) VALUE 'THU'.
000670           05  FILLER                      PIC X(03) VALUE 'FRI'.
000680           05  FILLER                      PIC X(03) VALUE 'SAT'.
000690           05  FILLER                      PIC X(03) VALUE 'SUN'.
000700       01  TJ-TABLA-NOMBRES-DIA REDEFINES TJ-NOMBRES-DIA.
000710           05  TJ-NOMBRE-DIA               OCCURS 7 TIMES PIC X(03).
000720      *
000730       01  TJ-NOMBRES-MES.
000740           05  FILLER                      PIC X(03) VALUE 'JAN'.
000750           05  FILLER                      PIC X(03) VALUE 'FEB'.
000760           05  FILLER                      PIC X(03) VALUE 'MAR'.
000770           05  FILLER                      PIC X(03) VALUE 'APR'.
000780           05  FILLER                      PIC X(03) VALUE 'MAY'.
000790           05  FILLER                      PIC X(03) VALUE 'JUN'.
000800           05  FILLER                      PIC X(03) VALUE 'JUL'.
000810           05  FILLER                      PIC X(03) VALUE 'AUG'.
000820           05  FILLER                      PIC X(03) VALUE 'SEP'.
000830           05  FILLER                      PIC X(03) VALUE 'OCT'.
000840           05  FILLER                      PIC X(03) VALUE 'NOV'.
000850           05  FILLER                      PIC X(03) VALUE 'DEC'.
000860       01  TJ-TABLA-NOMBRES-MES REDEFINES TJ-NOMBRES-MES.
000870           05  TJ-NOMBRE-MES               OCCURS 12 TIMES PIC X(03).
000880      *
000890      *****************************************************************
000900      *    LINEAS IMPRESAS DE LOS REPORTES DE DESGLOSE
000910      *****************************************************************
000920       01  TJ-LINEA-RPT-CONTEO.
000930           05  RPT-C-ETIQUETA              PIC X(05).
000940           05  FILLER                      PIC X(03)   VALUE SPACES.
000950           05  RPT-C-CONTEO                PIC ZZZZ9.
000960           05  FILLER                      PIC X(60).
000970      *
000980       01  TJ-LINEA-RPT-PNL.
000990           05  RPT-P-ETIQUETA              PIC X(05).
001000           05  FILLER                      PIC X(03)   VALUE SPACES.
001010           05  RPT-P-MONTO                 PIC -ZZZZZZZ9.99.
001020           05  FILLER                      PIC X(55).
001030      *
001040       01  TJ-LINEA-RPT-LADO-CONTEO.
001050           05  RPT-LC-LADO                 PIC X(05).
001060           05  FILLER                      PIC X(03)   VALUE SPACES.
001070           05  RPT-LC-CONTEO               PIC ZZZZ9.
001080           05  FILLER                      PIC X(03)   VALUE SPACES.
001090           05  RPT-LC-PORCENTAJE           PIC ZZ9.99.
001100           05  FILLER                      PIC X(50).
001110      *
001120       01  TJ-LINEA-RPT-LADO-PNL.
001130           05  RPT-LP-LADO                 PIC X(05).
001140           05  FILLER                      PIC X(03)   VALUE SPACES.
001150           05  RPT-LP-MONTO                PIC -ZZZZZZZ9.99.
001160           05  FILLER                      PIC X(55).
