000010      ******************************************************************
000020      *                                                                *
000030      *  PROGRAMA: TJ1I020                                             *
000040      *                                                                *
000050      *  FECHA CREACION: 07/01/1993                                    *
000060      *                                                                *
000070      *  AUTOR: FACTORIA                                                *
000080      *                                                                *
000090      *  APLICACION: BITACORA DE OPERACIONES (TRADING JOURNAL). (TJ1)  *
000100      *                                                                *
000110      *  DESCRIPCION: IMPORTACION DE OPERACIONES DESDE UN ARCHIVO      *
000120      *               TABULAR GENERICO (EXPORTACION DE HOJA DE        *
000130      *               CALCULO, RECONVERTIDA A TEXTO DELIMITADO POR     *
000140      *               COMAS). LOCALIZA LA FILA DE CABECERA, MAPEA      *
000150      *               LAS COLUMNAS POR CONTENIDO DEL ENCABEZADO Y      *
000160      *               NORMALIZA CADA FILA DE DATOS A UN REGISTRO       *
000170      *               TJ-TRADE-RECORD.                                 *
000180      *                                                                *
000190      ******************************************************************
000200      * DOCUMENTACION.                                                 *
000210      * ------------------                                             *
000220      * ARCHIVO DE ENTRADA: TABULAR-IMPORT-FILE (CABECERA + FILAS DE   *
000230      *                     DATOS, CAMPOS SEPARADOS POR ',')           *
000240      * ARCHIVO DE SALIDA : TRADES-FILE (MAESTRO NORMALIZADO)          *
000250      * PROCESO GLOBAL: SE EXAMINAN LAS PRIMERAS 21 LINEAS (FILAS 0    *
000260      *    A 20) BUSCANDO LA CABECERA (>= 5 CELDAS NO EN BLANCO Y      *
000270      *    >= 3 CELDAS QUE CONTENGAN ALGUNA PALABRA CLAVE). UNA VEZ    *
000280      *    LOCALIZADA SE MAPEAN LAS COLUMNAS A CAMPOS DEL TRADE POR    *
000290      *    CONTENIDO DEL TITULO Y LUEGO SE RECORREN TODAS LAS FILAS    *
000300      *    DE DATOS.                                                   *
000310      ******************************************************************
000320      *        L O G    D E   M O D I F I C A C I O N E S             *
000330      ******************************************************************
000340      *  AUTOR   FECHA          DESCRIPCION                           *
000350      *----------------------------------------------------------------
000360      *  RES     07/01/1993     VERSION ORIGINAL
000370      *  MCA     21/01/1994     SE AGREGA SINTESIS DE TICKET CUANDO LA
000380      *                         CABECERA NO TRAE COLUMNA DE TICKET
000390      *                         (REQ 94-003)
000400      *  JPT     11/02/1999     AJUSTE Y2K - FECHAS DE 4 DIGITOS DE
000410      *                         ANO EN COLUMNAS DE FECHA/HORA (REQ
000420      *                         99-014)
000430      *  JPT     30/06/2001     SE DOCUMENTA LA REGLA DE TIPO POR
000440      *                         BUSQUEDA DE SUBCADENA (TYPE-STRING
000450      *                         LOOKUP), DISTINTA DE LA POSICIONAL DE
000460      *                         TJ1I010 (REQ 01-077)
000470      *  JPT     14/02/2002     1000-INICIO ABRIA TRADES-FILE EN MODO
000480      *                         OUTPUT Y BORRABA LO IMPORTADO PREVIAMENTE
000490      *                         POR TJ1I010 EN LA MISMA BITACORA. SE
000500      *                         CAMBIA A EXTEND (CON ALTA POR OUTPUT SI
000510      *                         LA BITACORA AUN NO EXISTE) (REQ 02-015)
000520      ******************************************************************
000530       IDENTIFICATION DIVISION.
000540      *
000550       PROGRAM-ID.   TJ1I020.
000560       AUTHOR.       FACTORIA.
000570       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE OPERACIONES.
000580       DATE-WRITTEN. 07/01/1993.
000590       DATE-COMPILED.
000600       SECURITY.     USO INTERNO.
000610      ******************************************************************
000620      *                                                                *
000630      *        E N V I R O N M E N T         D I V I S I O N           *
000640      *                                                                *
000650      ******************************************************************
000660       ENVIRONMENT DIVISION.
000670      *
000680       CONFIGURATION SECTION.
000690      *
000700       SPECIAL-NAMES.
000710           C01 IS TOP-OF-FORM.
000720      *
000730       INPUT-OUTPUT SECTION.
000740       FILE-CONTROL.
000750           SELECT TABULAR-IMPORT-FILE  ASSIGN TO TJITAB
000760               ORGANIZATION IS LINE SEQUENTIAL
000770               FILE STATUS  IS WS-TAB-STATUS.
000780      *
000790           SELECT TRADES-FILE          ASSIGN TO TJITRDS
000800               ORGANIZATION IS LINE SEQUENTIAL
000810               FILE STATUS  IS WS-TRADES-STATUS.
000820      ******************************************************************
000830      *                        D A T A   D I V I S I O N               *
000840      ******************************************************************
000850       DATA DIVISION.
000860       FILE SECTION.
000870      *
000880       FD  TABULAR-IMPORT-FILE.
000890       01  TJ-TAB-LINEA                    PIC X(200).
000900      *
000910       FD  TRADES-FILE
000920           RECORD CONTAINS 256 CHARACTERS.
000930       01  TJ-TRADES-FD-REC                PIC X(256).
000940      ******************************************************************
000950      *                  W O R K I N G - S T O R A G E                 *
000960      ******************************************************************
000970       WORKING-STORAGE SECTION.
000980      *****************************************************************
000990      *      CAMPOS DE TRABAJO DE USO INDEPENDIENTE (NIVEL 77)          *
001000      *****************************************************************
001010       77  WS-ERR-MSG                      PIC X(40).
001020       77  WS-ERR-CDE                      PIC X(02).
001030       77  WS-ERR-PROC                     PIC X(20).
001040      *
001050       01  WS-TAB-STATUS                   PIC X(02) VALUE SPACES.
001060       01  WS-TRADES-STATUS                PIC X(02) VALUE SPACES.
001070      *
001080           COPY TJWC001.
001090      *
001100      ******************************************************************
001110      *         AREA DE LA VENTANA DE BUSQUEDA DE CABECERA              *
001120      ******************************************************************
001130       01  WS-VENTANA.
001140           05  WS-VENTANA-LINEAS           OCCURS 21 TIMES
001150                                            PIC X(200).
001160           05  WS-LINEAS-EN-VENTANA        PIC 9(02) COMP VALUE ZERO.
001170           05  WS-FILA-CABECERA            PIC 9(02) COMP VALUE ZERO.
001180           05  WS-IX-VENTANA               PIC 9(02) COMP VALUE ZERO.
001190           05  WS-CABECERA-ENCONTRADA-SW   PIC X(01) VALUE 'N'.
001200               88  CABECERA-ENCONTRADA                VALUE 'S'.
001210               88  CABECERA-NO-ENCONTRADA              VALUE 'N'.
001220      ******************************************************************
001230      *         AREA DE CELDAS Y MAPEO DE COLUMNAS                     *
001240      ******************************************************************
001250       01  WS-CELDAS.
001260           05  TJ-CAMPO                    OCCURS 20 TIMES
001270                                            PIC X(40).
001280           05  WS-CELDAS-CONTADAS          PIC 9(02) COMP.
001290           05  WS-CELDAS-NO-BLANCAS        PIC 9(02) COMP.
001300           05  WS-CELDAS-CLAVE             PIC 9(02) COMP.
001310      *
001320      *    CODIGO DE DESTINO POR COLUMNA. 00 = NO MAPEADA.
001330      *    01-TICKET 02-OPEN-TIME 03-CLOSE-TIME 04-TRADE-TYPE 05-SIZE
001340      *    06-SYMBOL 07-OPEN-PRICE 08-CLOSE-PRICE 09-STOP-LOSS
001350      *    10-TAKE-PROFIT 11-COMMISSION 12-SWAP 13-PROFIT 14-COMMENT
001360      *    15-STRATEGY 16-ACCOUNT
001370       01  WS-MAPA-COLUMNAS.
001380           05  TJ-COL-DESTINO              OCCURS 20 TIMES
001390                                            PIC 9(02) COMP.
001400           05  TJ-COL-TICKET               PIC 9(02) COMP VALUE ZERO.
001410           05  WS-CONT-TIEMPO              PIC 9(01) COMP VALUE ZERO.
001420           05  WS-CONT-PRECIO              PIC 9(01) COMP VALUE ZERO.
001430      *
001440       01  WS-CELDA-MIN                    PIC X(40).
001450       01  WS-IX-COL                       PIC 9(02) COMP.
001460       01  WS-CONT-S                       PIC 9(02) COMP.
001470       01  WS-CONT-L                       PIC 9(02) COMP.
001480       01  WS-CONT-T                       PIC 9(02) COMP.
001490       01  WS-CONT-P                       PIC 9(02) COMP.
001500       01  WS-CONTADOR-SUB                 PIC 9(03) COMP.
001510       01  WS-TIPO-ASIGNADO-SW             PIC X(01).
001520           88  TIPO-ASIGNADO                            VALUE 'S'.
001530      *
001540      ******************************************************************
001550      *              AREA DE SINTESIS DE TICKET                        *
001560      ******************************************************************
001570       01  WS-TICKET-SINTETICO             PIC X(20).
001580       01  WS-SECUENCIA-TICKET             PIC 9(08) COMP VALUE ZERO.
001590       01  WS-TICKET-SEC-EDIT              PIC 9(08).
001600      *
001610      ******************************************************************
001620      *              AREA DE VARIABLES AUXILIARES                      *
001630      ******************************************************************
001640       01  WS-FECHA-HORA-TXT               PIC X(40).
001650       01  WS-P-YYYY                       PIC X(04).
001660       01  WS-P-MM                         PIC X(02).
001670       01  WS-P-DD                         PIC X(02).
001680       01  WS-P-HH                         PIC X(02).
001690       01  WS-P-MN                         PIC X(02).
001700       01  WS-PARTES-FH                    PIC 9(01) COMP.
001710       01  WS-ETIQUETA-FECHA               PIC X(08) VALUE SPACES.
001720       01  WS-ETIQUETA-HORA                PIC X(06) VALUE SPACES.
001730      ******************************************************************
001740      *                 AREA DE CONVERSION NUMERICA                    *
001750      ******************************************************************
001760       01  TJ-CONV-AREA.
001770           05  TJ-CONV-ENTRADA             PIC X(20).
001780           05  TJ-CONV-SIGNO               PIC X(01).
001790           05  TJ-CONV-PARTE-ENT           PIC X(12).
001800           05  TJ-CONV-PARTE-ENT-JR        PIC X(12) JUSTIFIED RIGHT.
001810           05  TJ-CONV-ENT-NUM             PIC 9(12).
001820           05  TJ-CONV-PARTE-DEC           PIC X(05).
001830           05  TJ-CONV-DEC-NUM             PIC 9(05).
001840           05  TJ-CONV-PARTES-CONTADAS     PIC 9(01) COMP.
001850           05  TJ-CONV-RESULTADO           PIC S9(9)V9(5) COMP-3.
001860           05  FILLER                      PIC X(05).
001870      ******************************************************************
001880      *                  AREA  DE  SWITCHES                            *
001890      ******************************************************************
001900       01  SW-SWITCHES.
001910           05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.
001920               88  FIN-ARCHIVO                         VALUE 'S'.
001930               88  NO-FIN-ARCHIVO                      VALUE 'N'.
001940           05  SW-FILA-VACIA               PIC X(01)   VALUE 'N'.
001950               88  FILA-VACIA                          VALUE 'S'.
001960           05  SW-TICKET-DERIVABLE         PIC X(01)   VALUE 'S'.
001970               88  TICKET-ES-DERIVABLE                 VALUE 'S'.
001980               88  TICKET-NO-DERIVABLE                 VALUE 'N'.
001990      ******************************************************************
002000      *                     AREA DE CONTADORES                         *
002010      ******************************************************************
002020       01  CN-CONTADORES.
002030           05  CN-FILAS-LEIDAS             PIC 9(07)   COMP VALUE ZERO.
002040           05  CN-FILAS-OMITIDAS           PIC 9(07)   COMP VALUE ZERO.
002050           05  CN-TRADES-IMPORTADOS        PIC 9(07)   COMP VALUE ZERO.
002060      ******************************************************************
002070      *                        AREA DE CONTANTES                       *
002080      ******************************************************************
002090       01  CT-CONTANTES.
002100           05  CT-PROGRAMA                 PIC X(08)   VALUE 'TJ1I020'.
002110           05  CT-MIN-NO-BLANCAS           PIC 9(02)   VALUE 05.
002120           05  CT-MIN-CELDAS-CLAVE         PIC 9(02)   VALUE 03.
002130           05  CT-MAX-VENTANA              PIC 9(02)   VALUE 21.
002140      *
002150      ******************************************************************
002160      *                                                                *
002170      *           P R O C E D U R E      D I V I S I O N               *
002180      *                                                                *
002190      ******************************************************************
002200       PROCEDURE DIVISION.
002210      *
002220       0000-MAINLINE.
002230      *
002240           PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
002250      *
002260           IF CABECERA-ENCONTRADA
002270               PERFORM 1200-TRATAR-VENTANA THRU 1200-TRATAR-VENTANA-EXIT
002280               PERFORM 2000-PROCESO        THRU 2000-PROCESO-EXIT
002290                  UNTIL FIN-ARCHIVO
002300           END-IF
002310      *
002320           PERFORM 9000-FIN             THRU 9000-FIN-EXIT
002330      *
002340           STOP RUN.
002350      ******************************************************************
002360       1000-INICIO.
002370      ******************************************************************
002380           OPEN INPUT  TABULAR-IMPORT-FILE.
002390           IF WS-TAB-STATUS NOT = '00'
002400               MOVE 'ERROR ABRIENDO TABULAR-IMPORT-FILE' TO WS-ERR-MSG
002410               MOVE WS-TAB-STATUS                TO WS-ERR-CDE
002420               MOVE '1000-INICIO'                 TO WS-ERR-PROC
002430               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002440           END-IF
002450      *
002460      *        EL IMPORTADOR TABULAR ACUMULA SOBRE TRADES-FILE EN VEZ DE
002470      *        RECREARLO, PUES PUEDE CORRER DESPUES DEL IMPORTADOR TXT
002480      *        (TJ1I010) SOBRE LA MISMA BITACORA MAESTRA (VER LOG DE
002490      *        MODIFICACIONES, JPT 14/02/2002, REQ 02-015). SI LA
002500      *        BITACORA TODAVIA NO EXISTE (PRIMERA CORRIDA, STATUS 35)
002510      *        SE CREA POR PRIMERA VEZ.
002520           OPEN EXTEND TRADES-FILE.
002530           IF WS-TRADES-STATUS = '35'
002540               OPEN OUTPUT TRADES-FILE
002550           END-IF
002560           IF WS-TRADES-STATUS NOT = '00'
002570               MOVE 'ERROR ABRIENDO TRADES-FILE'    TO WS-ERR-MSG
002580               MOVE WS-TRADES-STATUS              TO WS-ERR-CDE
002590               MOVE '1000-INICIO'                   TO WS-ERR-PROC
002600               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002610           END-IF
002620      *
002630      *        LLENAR LA VENTANA DE BUSQUEDA DE CABECERA (HASTA 21
002640      *        LINEAS - FILAS 0 A 20 - O FIN DE ARCHIVO)
002650           PERFORM 1050-LLENAR-VENTANA THRU 1050-LLENAR-VENTANA-EXIT
002660               VARYING WS-IX-VENTANA FROM 1 BY 1
002670               UNTIL WS-IX-VENTANA > CT-MAX-VENTANA
002680                  OR FIN-ARCHIVO
002690      *
002700           PERFORM 1100-LOCALIZAR-CABECERA
002710              THRU 1100-LOCALIZAR-CABECERA-EXIT.
002720      *
002730           IF CABECERA-NO-ENCONTRADA
002740               DISPLAY 'TJ1I020 - NO SE LOCALIZO FILA DE CABECERA EN '
002750                       'LAS PRIMERAS ' CT-MAX-VENTANA ' LINEAS'
002760           END-IF.
002770      *
002780       1000-INICIO-EXIT.
002790           EXIT.
002800      ******************************************************************
002810       1050-LLENAR-VENTANA.
002820      ******************************************************************
002830           READ TABULAR-IMPORT-FILE INTO WS-VENTANA-LINEAS(WS-IX-VENTANA).
002840      *
002850           EVALUATE WS-TAB-STATUS
002860               WHEN '00'
002870                   ADD 1 TO WS-LINEAS-EN-VENTANA
002880                   ADD 1 TO CN-FILAS-LEIDAS
002890               WHEN '10'
002900                   SET FIN-ARCHIVO TO TRUE
002910               WHEN OTHER
002920                   MOVE 'ERROR DE LECTURA TABULAR-IMPORT-FILE'
002930                                                    TO WS-ERR-MSG
002940                   MOVE WS-TAB-STATUS               TO WS-ERR-CDE
002950                   MOVE '1050-LLENAR-VENTANA'        TO WS-ERR-PROC
002960                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002970           END-EVALUATE.
002980      *
002990       1050-LLENAR-VENTANA-EXIT.
003000           EXIT.
003010      ******************************************************************
003020       1100-LOCALIZAR-CABECERA.
003030      *    BUSCA, DENTRO DE LA VENTANA, LA PRIMERA FILA CON AL MENOS 5
003040      *    CELDAS NO EN BLANCO Y AL MENOS 3 CELDAS QUE CONTENGAN UNA
003050      *    PALABRA CLAVE DE CABECERA.
003060      ******************************************************************
003070           SET CABECERA-NO-ENCONTRADA TO TRUE
003080           MOVE ZERO TO WS-FILA-CABECERA
003090      *
003100           PERFORM 1105-EVALUAR-UNA-FILA
003110               THRU 1105-EVALUAR-UNA-FILA-EXIT
003120               VARYING WS-IX-VENTANA FROM 1 BY 1
003130               UNTIL WS-IX-VENTANA > WS-LINEAS-EN-VENTANA
003140                  OR CABECERA-ENCONTRADA.
003150      *
003160       1100-LOCALIZAR-CABECERA-EXIT.
003170           EXIT.
003180      ******************************************************************
003190       1105-EVALUAR-UNA-FILA.
003200      ******************************************************************
003210           PERFORM 1110-PARTIR-CELDAS THRU 1110-PARTIR-CELDAS-EXIT
003220           PERFORM 1120-EVALUAR-FILA-CAB
003230              THRU 1120-EVALUAR-FILA-CAB-EXIT
003240      *
003250           IF WS-CELDAS-NO-BLANCAS >= CT-MIN-NO-BLANCAS AND
003260              WS-CELDAS-CLAVE      >= CT-MIN-CELDAS-CLAVE
003270               SET CABECERA-ENCONTRADA TO TRUE
003280               MOVE WS-IX-VENTANA       TO WS-FILA-CABECERA
003290           END-IF.
003300      *
003310       1105-EVALUAR-UNA-FILA-EXIT.
003320           EXIT.
003330      ******************************************************************
003340       1110-PARTIR-CELDAS.
003350      *    PARTE LA LINEA DE LA VENTANA APUNTADA POR WS-IX-VENTANA EN
003360      *    CELDAS SEPARADAS POR ','.
003370      ******************************************************************
003380           MOVE SPACES TO WS-CELDAS
003390           MOVE ZERO   TO WS-CELDAS-CONTADAS
003400      *
003410           UNSTRING WS-VENTANA-LINEAS(WS-IX-VENTANA) DELIMITED BY ','
003420               INTO TJ-CAMPO(01) TJ-CAMPO(02) TJ-CAMPO(03) TJ-CAMPO(04)
003430                    TJ-CAMPO(05) TJ-CAMPO(06) TJ-CAMPO(07) TJ-CAMPO(08)
003440                    TJ-CAMPO(09) TJ-CAMPO(10) TJ-CAMPO(11) TJ-CAMPO(12)
003450                    TJ-CAMPO(13) TJ-CAMPO(14) TJ-CAMPO(15) TJ-CAMPO(16)
003460                    TJ-CAMPO(17) TJ-CAMPO(18) TJ-CAMPO(19) TJ-CAMPO(20)
003470               TALLYING IN WS-CELDAS-CONTADAS
003480           END-UNSTRING.
003490      *
003500       1110-PARTIR-CELDAS-EXIT.
003510           EXIT.
003520      ******************************************************************
003530       1120-EVALUAR-FILA-CAB.
003540      *    CUENTA CELDAS NO EN BLANCO Y CELDAS QUE CONTENGAN ALGUNA
003550      *    PALABRA CLAVE DE CABECERA.
003560      ******************************************************************
003570           MOVE ZERO TO WS-CELDAS-NO-BLANCAS WS-CELDAS-CLAVE
003580      *
003590           PERFORM 1125-EVALUAR-UNA-CELDA-CAB
003600               THRU 1125-EVALUAR-UNA-CELDA-CAB-EXIT
003610               VARYING WS-IX-COL FROM 1 BY 1
003620               UNTIL WS-IX-COL > WS-CELDAS-CONTADAS.
003630      *
003640       1120-EVALUAR-FILA-CAB-EXIT.
003650           EXIT.
003660      ******************************************************************
003670       1125-EVALUAR-UNA-CELDA-CAB.
003680      ******************************************************************
003690           IF TJ-CAMPO(WS-IX-COL) NOT = SPACES
003700               ADD 1 TO WS-CELDAS-NO-BLANCAS
003710               MOVE TJ-CAMPO(WS-IX-COL) TO WS-CELDA-MIN
003720               INSPECT WS-CELDA-MIN CONVERTING
003730                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
003740                   'abcdefghijklmnopqrstuvwxyz'
003750      *
003760               MOVE ZERO TO WS-CONTADOR-SUB
003770               INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
003780                   FOR ALL 'ticket' ALL 'order' ALL 'deal'
003790                           ALL 'time' ALL 'type' ALL 'symbol'
003800                           ALL 'volume' ALL 'size' ALL 'price'
003810                           ALL 'profit' ALL 'commission'
003820                           ALL 'swap'
003830               IF WS-CONTADOR-SUB > 0
003840                   ADD 1 TO WS-CELDAS-CLAVE
003850               END-IF
003860           END-IF.
003870      *
003880       1125-EVALUAR-UNA-CELDA-CAB-EXIT.
003890           EXIT.
003900      ******************************************************************
003910       1200-TRATAR-VENTANA.
003920      *    MAPEA LAS COLUMNAS A PARTIR DE LA FILA DE CABECERA Y PROCESA
003930      *    LAS FILAS DE DATOS QUE QUEDARON DENTRO DE LA VENTANA.
003940      ******************************************************************
003950           MOVE WS-FILA-CABECERA TO WS-IX-VENTANA
003960           PERFORM 1110-PARTIR-CELDAS THRU 1110-PARTIR-CELDAS-EXIT
003970           PERFORM 1300-MAPEAR-COLUMNAS THRU 1300-MAPEAR-COLUMNAS-EXIT
003980      *
003990           PERFORM 1210-TRATAR-UNA-FILA-VENTANA
004000               THRU 1210-TRATAR-UNA-FILA-VENTANA-EXIT
004010               VARYING WS-IX-VENTANA FROM WS-FILA-CABECERA BY 1
004020               UNTIL WS-IX-VENTANA > WS-LINEAS-EN-VENTANA.
004030      *
004040       1200-TRATAR-VENTANA-EXIT.
004050           EXIT.
004060      ******************************************************************
004070       1210-TRATAR-UNA-FILA-VENTANA.
004080      ******************************************************************
004090           IF WS-IX-VENTANA > WS-FILA-CABECERA
004100               PERFORM 1110-PARTIR-CELDAS
004110                  THRU 1110-PARTIR-CELDAS-EXIT
004120               PERFORM 2100-TRATAR-FILA THRU 2100-TRATAR-FILA-EXIT
004130           END-IF.
004140      *
004150       1210-TRATAR-UNA-FILA-VENTANA-EXIT.
004160           EXIT.
004170      ******************************************************************
004180       1300-MAPEAR-COLUMNAS.
004190      *    ASIGNA A CADA COLUMNA DE LA FILA DE CABECERA (YA PARTIDA EN
004200      *    TJ-CAMPO) UN CODIGO DE CAMPO DESTINO, EN ESTRICTO ORDEN DE
004210      *    PRIORIDAD (PRIMERA REGLA QUE COINCIDE GANA).
004220      ******************************************************************
004230           MOVE ZERO TO TJ-COL-DESTINO(1) TJ-COL-TICKET
004240           MOVE ZERO TO WS-CONT-TIEMPO WS-CONT-PRECIO
004250      *
004260           PERFORM 1310-MAPEAR-UNA-COLUMNA
004270               THRU 1310-MAPEAR-UNA-COLUMNA-EXIT
004280               VARYING WS-IX-COL FROM 1 BY 1
004290               UNTIL WS-IX-COL > WS-CELDAS-CONTADAS.
004300      *
004310       1300-MAPEAR-COLUMNAS-EXIT.
004320           EXIT.
004330      ******************************************************************
004340       1310-MAPEAR-UNA-COLUMNA.
004350      ******************************************************************
004360               MOVE ZERO TO TJ-COL-DESTINO(WS-IX-COL)
004370               MOVE TJ-CAMPO(WS-IX-COL) TO WS-CELDA-MIN
004380               INSPECT WS-CELDA-MIN CONVERTING
004390                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004400                   'abcdefghijklmnopqrstuvwxyz'
004410               SET TIPO-ASIGNADO TO FALSE
004420               MOVE 'N' TO WS-TIPO-ASIGNADO-SW
004430      *
004440      *            REGLA 1 - TICKET/ORDER/DEAL/=POSITION
004450               MOVE ZERO TO WS-CONTADOR-SUB
004460               INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
004470                   FOR ALL 'ticket' ALL 'order' ALL 'deal'
004480               IF WS-CONTADOR-SUB > 0 OR WS-CELDA-MIN = 'position'
004490                   MOVE 01 TO TJ-COL-DESTINO(WS-IX-COL)
004500                   MOVE WS-IX-COL TO TJ-COL-TICKET
004510                   MOVE 'S' TO WS-TIPO-ASIGNADO-SW
004520               END-IF
004530      *
004540      *            REGLA 2 - TIME (1RA = OPEN-TIME, 2DA = CLOSE-TIME)
004550               IF WS-TIPO-ASIGNADO-SW = 'N'
004560                   MOVE ZERO TO WS-CONTADOR-SUB
004570                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
004580                       FOR ALL 'time'
004590                   IF WS-CONTADOR-SUB > 0
004600                       ADD 1 TO WS-CONT-TIEMPO
004610                       IF WS-CONT-TIEMPO = 1
004620                           MOVE 02 TO TJ-COL-DESTINO(WS-IX-COL)
004630                       ELSE
004640                           MOVE 03 TO TJ-COL-DESTINO(WS-IX-COL)
004650                       END-IF
004660                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
004670                   END-IF
004680               END-IF
004690      *
004700      *            REGLA 3 - TYPE
004710               IF WS-TIPO-ASIGNADO-SW = 'N'
004720                   MOVE ZERO TO WS-CONTADOR-SUB
004730                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
004740                       FOR ALL 'type'
004750                   IF WS-CONTADOR-SUB > 0
004760                       MOVE 04 TO TJ-COL-DESTINO(WS-IX-COL)
004770                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
004780                   END-IF
004790               END-IF
004800      *
004810      *            REGLA 4 - SIZE/VOLUME/LOTS
004820               IF WS-TIPO-ASIGNADO-SW = 'N'
004830                   MOVE ZERO TO WS-CONTADOR-SUB
004840                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
004850                       FOR ALL 'size' ALL 'volume' ALL 'lots'
004860                   IF WS-CONTADOR-SUB > 0
004870                       MOVE 05 TO TJ-COL-DESTINO(WS-IX-COL)
004880                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
004890                   END-IF
004900               END-IF
004910      *
004920      *            REGLA 5 - SYMBOL/ITEM
004930               IF WS-TIPO-ASIGNADO-SW = 'N'
004940                   MOVE ZERO TO WS-CONTADOR-SUB
004950                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
004960                       FOR ALL 'symbol' ALL 'item'
004970                   IF WS-CONTADOR-SUB > 0
004980                       MOVE 06 TO TJ-COL-DESTINO(WS-IX-COL)
004990                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005000                   END-IF
005010               END-IF
005020      *
005030      *            REGLA 6 - PRICE (1RA = OPEN-PRICE, 2DA =
005040      *            CLOSE-PRICE)
005050               IF WS-TIPO-ASIGNADO-SW = 'N'
005060                   MOVE ZERO TO WS-CONTADOR-SUB
005070                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005080                       FOR ALL 'price'
005090                   IF WS-CONTADOR-SUB > 0
005100                       ADD 1 TO WS-CONT-PRECIO
005110                       IF WS-CONT-PRECIO = 1
005120                           MOVE 07 TO TJ-COL-DESTINO(WS-IX-COL)
005130                       ELSE
005140                           MOVE 08 TO TJ-COL-DESTINO(WS-IX-COL)
005150                       END-IF
005160                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005170                   END-IF
005180               END-IF
005190      *
005200      *            REGLA 7 - CONTIENE 'S' Y 'L' -> STOP-LOSS
005210               IF WS-TIPO-ASIGNADO-SW = 'N'
005220                   MOVE ZERO TO WS-CONT-S WS-CONT-L
005230                   INSPECT WS-CELDA-MIN TALLYING WS-CONT-S FOR ALL 's'
005240                   INSPECT WS-CELDA-MIN TALLYING WS-CONT-L FOR ALL 'l'
005250                   IF WS-CONT-S > 0 AND WS-CONT-L > 0
005260                       MOVE 09 TO TJ-COL-DESTINO(WS-IX-COL)
005270                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005280                   END-IF
005290               END-IF
005300      *
005310      *            REGLA 8 - CONTIENE 'T' Y 'P' -> TAKE-PROFIT
005320               IF WS-TIPO-ASIGNADO-SW = 'N'
005330                   MOVE ZERO TO WS-CONT-T WS-CONT-P
005340                   INSPECT WS-CELDA-MIN TALLYING WS-CONT-T FOR ALL 't'
005350                   INSPECT WS-CELDA-MIN TALLYING WS-CONT-P FOR ALL 'p'
005360                   IF WS-CONT-T > 0 AND WS-CONT-P > 0
005370                       MOVE 10 TO TJ-COL-DESTINO(WS-IX-COL)
005380                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005390                   END-IF
005400               END-IF
005410      *
005420      *            REGLA 9 - COMMISSION
005430               IF WS-TIPO-ASIGNADO-SW = 'N'
005440                   MOVE ZERO TO WS-CONTADOR-SUB
005450                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005460                       FOR ALL 'commission'
005470                   IF WS-CONTADOR-SUB > 0
005480                       MOVE 11 TO TJ-COL-DESTINO(WS-IX-COL)
005490                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005500                   END-IF
005510               END-IF
005520      *
005530      *            REGLA 10 - SWAP
005540               IF WS-TIPO-ASIGNADO-SW = 'N'
005550                   MOVE ZERO TO WS-CONTADOR-SUB
005560                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005570                       FOR ALL 'swap'
005580                   IF WS-CONTADOR-SUB > 0
005590                       MOVE 12 TO TJ-COL-DESTINO(WS-IX-COL)
005600                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005610                   END-IF
005620               END-IF
005630      *
005640      *            REGLA 11 - PROFIT
005650               IF WS-TIPO-ASIGNADO-SW = 'N'
005660                   MOVE ZERO TO WS-CONTADOR-SUB
005670                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005680                       FOR ALL 'profit'
005690                   IF WS-CONTADOR-SUB > 0
005700                       MOVE 13 TO TJ-COL-DESTINO(WS-IX-COL)
005710                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005720                   END-IF
005730               END-IF
005740      *
005750      *            REGLA 12 - COMMENT
005760               IF WS-TIPO-ASIGNADO-SW = 'N'
005770                   MOVE ZERO TO WS-CONTADOR-SUB
005780                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005790                       FOR ALL 'comment'
005800                   IF WS-CONTADOR-SUB > 0
005810                       MOVE 14 TO TJ-COL-DESTINO(WS-IX-COL)
005820                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005830                   END-IF
005840               END-IF
005850      *
005860      *            REGLA 13 - STRATEGY/TAG
005870               IF WS-TIPO-ASIGNADO-SW = 'N'
005880                   MOVE ZERO TO WS-CONTADOR-SUB
005890                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
005900                       FOR ALL 'strategy' ALL 'tag'
005910                   IF WS-CONTADOR-SUB > 0
005920                       MOVE 15 TO TJ-COL-DESTINO(WS-IX-COL)
005930                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
005940                   END-IF
005950               END-IF
005960      *
005970      *            REGLA 14 - ACCOUNT/ACCT
005980               IF WS-TIPO-ASIGNADO-SW = 'N'
005990                   MOVE ZERO TO WS-CONTADOR-SUB
006000                   INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
006010                       FOR ALL 'account' ALL 'acct'
006020                   IF WS-CONTADOR-SUB > 0
006030                       MOVE 16 TO TJ-COL-DESTINO(WS-IX-COL)
006040                       MOVE 'S' TO WS-TIPO-ASIGNADO-SW
006050                   END-IF
006060               END-IF.
006070      *
006080       1310-MAPEAR-UNA-COLUMNA-EXIT.
006090           EXIT.
006100      ******************************************************************
006110       2000-PROCESO.
006120      *    CONTINUA LA LECTURA SECUENCIAL NORMAL DESPUES DE LA VENTANA
006130      *    DE BUSQUEDA DE CABECERA.
006140      ******************************************************************
006150           READ TABULAR-IMPORT-FILE.
006160      *
006170           EVALUATE WS-TAB-STATUS
006180               WHEN '00'
006190                   ADD 1 TO CN-FILAS-LEIDAS
006200                   MOVE 1 TO WS-IX-VENTANA
006210                   MOVE TJ-TAB-LINEA TO WS-VENTANA-LINEAS(1)
006220                   PERFORM 1110-PARTIR-CELDAS THRU 1110-PARTIR-CELDAS-EXIT
006230                   PERFORM 2100-TRATAR-FILA THRU 2100-TRATAR-FILA-EXIT
006240               WHEN '10'
006250                   SET FIN-ARCHIVO TO TRUE
006260               WHEN OTHER
006270                   MOVE 'ERROR DE LECTURA TABULAR-IMPORT-FILE'
006280                                                    TO WS-ERR-MSG
006290                   MOVE WS-TAB-STATUS               TO WS-ERR-CDE
006300                   MOVE '2000-PROCESO'               TO WS-ERR-PROC
006310                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
006320           END-EVALUATE.
006330      *
006340       2000-PROCESO-EXIT.
006350           EXIT.
006360      ******************************************************************
006370       2100-TRATAR-FILA.
006380      *    PROCESA UNA FILA DE DATOS YA PARTIDA EN TJ-CAMPO.
006390      ******************************************************************
006400           SET FILA-VACIA TO FALSE
006410           IF WS-CELDAS-CONTADAS = 0
006420               SET FILA-VACIA TO TRUE
006430           ELSE
006440               PERFORM 2110-SALTAR-CELDA-EN-BLANCO
006450                   THRU 2110-SALTAR-CELDA-EN-BLANCO-EXIT
006460                   VARYING WS-IX-COL FROM 1 BY 1
006470                   UNTIL WS-IX-COL > WS-CELDAS-CONTADAS
006480                      OR TJ-CAMPO(WS-IX-COL) NOT = SPACES
006490               IF WS-IX-COL > WS-CELDAS-CONTADAS
006500                   SET FILA-VACIA TO TRUE
006510               END-IF
006520           END-IF
006530      *
006540           IF FILA-VACIA
006550               ADD 1 TO CN-FILAS-OMITIDAS
006560           ELSE
006570               PERFORM 2200-MAPEAR-TRADE THRU 2200-MAPEAR-TRADE-EXIT
006580               IF TICKET-ES-DERIVABLE
006590                   PERFORM 2900-ESCRIBIR-TRADE
006600                      THRU 2900-ESCRIBIR-TRADE-EXIT
006610               ELSE
006620                   ADD 1 TO CN-FILAS-OMITIDAS
006630               END-IF
006640           END-IF.
006650      *
006660       2100-TRATAR-FILA-EXIT.
006670           EXIT.
006680      ******************************************************************
006690       2110-SALTAR-CELDA-EN-BLANCO.
006700      ******************************************************************
006710           CONTINUE.
006720      *
006730       2110-SALTAR-CELDA-EN-BLANCO-EXIT.
006740           EXIT.
006750      ******************************************************************
006760       2200-MAPEAR-TRADE.
006770      *    TRASLADA LAS CELDAS YA MAPEADAS A LOS CAMPOS DEL TRADE.
006780      ******************************************************************
006790           INITIALIZE TJ-TRADE-RECORD
006800           MOVE 'BUY' TO TJ-TRADE-TYPE
006810           SET TICKET-ES-DERIVABLE TO TRUE
006820      *
006830           PERFORM 2210-MAPEAR-UNA-CELDA-TRADE
006840               THRU 2210-MAPEAR-UNA-CELDA-TRADE-EXIT
006850               VARYING WS-IX-COL FROM 1 BY 1
006860               UNTIL WS-IX-COL > WS-CELDAS-CONTADAS
006870      *
006880           PERFORM 2220-SINTETIZAR-TICKET THRU 2220-SINTETIZAR-TICKET-EXIT.
006890      *
006900       2200-MAPEAR-TRADE-EXIT.
006910           EXIT.
006920      ******************************************************************
006930       2210-MAPEAR-UNA-CELDA-TRADE.
006940      ******************************************************************
006950               EVALUATE TJ-COL-DESTINO(WS-IX-COL)
006960                   WHEN 01
006970                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-TICKET
006980                   WHEN 02
006990                       MOVE TJ-CAMPO(WS-IX-COL) TO WS-FECHA-HORA-TXT
007000                       PERFORM 5000-PARSE-FECHA-HORA
007010                          THRU 5000-PARSE-FECHA-HORA-EXIT
007020                       MOVE WS-ETIQUETA-FECHA  TO TJ-OPEN-DATE
007030                       MOVE WS-ETIQUETA-HORA   TO TJ-OPEN-TIME
007040                   WHEN 03
007050                       MOVE TJ-CAMPO(WS-IX-COL) TO WS-FECHA-HORA-TXT
007060                       PERFORM 5000-PARSE-FECHA-HORA
007070                          THRU 5000-PARSE-FECHA-HORA-EXIT
007080                       MOVE WS-ETIQUETA-FECHA  TO TJ-CLOSE-DATE
007090                       MOVE WS-ETIQUETA-HORA   TO TJ-CLOSE-TIME
007100                   WHEN 04
007110                       PERFORM 6500-TIPO-OPERACION
007120                          THRU 6500-TIPO-OPERACION-EXIT
007130                   WHEN 05
007140                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007150                       PERFORM 6000-CONVERTIR-DECIMAL
007160                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007170                       MOVE TJ-CONV-RESULTADO   TO TJ-SIZE
007180                   WHEN 06
007190                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-SYMBOL
007200                   WHEN 07
007210                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007220                       PERFORM 6000-CONVERTIR-DECIMAL
007230                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007240                       MOVE TJ-CONV-RESULTADO   TO TJ-OPEN-PRICE
007250                   WHEN 08
007260                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007270                       PERFORM 6000-CONVERTIR-DECIMAL
007280                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007290                       MOVE TJ-CONV-RESULTADO   TO TJ-CLOSE-PRICE
007300                   WHEN 09
007310                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007320                       PERFORM 6000-CONVERTIR-DECIMAL
007330                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007340                       MOVE TJ-CONV-RESULTADO   TO TJ-STOP-LOSS
007350                   WHEN 10
007360                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007370                       PERFORM 6000-CONVERTIR-DECIMAL
007380                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007390                       MOVE TJ-CONV-RESULTADO   TO TJ-TAKE-PROFIT
007400                   WHEN 11
007410                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007420                       PERFORM 6000-CONVERTIR-DECIMAL
007430                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007440                       MOVE TJ-CONV-RESULTADO   TO TJ-COMMISSION-AMT
007450                   WHEN 12
007460                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007470                       PERFORM 6000-CONVERTIR-DECIMAL
007480                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007490                       MOVE TJ-CONV-RESULTADO   TO TJ-SWAP-AMT
007500                   WHEN 13
007510                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-CONV-ENTRADA
007520                       PERFORM 6000-CONVERTIR-DECIMAL
007530                          THRU 6000-CONVERTIR-DECIMAL-EXIT
007540                       MOVE TJ-CONV-RESULTADO   TO TJ-PROFIT-AMT
007550                   WHEN 14
007560                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-COMMENT
007570                   WHEN 15
007580                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-STRATEGY
007590                   WHEN 16
007600                       MOVE TJ-CAMPO(WS-IX-COL) TO TJ-ACCOUNT
007610                   WHEN OTHER
007620                       CONTINUE
007630               END-EVALUATE.
007640      *
007650       2210-MAPEAR-UNA-CELDA-TRADE-EXIT.
007660           EXIT.
007670      ******************************************************************
007680       2220-SINTETIZAR-TICKET.
007690      *        SI NO HUBO COLUMNA DE TICKET EN LA CABECERA, SE
007700      *        SINTETIZA UNO; SI LA HUBO PERO LA CELDA DE ESTA FILA
007710      *        VIENE EN BLANCO, LA OPERACION NO TIENE TICKET DERIVABLE
007720      *        Y SE OMITE (VER LOG DE MODIFICACIONES, MCA 21/01/1994,
007730      *        REQ 94-003).
007740      ******************************************************************
007750           IF TJ-COL-TICKET = ZERO
007760               ADD 1 TO WS-SECUENCIA-TICKET
007770               MOVE WS-SECUENCIA-TICKET TO WS-TICKET-SEC-EDIT
007780               STRING 'TK' WS-TICKET-SEC-EDIT
007790                   DELIMITED BY SIZE INTO WS-TICKET-SINTETICO
007800               MOVE WS-TICKET-SINTETICO TO TJ-TICKET
007810           ELSE
007820               IF TJ-TICKET = SPACES
007830                   SET TICKET-NO-DERIVABLE TO TRUE
007840               END-IF
007850           END-IF.
007860      *
007870       2220-SINTETIZAR-TICKET-EXIT.
007880           EXIT.
007890      ******************************************************************
007900       2900-ESCRIBIR-TRADE.
007910      ******************************************************************
007920           MOVE TJ-TRADE-RECORD            TO TJ-TRADES-FD-REC
007930           WRITE TJ-TRADES-FD-REC.
007940      *
007950           IF WS-TRADES-STATUS NOT = '00'
007960               MOVE 'ERROR ESCRIBIENDO TRADES-FILE' TO WS-ERR-MSG
007970               MOVE WS-TRADES-STATUS          TO WS-ERR-CDE
007980               MOVE '2900-ESCRIBIR-TRADE'       TO WS-ERR-PROC
007990               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
008000           ELSE
008010               ADD 1 TO CN-TRADES-IMPORTADOS
008020           END-IF.
008030      *
008040       2900-ESCRIBIR-TRADE-EXIT.
008050           EXIT.
008060      ******************************************************************
008070       5000-PARSE-FECHA-HORA.
008080      *    CONVIERTE UNA CELDA DE FECHA/HORA "yyyy.MM.dd HH:mm" (MISMO
008090      *    FORMATO QUE USA EL BROKER EN LA EXPORTACION TABULAR) A
008100      *    CCYYMMDD/HHMM00. NO CONVERTIBLE -> SIN VALOR (CERO).
008110      ******************************************************************
008120           MOVE '00000000'                 TO WS-ETIQUETA-FECHA
008130           MOVE '000000'                   TO WS-ETIQUETA-HORA
008140           MOVE SPACES TO WS-P-YYYY WS-P-MM WS-P-DD WS-P-HH WS-P-MN
008150           MOVE ZERO   TO WS-PARTES-FH
008160      *
008170           IF WS-FECHA-HORA-TXT NOT = SPACES
008180               UNSTRING WS-FECHA-HORA-TXT DELIMITED BY '.' OR ' ' OR ':'
008190                   INTO WS-P-YYYY WS-P-MM WS-P-DD WS-P-HH WS-P-MN
008200                   TALLYING IN WS-PARTES-FH
008210               END-UNSTRING
008220      *
008230               IF WS-P-YYYY IS NUMERIC AND WS-P-MM IS NUMERIC AND
008240                  WS-P-DD  IS NUMERIC AND WS-PARTES-FH >= 3
008250                   STRING WS-P-YYYY WS-P-MM WS-P-DD
008260                       DELIMITED BY SIZE INTO WS-ETIQUETA-FECHA
008270                   IF WS-P-HH IS NUMERIC AND WS-P-MN IS NUMERIC
008280                       STRING WS-P-HH WS-P-MN '00'
008290                           DELIMITED BY SIZE INTO WS-ETIQUETA-HORA
008300                   END-IF
008310               ELSE
008320                   MOVE '00000000'         TO WS-ETIQUETA-FECHA
008330                   MOVE '000000'           TO WS-ETIQUETA-HORA
008340               END-IF
008350           END-IF.
008360      *
008370       5000-PARSE-FECHA-HORA-EXIT.
008380           EXIT.
008390      ******************************************************************
008400       6000-CONVERTIR-DECIMAL.
008410      *    CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL (O SIN EL) A
008420      *    UN VALOR EMPACADO CON 5 DECIMALES DE PRECISION. CAMPOS EN
008430      *    BLANCO O NO NUMERICOS QUEDAN EN CERO (NO ES ERROR).
008440      ******************************************************************
008450           MOVE SPACES TO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
008460           MOVE SPACES TO TJ-CONV-PARTE-ENT-JR
008470           MOVE ZERO   TO TJ-CONV-ENT-NUM TJ-CONV-DEC-NUM
008480           MOVE ZERO   TO TJ-CONV-RESULTADO
008490           MOVE ZERO   TO TJ-CONV-PARTES-CONTADAS
008500           MOVE '+'    TO TJ-CONV-SIGNO
008510      *
008520           IF TJ-CONV-ENTRADA NOT = SPACES
008530               IF TJ-CONV-ENTRADA(1:1) = '-'
008540                   MOVE '-' TO TJ-CONV-SIGNO
008550               END-IF
008560      *
008570               UNSTRING TJ-CONV-ENTRADA DELIMITED BY '.'
008580                   INTO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
008590                   TALLYING IN TJ-CONV-PARTES-CONTADAS
008600               END-UNSTRING
008610      *
008620               IF TJ-CONV-PARTE-ENT(1:1) = '-'
008630                   MOVE TJ-CONV-PARTE-ENT(2:11) TO TJ-CONV-PARTE-ENT
008640               END-IF
008650      *
008660               MOVE TJ-CONV-PARTE-ENT       TO TJ-CONV-PARTE-ENT-JR
008670               INSPECT TJ-CONV-PARTE-ENT-JR REPLACING ALL SPACE BY '0'
008680               INSPECT TJ-CONV-PARTE-DEC    REPLACING ALL SPACE BY '0'
008690      *
008700               IF TJ-CONV-PARTE-ENT-JR IS NUMERIC AND
008710                  TJ-CONV-PARTE-DEC    IS NUMERIC
008720                   MOVE TJ-CONV-PARTE-ENT-JR TO TJ-CONV-ENT-NUM
008730                   MOVE TJ-CONV-PARTE-DEC    TO TJ-CONV-DEC-NUM
008740                   COMPUTE TJ-CONV-RESULTADO =
008750                       TJ-CONV-ENT-NUM + (TJ-CONV-DEC-NUM / 100000)
008760                   IF TJ-CONV-SIGNO = '-'
008770                       COMPUTE TJ-CONV-RESULTADO =
008780                           TJ-CONV-RESULTADO * -1
008790                   END-IF
008800               END-IF
008810           END-IF.
008820      *
008830       6000-CONVERTIR-DECIMAL-EXIT.
008840           EXIT.
008850      ******************************************************************
008860       6500-TIPO-OPERACION.
008870      *    REGLA TYPE-STRING LOOKUP: BUSCA SUBCADENAS EN ORDEN ESTRICTO
008880      *    DE PRIORIDAD SOBRE EL TEXTO EN MINUSCULAS DE LA CELDA DE
008890      *    TIPO. SIN COINCIDENCIA O CELDA EN BLANCO -> BUY POR DEFECTO.
008900      *    (REGLA DISTINTA DE LA POSICIONAL QUE USA TJ1I010 - VER LOG
008910      *    DE MODIFICACIONES, JPT 30/06/2001, REQ 01-077).
008920      ******************************************************************
008930           MOVE TJ-CAMPO(WS-IX-COL)        TO WS-CELDA-MIN
008940           INSPECT WS-CELDA-MIN CONVERTING
008950               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
008960               'abcdefghijklmnopqrstuvwxyz'
008970           MOVE 'BUY'                      TO TJ-TRADE-TYPE
008980      *
008990           MOVE ZERO TO WS-CONTADOR-SUB
009000           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009010               FOR ALL 'buy limit'
009020           IF WS-CONTADOR-SUB > 0
009030               MOVE 'BUY-LIMIT' TO TJ-TRADE-TYPE
009040               GO TO 6500-TIPO-OPERACION-EXIT
009050           END-IF
009060      *
009070           MOVE ZERO TO WS-CONTADOR-SUB
009080           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009090               FOR ALL 'sell limit'
009100           IF WS-CONTADOR-SUB > 0
009110               MOVE 'SELL-LIMIT' TO TJ-TRADE-TYPE
009120               GO TO 6500-TIPO-OPERACION-EXIT
009130           END-IF
009140      *
009150           MOVE ZERO TO WS-CONTADOR-SUB
009160           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009170               FOR ALL 'buy stop'
009180           IF WS-CONTADOR-SUB > 0
009190               MOVE 'BUY-STOP' TO TJ-TRADE-TYPE
009200               GO TO 6500-TIPO-OPERACION-EXIT
009210           END-IF
009220      *
009230           MOVE ZERO TO WS-CONTADOR-SUB
009240           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009250               FOR ALL 'sell stop'
009260           IF WS-CONTADOR-SUB > 0
009270               MOVE 'SELL-STOP' TO TJ-TRADE-TYPE
009280               GO TO 6500-TIPO-OPERACION-EXIT
009290           END-IF
009300      *
009310           MOVE ZERO TO WS-CONTADOR-SUB
009320           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009330               FOR ALL 'buy'
009340           IF WS-CONTADOR-SUB > 0
009350               MOVE 'BUY' TO TJ-TRADE-TYPE
009360               GO TO 6500-TIPO-OPERACION-EXIT
009370           END-IF
009380      *
009390           MOVE ZERO TO WS-CONTADOR-SUB
009400           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009410               FOR ALL 'sell'
009420           IF WS-CONTADOR-SUB > 0
009430               MOVE 'SELL' TO TJ-TRADE-TYPE
009440               GO TO 6500-TIPO-OPERACION-EXIT
009450           END-IF
009460      *
009470           MOVE ZERO TO WS-CONTADOR-SUB
009480           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009490               FOR ALL 'balance'
009500           IF WS-CONTADOR-SUB > 0
009510               MOVE 'BALANCE' TO TJ-TRADE-TYPE
009520               GO TO 6500-TIPO-OPERACION-EXIT
009530           END-IF
009540      *
009550           MOVE ZERO TO WS-CONTADOR-SUB
009560           INSPECT WS-CELDA-MIN TALLYING WS-CONTADOR-SUB
009570               FOR ALL 'credit'
009580           IF WS-CONTADOR-SUB > 0
009590               MOVE 'CREDIT' TO TJ-TRADE-TYPE
009600               GO TO 6500-TIPO-OPERACION-EXIT
009610           END-IF.
009620      *
009630       6500-TIPO-OPERACION-EXIT.
009640           EXIT.
009650      ******************************************************************
009660       9000-FIN.
009670      ******************************************************************
009680           CLOSE TABULAR-IMPORT-FILE.
009690           CLOSE TRADES-FILE.
009700      *
009710           DISPLAY 'TJ1I020 - IMPORTACION TABULAR GENERICA TERMINADA'.
009720           DISPLAY '  FILAS LEIDAS      : ' CN-FILAS-LEIDAS.
009730           DISPLAY '  FILAS OMITIDAS    : ' CN-FILAS-OMITIDAS.
009740           DISPLAY '  TRADES IMPORTADOS : ' CN-TRADES-IMPORTADOS.
009750      *
009760       9000-FIN-EXIT.
009770           EXIT.
009780      ******************************************************************
009790       9900-ERROR.
009800      ******************************************************************
009810           DISPLAY '********************************************'.
009820           DISPLAY '  TJ1I020 - ERROR EN TIEMPO DE EJECUCION'.
009830           DISPLAY '  ' WS-ERR-MSG.
009840           DISPLAY '  CODIGO: ' WS-ERR-CDE.
009850           DISPLAY '  PARRAFO: ' WS-ERR-PROC.
009860           DISPLAY '********************************************'.
009870           CLOSE TABULAR-IMPORT-FILE.
009880           CLOSE TRADES-FILE.
009890           STOP RUN.
009900      *
009910       9900-ERROR-EXIT.
009920           EXIT.
