000010      *****************************************************************
000020      *                                                               *
000030      *  COPYBOOK:  TJWC004                                           *
000040      *  APLICACION: TJ1 - BITACORA DE OPERACIONES (TRADING JOURNAL)  *
000050      *  DESCRIPCION: LAYOUT DEL PUNTO DE CURVA DE CAPITAL            *
000060      *               (EQUITY-POINT) Y DE SU LINEA IMPRESA.          *
000070      *  AUTOR: R. ESPARRAGOZA                                        *
000080      *  FECHA CREACION: 07/01/1993                                   *
000090      *                                                               *
000100      *****************************************************************
000110      *        L O G    D E   M O D I F I C A C I O N E S             *
000120      *****************************************************************
000130      *  AUTOR   FECHA          DESCRIPCION                           *
000140      *----------------------------------------------------------------
000150      *  RES     07/01/1993     VERSION ORIGINAL
000160      *  MCA     21/01/1994     SE AGREGA TJ-EQP-TICKET 'START' P/
000170      *                         FILA INICIAL DE LA CURVA
000180      *****************************************************************
000190      *
000200       01  TJ-EQUITY-POINT.
000210           05  TJ-EQP-DATE                 PIC 9(8).
000220           05  TJ-EQP-TIME                 PIC 9(6).
000230           05  TJ-EQP-CUM-EQUITY           PIC S9(9)V9(2) COMP-3.
000240           05  TJ-EQP-SEQ-NUM              PIC 9(7).
000250           05  TJ-EQP-TICKET               PIC X(20).
000260               88  TJ-EQP-ES-INICIAL       VALUE 'START'.
000270           05  FILLER                      PIC X(10).
000280      *
000290      *****************************************************************
000300      *    CABECERA Y LINEA IMPRESA DEL REPORTE DE CURVA DE CAPITAL
000310      *****************************************************************
000320       01  TJ-CABECERA-EQUIDAD.
000330           05  FILLER                      PIC X(80) VALUE
000340               '  FECHA     HORA    SECUEN TICKET                SALDO AC
000350      -        'UMULADO'.
000360      *
000370       01  TJ-LINEA-RPT-EQUIDAD.
000380           05  RPT-EQ-FECHA                PIC 9(8).
000390           05  FILLER                      PIC X(02)   VALUE SPACES.
000400           05  RPT-EQ-HORA                 PIC 9(6).
000410           05  FILLER                      PIC X(02)   VALUE SPACES.
000420           05  RPT-EQ-SEQ                  PIC ZZZZZZ9.
000430           05  FILLER                      PIC X(02)   VALUE SPACES.
000440           05  RPT-EQ-TICKET               PIC X(20).
000450           05  FILLER                      PIC X(02)   VALUE SPACES.
000460           05  RPT-EQ-SALDO                PIC -ZZZZZZZ9.99.
000470           05  FILLER                      PIC X(10).
