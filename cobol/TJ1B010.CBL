000010      ******************************************************************
000020      *                                                                *
000030      *  PROGRAMA: TJ1B010                                             *
000040      *                                                                *
000050      *  FECHA CREACION: 21/01/1994                                    *
000060      *                                                                *
000070      *  AUTOR: FACTORIA                                                *
000080      *                                                                *
000090      *  APLICACION: BITACORA DE OPERACIONES (TRADING JOURNAL). (TJ1)  *
000100      *                                                                *
000110      *  DESCRIPCION: GENERA LOS OCHO DESGLOSES (BREAKDOWN-REPORTS) DEL *
000120      *               MAESTRO DE OPERACIONES: ENTRADAS POR HORA, POR   *
000130      *               DIA DE LA SEMANA Y POR MES; GANANCIA/PERDIDA     *
000140      *               NETA POR HORA, POR DIA Y POR MES DE CIERRE; Y    *
000150      *               CONTEO Y RESULTADO POR LADO (LARGO/CORTO).       *
000160      *                                                                *
000170      ******************************************************************
000180      * DOCUMENTACION.                                                 *
000190      * ------------------                                             *
000200      * ARCHIVO DE ENTRADA : TRADES-FILE (MAESTRO NORMALIZADO)         *
000210      * ARCHIVO DE SALIDA  : BREAKDOWN-REPORTS (IMPRESO, OCHO BLOQUES) *
000220      * PROCESO GLOBAL: UN SOLO PASE SOBRE EL MAESTRO (NO REQUIERE     *
000230      *    ORDENAMIENTO - LAS CUBETAS SON DE POSICION FIJA, NO DE      *
000240      *    ORDEN DE LOS DATOS). POR CADA OPERACION SE ACUMULA EN LAS   *
000250      *    CUBETAS DE ENTRADA (POR HORA/DIA/MES DE APERTURA, TODAS LAS *
000260      *    OPERACIONES CON HORA DE APERTURA), EN LAS CUBETAS DE        *
000270      *    GANANCIA/PERDIDA (POR HORA/DIA/MES DE CIERRE, SOLO LAS      *
000280      *    CERRADAS) Y EN LAS CUBETAS DE LADO LARGO/CORTO. AL TERMINAR *
000290      *    EL PASE SE IMPRIMEN LOS OCHO BLOQUES.                       *
000300      ******************************************************************
000310      *        L O G    D E   M O D I F I C A C I O N E S             *
000320      ******************************************************************
000330      *  AUTOR   FECHA          DESCRIPCION                           *
000340      *----------------------------------------------------------------
000350      *  MCA     21/01/1994     VERSION ORIGINAL - SEIS DESGLOSES
000360      *                         (ENTRADAS Y GANANCIA/PERDIDA POR HORA,
000370      *                         DIA Y MES)
000380      *  JPT     11/02/1999     AJUSTE Y2K - EL CALCULO DE DIA DE LA
000390      *                         SEMANA (CONGRUENCIA DE ZELLER) SE
000400      *                         VALIDO CONTRA FECHAS DE 4 DIGITOS DE
000410      *                         ANO (REQ 99-014)
000420      *  JPT     30/06/2001     SE AGREGAN LOS DESGLOSES DE LADO
000430      *                         LARGO/CORTO (CONTEO Y GANANCIA/PERDIDA)
000440      *                         - REQ 01-077. SE DEJA CONSTANCIA DE QUE
000450      *                         EL TOTAL DE LARGO+CORTO PUEDE NO
000460      *                         COINCIDIR EXACTAMENTE CON EL NETO DEL
000470      *                         REPORTE DE ESTADISTICAS CUANDO EXISTEN
000480      *                         FILAS DE BALANCE/CREDITO EN EL MAESTRO
000490      *****************************************************************
000500       IDENTIFICATION DIVISION.
000510      *
000520       PROGRAM-ID.   TJ1B010.
000530       AUTHOR.       FACTORIA.
000540       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE OPERACIONES.
000550       DATE-WRITTEN. 21/01/1994.
000560       DATE-COMPILED.
000570       SECURITY.     USO INTERNO.
000580      ******************************************************************
000590      *                                                                *
000600      *        E N V I R O N M E N T         D I V I S I O N           *
000610      *                                                                *
000620      ******************************************************************
000630       ENVIRONMENT DIVISION.
000640      *
000650       CONFIGURATION SECTION.
000660      *
000670       SPECIAL-NAMES.
000680           C01 IS TOP-OF-FORM.
000690      *
000700       INPUT-OUTPUT SECTION.
000710       FILE-CONTROL.
000720           SELECT TRADES-FILE          ASSIGN TO TJITRDS
000730               ORGANIZATION IS LINE SEQUENTIAL
000740               FILE STATUS  IS WS-TRADES-STATUS.
000750      *
000760           SELECT BREAKDOWN-REPORTS    ASSIGN TO TJBRPT
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS  IS WS-RPT-STATUS.
000790      ******************************************************************
000800      *                        D A T A   D I V I S I O N               *
000810      ******************************************************************
000820       DATA DIVISION.
000830       FILE SECTION.
000840      *
000850       FD  TRADES-FILE
000860           RECORD CONTAINS 256 CHARACTERS.
000870       01  TJ-TRADES-FD-REC                PIC X(256).
000880      *
000890       FD  BREAKDOWN-REPORTS.
000900       01  TJ-RPT-LINEA                    PIC X(133).
000910      ******************************************************************
000920      *                  W O R K I N G - S T O R A G E                 *
000930      ******************************************************************
000940       WORKING-STORAGE SECTION.
000950      *****************************************************************
000960      *      CAMPOS DE TRABAJO DE USO INDEPENDIENTE (NIVEL 77)          *
000970      *****************************************************************
000980       77  WS-ERR-MSG                      PIC X(40).
000990       77  WS-ERR-CDE                      PIC X(02).
001000       77  WS-ERR-PROC                     PIC X(20).
001010      *
001020       01  WS-TRADES-STATUS                PIC X(02) VALUE SPACES.
001030       01  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.
001040      *
001050           COPY TJWC001.
001060           COPY TJWC005.
001070      ******************************************************************
001080      *           AREA DE CAPTIONS (TITULOS) DE LOS OCHO BLOQUES       *
001090      ******************************************************************
001100       01  WS-CAPTIONS.
001110           05  WS-CAP-ENT-HORA             PIC X(60) VALUE
001120               'ENTRADAS POR HORA DE APERTURA (00-23)'.
001130           05  WS-CAP-ENT-DIA              PIC X(60) VALUE
001140               'ENTRADAS POR DIA DE LA SEMANA DE APERTURA (LUN-DOM)'.
001150           05  WS-CAP-ENT-MES              PIC X(60) VALUE
001160               'ENTRADAS POR MES DE APERTURA (ENE-DIC)'.
001170           05  WS-CAP-PNL-HORA             PIC X(60) VALUE
001180               'GANANCIA/PERDIDA NETA POR HORA DE CIERRE (00-23)'.
001190           05  WS-CAP-PNL-DIA              PIC X(60) VALUE
001200               'GANANCIA/PERDIDA NETA POR DIA DE CIERRE (LUN-DOM)'.
001210           05  WS-CAP-PNL-MES              PIC X(60) VALUE
001220               'GANANCIA/PERDIDA NETA POR MES DE CIERRE (ENE-DIC)'.
001230           05  WS-CAP-LADO-CONTEO          PIC X(60) VALUE
001240               'CONTEO DE OPERACIONES POR LADO (LARGO/CORTO)'.
001250           05  WS-CAP-LADO-PNL             PIC X(60) VALUE
001260               'GANANCIA/PERDIDA NETA POR LADO (LARGO/CORTO)'.
001270      ******************************************************************
001280      *              AREA DE TRABAJO DEL TRADE EN CURSO                *
001290      ******************************************************************
001300       01  WS-IX-HORA                      PIC 9(02) COMP.
001310       01  WS-IX-DIA                       PIC 9(02) COMP.
001320       01  WS-IX-MES                       PIC 9(02) COMP.
001330       01  WS-HORA-EDIT                    PIC 99.
001340      ******************************************************************
001350      *        AREA DE CALCULO DEL DIA DE LA SEMANA (ZELLER)           *
001360      ******************************************************************
001370       01  WS-Z-AREA.
001380           05  WS-Z-CCYY                   PIC S9(6) COMP.
001390           05  WS-Z-MM                     PIC S9(4) COMP.
001400           05  WS-Z-DD                     PIC S9(4) COMP.
001410           05  WS-Z-SIGLO                  PIC S9(6) COMP.
001420           05  WS-Z-AAA                    PIC S9(6) COMP.
001430           05  WS-Z-TERMINO-1              PIC S9(6) COMP.
001440           05  WS-Z-TERMINO-2              PIC S9(6) COMP.
001450           05  WS-Z-TERMINO-3              PIC S9(6) COMP.
001460           05  WS-Z-H                      PIC S9(6) COMP.
001470           05  WS-Z-H-COCIENTE             PIC S9(6) COMP.
001480           05  WS-Z-H-RESIDUO              PIC S9(6) COMP.
001490           05  WS-Z-TEMP                   PIC S9(6) COMP.
001500           05  WS-Z-ISO-COCIENTE           PIC S9(6) COMP.
001510           05  WS-Z-ISO-RESIDUO            PIC S9(6) COMP.
001520       01  WS-DIA-SEMANA                   PIC 9(01) COMP.
001530      ******************************************************************
001540      *              AREA DE CALCULO DEL REPORTE DE LADO               *
001550      ******************************************************************
001560       01  WS-LADO-TOTAL                   PIC 9(07) COMP.
001570       01  WS-LADO-PORC                    PIC S9(3)V9(2) COMP-3.
001580      ******************************************************************
001590      *                  AREA  DE  SWITCHES                            *
001600      ******************************************************************
001610       01  SW-SWITCHES.
001620           05  SW-FIN-TRADES               PIC X(01)   VALUE 'N'.
001630               88  FIN-TRADES                          VALUE 'S'.
001640               88  NO-FIN-TRADES                       VALUE 'N'.
001650      ******************************************************************
001660      *                     AREA DE CONTADORES                         *
001670      ******************************************************************
001680       01  CN-CONTADORES.
001690           05  CN-TRADES-LEIDOS            PIC 9(07)   COMP VALUE ZERO.
001700           05  CN-CON-HORA-APERTURA        PIC 9(07)   COMP VALUE ZERO.
001710           05  CN-CERRADAS                 PIC 9(07)   COMP VALUE ZERO.
001720      ******************************************************************
001730      *                        AREA DE CONTANTES                       *
001740      ******************************************************************
001750       01  CT-CONTANTES.
001760           05  CT-PROGRAMA                 PIC X(08)   VALUE 'TJ1B010'.
001770      *
001780      ******************************************************************
001790      *                                                                *
001800      *           P R O C E D U R E      D I V I S I O N               *
001810      *                                                                *
001820      ******************************************************************
001830       PROCEDURE DIVISION.
001840      *
001850       0000-MAINLINE.
001860      *
001870           PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
001880           PERFORM 1900-LEER-TRADE      THRU 1900-LEER-TRADE-EXIT
001890      *
001900           PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
001910               UNTIL FIN-TRADES
001920      *
001930           PERFORM 7000-IMPRIMIR-REPORTES THRU 7000-IMPRIMIR-REPORTES-EXIT
001940           PERFORM 9000-FIN              THRU 9000-FIN-EXIT
001950      *
001960           STOP RUN.
001970      ******************************************************************
001980       1000-INICIO.
001990      ******************************************************************
002000           OPEN INPUT TRADES-FILE.
002010           IF WS-TRADES-STATUS NOT = '00'
002020               MOVE 'ERROR ABRIENDO TRADES-FILE'     TO WS-ERR-MSG
002030               MOVE WS-TRADES-STATUS               TO WS-ERR-CDE
002040               MOVE '1000-INICIO'                    TO WS-ERR-PROC
002050               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002060           END-IF
002070      *
002080           OPEN OUTPUT BREAKDOWN-REPORTS.
002090           IF WS-RPT-STATUS NOT = '00'
002100               MOVE 'ERROR ABRIENDO BREAKDOWN-REPORTS'  TO WS-ERR-MSG
002110               MOVE WS-RPT-STATUS                  TO WS-ERR-CDE
002120               MOVE '1000-INICIO'                    TO WS-ERR-PROC
002130               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002140           END-IF
002150      *
002160           INITIALIZE TJ-ACUM-ENTRADAS
002170           INITIALIZE TJ-ACUM-PNL
002180           INITIALIZE TJ-ACUM-LADO.
002190      *
002200       1000-INICIO-EXIT.
002210           EXIT.
002220      ******************************************************************
002230       1900-LEER-TRADE.
002240      ******************************************************************
002250           READ TRADES-FILE.
002260      *
002270           EVALUATE WS-TRADES-STATUS
002280               WHEN '00'
002290                   MOVE TJ-TRADES-FD-REC TO TJ-TRADE-RECORD
002300                   ADD 1 TO CN-TRADES-LEIDOS
002310               WHEN '10'
002320                   SET FIN-TRADES TO TRUE
002330               WHEN OTHER
002340                   MOVE 'ERROR DE LECTURA TRADES-FILE' TO WS-ERR-MSG
002350                   MOVE WS-TRADES-STATUS          TO WS-ERR-CDE
002360                   MOVE '1900-LEER-TRADE'          TO WS-ERR-PROC
002370                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002380           END-EVALUATE.
002390      *
002400       1900-LEER-TRADE-EXIT.
002410           EXIT.
002420      ******************************************************************
002430       2000-PROCESO.
002440      *    ACUMULA EL TRADE EN CURSO EN LAS CUBETAS QUE CORRESPONDAN Y
002450      *    LEE EL SIGUIENTE.
002460      ******************************************************************
002470           PERFORM 3050-DERIVAR-TRADE THRU 3050-DERIVAR-TRADE-EXIT
002480      *
002490           IF TJ-OPEN-DATE NOT = ZERO
002500               ADD 1 TO CN-CON-HORA-APERTURA
002510               PERFORM 2100-ACUM-HORA-ENTRADA
002520                  THRU 2100-ACUM-HORA-ENTRADA-EXIT
002530               PERFORM 2200-ACUM-DIA-ENTRADA
002540                  THRU 2200-ACUM-DIA-ENTRADA-EXIT
002550               PERFORM 2300-ACUM-MES-ENTRADA
002560                  THRU 2300-ACUM-MES-ENTRADA-EXIT
002570           END-IF
002580      *
002590           IF TJ-ES-CERRADA
002600               ADD 1 TO CN-CERRADAS
002610               PERFORM 2400-ACUM-HORA-PNL THRU 2400-ACUM-HORA-PNL-EXIT
002620               PERFORM 2500-ACUM-DIA-PNL  THRU 2500-ACUM-DIA-PNL-EXIT
002630               PERFORM 2600-ACUM-MES-PNL  THRU 2600-ACUM-MES-PNL-EXIT
002640           END-IF
002650      *
002660           IF TJ-TIPO-LARGO OR TJ-TIPO-CORTO
002670               PERFORM 2700-ACUM-LADO THRU 2700-ACUM-LADO-EXIT
002680           END-IF
002690      *
002700           PERFORM 1900-LEER-TRADE THRU 1900-LEER-TRADE-EXIT.
002710      *
002720       2000-PROCESO-EXIT.
002730           EXIT.
002740      ******************************************************************
002750       2100-ACUM-HORA-ENTRADA.
002760      *    LA CUBETA DE HORA VA DE 0 A 23; EL INDICE DE LA TABLA VA DE
002770      *    1 A 24, POR LO QUE EL INDICE ES LA HORA MAS UNO.
002780      ******************************************************************
002790           COMPUTE WS-IX-HORA = TJ-OPEN-HH + 1
002800           ADD 1 TO TJ-ENT-HORA(WS-IX-HORA).
002810      *
002820       2100-ACUM-HORA-ENTRADA-EXIT.
002830           EXIT.
002840      ******************************************************************
002850       2200-ACUM-DIA-ENTRADA.
002860      ******************************************************************
002870           MOVE TJ-OPEN-CCYY TO WS-Z-CCYY
002880           MOVE TJ-OPEN-MM   TO WS-Z-MM
002890           MOVE TJ-OPEN-DD   TO WS-Z-DD
002900           PERFORM 6700-CALCULAR-DIA-SEMANA
002910              THRU 6700-CALCULAR-DIA-SEMANA-EXIT
002920           ADD 1 TO TJ-ENT-DIA(WS-DIA-SEMANA).
002930      *
002940       2200-ACUM-DIA-ENTRADA-EXIT.
002950           EXIT.
002960      ******************************************************************
002970       2300-ACUM-MES-ENTRADA.
002980      ******************************************************************
002990           MOVE TJ-OPEN-MM TO WS-IX-MES
003000           ADD 1 TO TJ-ENT-MES(WS-IX-MES).
003010      *
003020       2300-ACUM-MES-ENTRADA-EXIT.
003030           EXIT.
003040      ******************************************************************
003050       2400-ACUM-HORA-PNL.
003060      ******************************************************************
003070           COMPUTE WS-IX-HORA = TJ-CLOSE-HH + 1
003080           ADD TJ-NET-PROFIT TO TJ-PNL-HORA(WS-IX-HORA).
003090      *
003100       2400-ACUM-HORA-PNL-EXIT.
003110           EXIT.
003120      ******************************************************************
003130       2500-ACUM-DIA-PNL.
003140      ******************************************************************
003150           MOVE TJ-CLOSE-CCYY TO WS-Z-CCYY
003160           MOVE TJ-CLOSE-MM   TO WS-Z-MM
003170           MOVE TJ-CLOSE-DD   TO WS-Z-DD
003180           PERFORM 6700-CALCULAR-DIA-SEMANA
003190              THRU 6700-CALCULAR-DIA-SEMANA-EXIT
003200           ADD TJ-NET-PROFIT TO TJ-PNL-DIA(WS-DIA-SEMANA).
003210      *
003220       2500-ACUM-DIA-PNL-EXIT.
003230           EXIT.
003240      ******************************************************************
003250       2600-ACUM-MES-PNL.
003260      ******************************************************************
003270           MOVE TJ-CLOSE-MM TO WS-IX-MES
003280           ADD TJ-NET-PROFIT TO TJ-PNL-MES(WS-IX-MES).
003290      *
003300       2600-ACUM-MES-PNL-EXIT.
003310           EXIT.
003320      ******************************************************************
003330       2700-ACUM-LADO.
003340      *    INDICE 1 = LADO LARGO, INDICE 2 = LADO CORTO. LAS FILAS DE
003350      *    BALANCE/CREDITO NO ENTRAN AQUI (VER LA CONDICION DE LLAMADA
003360      *    EN 2000-PROCESO).
003370      ******************************************************************
003380           IF TJ-TIPO-LARGO
003390               ADD 1 TO TJ-LADO-CONTEO(1)
003400               IF TJ-ES-CERRADA
003410                   ADD TJ-NET-PROFIT TO TJ-LADO-PNL(1)
003420               END-IF
003430           ELSE
003440               ADD 1 TO TJ-LADO-CONTEO(2)
003450               IF TJ-ES-CERRADA
003460                   ADD TJ-NET-PROFIT TO TJ-LADO-PNL(2)
003470               END-IF
003480           END-IF.
003490      *
003500       2700-ACUM-LADO-EXIT.
003510           EXIT.
003520      ******************************************************************
003530       3050-DERIVAR-TRADE.
003540      ******************************************************************
003550           COMPUTE TJ-NET-PROFIT =
003560               TJ-PROFIT-AMT + TJ-COMMISSION-AMT + TJ-SWAP-AMT
003570      *
003580           SET TJ-NO-ES-CERRADA TO TRUE
003590           IF TJ-CLOSE-DATE NOT = ZERO
003600               SET TJ-ES-CERRADA TO TRUE
003610           END-IF.
003620      *
003630       3050-DERIVAR-TRADE-EXIT.
003640           EXIT.
003650      ******************************************************************
003660       6700-CALCULAR-DIA-SEMANA.
003670      *    CONGRUENCIA DE ZELLER (CALENDARIO GREGORIANO), TOMANDO ENERO
003680      *    Y FEBRERO COMO MESES 13 Y 14 DEL ANO ANTERIOR. EL RESULTADO
003690      *    h DE ZELLER (0=SABADO..6=VIERNES) SE TRASLADA A LA
003700      *    CONVENCION DE LA TABLA DE NOMBRES DE DIA (1=LUNES..7=DOMINGO)
003710      *    CON LA FORMULA ISO = ((h + 5) MOD 7) + 1.
003720      ******************************************************************
003730           IF WS-Z-MM < 3
003740               ADD 12 TO WS-Z-MM
003750               SUBTRACT 1 FROM WS-Z-CCYY
003760           END-IF
003770      *
003780           DIVIDE WS-Z-CCYY BY 100 GIVING WS-Z-SIGLO
003790           COMPUTE WS-Z-AAA = WS-Z-CCYY - (WS-Z-SIGLO * 100)
003800      *
003810           DIVIDE 13 * (WS-Z-MM + 1) BY 5 GIVING WS-Z-TERMINO-1
003820           DIVIDE WS-Z-AAA BY 4 GIVING WS-Z-TERMINO-2
003830           DIVIDE WS-Z-SIGLO BY 4 GIVING WS-Z-TERMINO-3
003840      *
003850           COMPUTE WS-Z-H = WS-Z-DD + WS-Z-TERMINO-1 + WS-Z-AAA
003860                           + WS-Z-TERMINO-2 + WS-Z-TERMINO-3
003870                           + (5 * WS-Z-SIGLO)
003880           DIVIDE WS-Z-H BY 7 GIVING WS-Z-H-COCIENTE
003890               REMAINDER WS-Z-H-RESIDUO
003900      *
003910           COMPUTE WS-Z-TEMP = WS-Z-H-RESIDUO + 5
003920           DIVIDE WS-Z-TEMP BY 7 GIVING WS-Z-ISO-COCIENTE
003930               REMAINDER WS-Z-ISO-RESIDUO
003940           ADD 1 TO WS-Z-ISO-RESIDUO GIVING WS-DIA-SEMANA.
003950      *
003960       6700-CALCULAR-DIA-SEMANA-EXIT.
003970           EXIT.
003980      ******************************************************************
003990       7000-IMPRIMIR-REPORTES.
004000      *    IMPRIME, EN ORDEN, LOS OCHO BLOQUES DE DESGLOSE.
004010      ******************************************************************
004020           PERFORM 7100-IMPRIMIR-ENT-HORA THRU 7100-IMPRIMIR-ENT-HORA-EXIT
004030           PERFORM 7200-IMPRIMIR-ENT-DIA  THRU 7200-IMPRIMIR-ENT-DIA-EXIT
004040           PERFORM 7300-IMPRIMIR-ENT-MES  THRU 7300-IMPRIMIR-ENT-MES-EXIT
004050           PERFORM 7400-IMPRIMIR-PNL-HORA THRU 7400-IMPRIMIR-PNL-HORA-EXIT
004060           PERFORM 7500-IMPRIMIR-PNL-DIA  THRU 7500-IMPRIMIR-PNL-DIA-EXIT
004070           PERFORM 7600-IMPRIMIR-PNL-MES  THRU 7600-IMPRIMIR-PNL-MES-EXIT
004080           PERFORM 7700-IMPRIMIR-LADO-CONTEO
004090              THRU 7700-IMPRIMIR-LADO-CONTEO-EXIT
004100           PERFORM 7800-IMPRIMIR-LADO-PNL
004110              THRU 7800-IMPRIMIR-LADO-PNL-EXIT.
004120      *
004130       7000-IMPRIMIR-REPORTES-EXIT.
004140           EXIT.
004150      ******************************************************************
004160       7100-IMPRIMIR-ENT-HORA.
004170      ******************************************************************
004180           MOVE SPACES TO TJ-RPT-LINEA
004190           MOVE WS-CAP-ENT-HORA TO TJ-RPT-LINEA
004200           WRITE TJ-RPT-LINEA
004210      *
004220           PERFORM 7110-IMPRIMIR-UNA-HORA-ENT
004230               THRU 7110-IMPRIMIR-UNA-HORA-ENT-EXIT
004240               VARYING WS-IX-HORA FROM 1 BY 1 UNTIL WS-IX-HORA > 24.
004250      *
004260       7100-IMPRIMIR-ENT-HORA-EXIT.
004270           EXIT.
004280      ******************************************************************
004290       7110-IMPRIMIR-UNA-HORA-ENT.
004300      ******************************************************************
004310           MOVE SPACES        TO TJ-LINEA-RPT-CONTEO
004320           COMPUTE WS-HORA-EDIT = WS-IX-HORA - 1
004330           MOVE WS-HORA-EDIT  TO RPT-C-ETIQUETA
004340           MOVE TJ-ENT-HORA(WS-IX-HORA) TO RPT-C-CONTEO
004350           MOVE SPACES TO TJ-RPT-LINEA
004360           MOVE TJ-LINEA-RPT-CONTEO TO TJ-RPT-LINEA
004370           WRITE TJ-RPT-LINEA.
004380      *
004390       7110-IMPRIMIR-UNA-HORA-ENT-EXIT.
004400           EXIT.
004410      ******************************************************************
004420       7200-IMPRIMIR-ENT-DIA.
004430      ******************************************************************
004440           MOVE SPACES TO TJ-RPT-LINEA
004450           MOVE WS-CAP-ENT-DIA TO TJ-RPT-LINEA
004460           WRITE TJ-RPT-LINEA
004470      *
004480           PERFORM 7210-IMPRIMIR-UN-DIA-ENT
004490               THRU 7210-IMPRIMIR-UN-DIA-ENT-EXIT
004500               VARYING WS-IX-DIA FROM 1 BY 1 UNTIL WS-IX-DIA > 7.
004510      *
004520       7200-IMPRIMIR-ENT-DIA-EXIT.
004530           EXIT.
004540      ******************************************************************
004550       7210-IMPRIMIR-UN-DIA-ENT.
004560      ******************************************************************
004570           MOVE SPACES TO TJ-LINEA-RPT-CONTEO
004580           MOVE TJ-NOMBRE-DIA(WS-IX-DIA) TO RPT-C-ETIQUETA
004590           MOVE TJ-ENT-DIA(WS-IX-DIA)    TO RPT-C-CONTEO
004600           MOVE SPACES TO TJ-RPT-LINEA
004610           MOVE TJ-LINEA-RPT-CONTEO TO TJ-RPT-LINEA
004620           WRITE TJ-RPT-LINEA.
004630      *
004640       7210-IMPRIMIR-UN-DIA-ENT-EXIT.
004650           EXIT.
004660      ******************************************************************
004670       7300-IMPRIMIR-ENT-MES.
004680      ******************************************************************
004690           MOVE SPACES TO TJ-RPT-LINEA
004700           MOVE WS-CAP-ENT-MES TO TJ-RPT-LINEA
004710           WRITE TJ-RPT-LINEA
004720      *
004730           PERFORM 7310-IMPRIMIR-UN-MES-ENT
004740               THRU 7310-IMPRIMIR-UN-MES-ENT-EXIT
004750               VARYING WS-IX-MES FROM 1 BY 1 UNTIL WS-IX-MES > 12.
004760      *
004770       7300-IMPRIMIR-ENT-MES-EXIT.
004780           EXIT.
004790      ******************************************************************
004800       7310-IMPRIMIR-UN-MES-ENT.
004810      ******************************************************************
004820           MOVE SPACES TO TJ-LINEA-RPT-CONTEO
004830           MOVE TJ-NOMBRE-MES(WS-IX-MES) TO RPT-C-ETIQUETA
004840           MOVE TJ-ENT-MES(WS-IX-MES)    TO RPT-C-CONTEO
004850           MOVE SPACES TO TJ-RPT-LINEA
004860           MOVE TJ-LINEA-RPT-CONTEO TO TJ-RPT-LINEA
004870           WRITE TJ-RPT-LINEA.
004880      *
004890       7310-IMPRIMIR-UN-MES-ENT-EXIT.
004900           EXIT.
004910      ******************************************************************
004920       7400-IMPRIMIR-PNL-HORA.
004930      ******************************************************************
004940           MOVE SPACES TO TJ-RPT-LINEA
004950           MOVE WS-CAP-PNL-HORA TO TJ-RPT-LINEA
004960           WRITE TJ-RPT-LINEA
004970      *
004980           PERFORM 7410-IMPRIMIR-UNA-HORA-PNL
004990               THRU 7410-IMPRIMIR-UNA-HORA-PNL-EXIT
005000               VARYING WS-IX-HORA FROM 1 BY 1 UNTIL WS-IX-HORA > 24.
005010      *
005020       7400-IMPRIMIR-PNL-HORA-EXIT.
005030           EXIT.
005040      ******************************************************************
005050       7410-IMPRIMIR-UNA-HORA-PNL.
005060      ******************************************************************
005070           MOVE SPACES        TO TJ-LINEA-RPT-PNL
005080           COMPUTE WS-HORA-EDIT = WS-IX-HORA - 1
005090           MOVE WS-HORA-EDIT  TO RPT-P-ETIQUETA
005100           MOVE TJ-PNL-HORA(WS-IX-HORA) TO RPT-P-MONTO
005110           MOVE SPACES TO TJ-RPT-LINEA
005120           MOVE TJ-LINEA-RPT-PNL TO TJ-RPT-LINEA
005130           WRITE TJ-RPT-LINEA.
005140      *
005150       7410-IMPRIMIR-UNA-HORA-PNL-EXIT.
005160           EXIT.
005170      ******************************************************************
005180       7500-IMPRIMIR-PNL-DIA.
005190      ******************************************************************
005200           MOVE SPACES TO TJ-RPT-LINEA
005210           MOVE WS-CAP-PNL-DIA TO TJ-RPT-LINEA
005220           WRITE TJ-RPT-LINEA
005230      *
005240           PERFORM 7510-IMPRIMIR-UN-DIA-PNL
005250               THRU 7510-IMPRIMIR-UN-DIA-PNL-EXIT
005260               VARYING WS-IX-DIA FROM 1 BY 1 UNTIL WS-IX-DIA > 7.
005270      *
005280       7500-IMPRIMIR-PNL-DIA-EXIT.
005290           EXIT.
005300      ******************************************************************
005310       7510-IMPRIMIR-UN-DIA-PNL.
005320      ******************************************************************
005330           MOVE SPACES TO TJ-LINEA-RPT-PNL
005340           MOVE TJ-NOMBRE-DIA(WS-IX-DIA) TO RPT-P-ETIQUETA
005350           MOVE TJ-PNL-DIA(WS-IX-DIA)    TO RPT-P-MONTO
005360           MOVE SPACES TO TJ-RPT-LINEA
005370           MOVE TJ-LINEA-RPT-PNL TO TJ-RPT-LINEA
005380           WRITE TJ-RPT-LINEA.
005390      *
005400       7510-IMPRIMIR-UN-DIA-PNL-EXIT.
005410           EXIT.
005420      ******************************************************************
005430       7600-IMPRIMIR-PNL-MES.
005440      ******************************************************************
005450           MOVE SPACES TO TJ-RPT-LINEA
005460           MOVE WS-CAP-PNL-MES TO TJ-RPT-LINEA
005470           WRITE TJ-RPT-LINEA
005480      *
005490           PERFORM 7610-IMPRIMIR-UN-MES-PNL
005500               THRU 7610-IMPRIMIR-UN-MES-PNL-EXIT
005510               VARYING WS-IX-MES FROM 1 BY 1 UNTIL WS-IX-MES > 12.
005520      *
005530       7600-IMPRIMIR-PNL-MES-EXIT.
005540           EXIT.
005550      ******************************************************************
005560       7610-IMPRIMIR-UN-MES-PNL.
005570      ******************************************************************
005580           MOVE SPACES TO TJ-LINEA-RPT-PNL
005590           MOVE TJ-NOMBRE-MES(WS-IX-MES) TO RPT-P-ETIQUETA
005600           MOVE TJ-PNL-MES(WS-IX-MES)    TO RPT-P-MONTO
005610           MOVE SPACES TO TJ-RPT-LINEA
005620           MOVE TJ-LINEA-RPT-PNL TO TJ-RPT-LINEA
005630           WRITE TJ-RPT-LINEA.
005640      *
005650       7610-IMPRIMIR-UN-MES-PNL-EXIT.
005660           EXIT.
005670      ******************************************************************
005680       7700-IMPRIMIR-LADO-CONTEO.
005690      *    PERCENT-OF-TOTAL = TRADE-COUNT / (LARGO+CORTO) * 100, O CERO
005700      *    SI LA SUMA DE AMBOS LADOS ES CERO.
005710      ******************************************************************
005720           MOVE SPACES TO TJ-RPT-LINEA
005730           MOVE WS-CAP-LADO-CONTEO TO TJ-RPT-LINEA
005740           WRITE TJ-RPT-LINEA
005750      *
005760           COMPUTE WS-LADO-TOTAL = TJ-LADO-CONTEO(1) + TJ-LADO-CONTEO(2)
005770      *
005780           MOVE SPACES      TO TJ-LINEA-RPT-LADO-CONTEO
005790           MOVE 'LARGO'     TO RPT-LC-LADO
005800           MOVE TJ-LADO-CONTEO(1) TO RPT-LC-CONTEO
005810           IF WS-LADO-TOTAL = 0
005820               MOVE ZERO TO WS-LADO-PORC
005830           ELSE
005840               COMPUTE WS-LADO-PORC ROUNDED =
005850                   TJ-LADO-CONTEO(1) / WS-LADO-TOTAL * 100
005860           END-IF
005870           MOVE WS-LADO-PORC TO RPT-LC-PORCENTAJE
005880           MOVE SPACES TO TJ-RPT-LINEA
005890           MOVE TJ-LINEA-RPT-LADO-CONTEO TO TJ-RPT-LINEA
005900           WRITE TJ-RPT-LINEA
005910      *
005920           MOVE SPACES      TO TJ-LINEA-RPT-LADO-CONTEO
005930           MOVE 'CORTO'     TO RPT-LC-LADO
005940           MOVE TJ-LADO-CONTEO(2) TO RPT-LC-CONTEO
005950           IF WS-LADO-TOTAL = 0
005960               MOVE ZERO TO WS-LADO-PORC
005970           ELSE
005980               COMPUTE WS-LADO-PORC ROUNDED =
005990                   TJ-LADO-CONTEO(2) / WS-LADO-TOTAL * 100
006000           END-IF
006010           MOVE WS-LADO-PORC TO RPT-LC-PORCENTAJE
006020           MOVE SPACES TO TJ-RPT-LINEA
006030           MOVE TJ-LINEA-RPT-LADO-CONTEO TO TJ-RPT-LINEA
006040           WRITE TJ-RPT-LINEA.
006050      *
006060       7700-IMPRIMIR-LADO-CONTEO-EXIT.
006070           EXIT.
006080      ******************************************************************
006090       7800-IMPRIMIR-LADO-PNL.
006100      *    NOTA: LARGO-PNL + CORTO-PNL EXCLUYE LAS FILAS DE
006110      *    BALANCE/CREDITO, POR LO QUE PUEDE DIFERIR LIGERAMENTE DEL
006120      *    NETO DEL REPORTE DE ESTADISTICAS CUANDO EL MAESTRO TRAE
006130      *    ESE TIPO DE FILAS (VER LOG DE MODIFICACIONES, JPT 30/06/2001)
006140      ******************************************************************
006150           MOVE SPACES TO TJ-RPT-LINEA
006160           MOVE WS-CAP-LADO-PNL TO TJ-RPT-LINEA
006170           WRITE TJ-RPT-LINEA
006180      *
006190           MOVE SPACES     TO TJ-LINEA-RPT-LADO-PNL
006200           MOVE 'LARGO'    TO RPT-LP-LADO
006210           MOVE TJ-LADO-PNL(1) TO RPT-LP-MONTO
006220           MOVE SPACES TO TJ-RPT-LINEA
006230           MOVE TJ-LINEA-RPT-LADO-PNL TO TJ-RPT-LINEA
006240           WRITE TJ-RPT-LINEA
006250      *
006260           MOVE SPACES     TO TJ-LINEA-RPT-LADO-PNL
006270           MOVE 'CORTO'    TO RPT-LP-LADO
006280           MOVE TJ-LADO-PNL(2) TO RPT-LP-MONTO
006290           MOVE SPACES TO TJ-RPT-LINEA
006300           MOVE TJ-LINEA-RPT-LADO-PNL TO TJ-RPT-LINEA
006310           WRITE TJ-RPT-LINEA.
006320      *
006330       7800-IMPRIMIR-LADO-PNL-EXIT.
006340           EXIT.
006350      ******************************************************************
006360       9000-FIN.
006370      ******************************************************************
006380           CLOSE TRADES-FILE.
006390           CLOSE BREAKDOWN-REPORTS.
006400      *
006410           DISPLAY 'TJ1B010 - DESGLOSES DE LA BITACORA TERMINADOS'.
006420           DISPLAY '  OPERACIONES LEIDAS              : '
006430                   CN-TRADES-LEIDOS.
006440           DISPLAY '  CON HORA DE APERTURA             : '
006450                   CN-CON-HORA-APERTURA.
006460           DISPLAY '  OPERACIONES CERRADAS             : '
006470                   CN-CERRADAS.
006480      *
006490       9000-FIN-EXIT.
006500           EXIT.
006510      ******************************************************************
006520       9900-ERROR.
006530      ******************************************************************
006540           DISPLAY '********************************************'.
006550           DISPLAY '  TJ1B010 - ERROR EN TIEMPO DE EJECUCION'.
006560           DISPLAY '  ' WS-ERR-MSG.
006570           DISPLAY '  CODIGO: ' WS-ERR-CDE.
006580           DISPLAY '  PARRAFO: ' WS-ERR-PROC.
006590           DISPLAY '********************************************'.
006600           CLOSE TRADES-FILE.
006610           CLOSE BREAKDOWN-REPORTS.
006620           STOP RUN.
006630      *
006640       9900-ERROR-EXIT.
006650           EXIT.
