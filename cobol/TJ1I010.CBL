000010      ******************************************************************
000020      *                                                                *
000030      *  PROGRAMA: TJ1I010                                             *
000040      *                                                                *
000050      *  FECHA CREACION: 14/03/1991                                    *
000060      *                                                                *
000070      *  AUTOR: FACTORIA                                                *
000080      *                                                                *
000090      *  APLICACION: BITACORA DE OPERACIONES (TRADING JOURNAL). (TJ1)  *
000100      *                                                                *
000110      *  DESCRIPCION: IMPORTACION DE OPERACIONES DESDE EL ARCHIVO      *
000120      *               PLANO DELIMITADO POR PUNTO Y COMA (FORMATO       *
000130      *               TRADEBUDDY TXT). NORMALIZA CADA LINEA A UN       *
000140      *               REGISTRO TJ-TRADE-RECORD Y LO GRABA EN LA        *
000150      *               BITACORA MAESTRA DE OPERACIONES (TRADES-FILE).   *
000160      *                                                                *
000170      ******************************************************************
000180      * DOCUMENTACION.                                                 *
000190      * ------------------                                             *
000200      * ARCHIVO DE ENTRADA: TXT-IMPORT-FILE (LINEA POR OPERACION,      *
000210      *                     CAMPOS SEPARADOS POR ';')                  *
000220      * ARCHIVO DE SALIDA : TRADES-FILE (MAESTRO NORMALIZADO)          *
000230      * PROCESO GLOBAL: POR CADA LINEA NO EN BLANCO SE PARTE POR ';',  *
000240      *    SE VALIDA UN MINIMO DE 11 CAMPOS, SE CONVIERTEN LOS CAMPOS  *
000250      *    NUMERICOS Y DE FECHA/HORA Y SE ESCRIBE LA OPERACION         *
000260      *    NORMALIZADA. LAS LINEAS CON MENOS DE 11 CAMPOS SE OMITEN    *
000270      *    (NO ABORTAN LA CORRIDA).                                    *
000280      ******************************************************************
000290      *        L O G    D E   M O D I F I C A C I O N E S             *
000300      ******************************************************************
000310      *  AUTOR   FECHA          DESCRIPCION                           *
000320      *----------------------------------------------------------------
000330      *  RES     14/03/1991     VERSION ORIGINAL
000340      *  RES     02/09/1992     SE AGREGA CONTEO DE LINEAS CON ERROR
000350      *  MCA     21/01/1994     SE AGREGA CAMPO OPCIONAL MAGIC-NUMBER
000360      *  JPT     11/02/1999     AJUSTE Y2K - FECHA DE APERTURA/CIERRE
000370      *                         VALIDADA A 4 DIGITOS DE ANO (REQ 99-014)
000380      *  JPT     08/05/2001     CAMPO 14 (ESTRATEGIA) SE DEJA EN BLANCO
000390      *                         POR DISENO - NO SE IMPORTA (REQ 01-033)
000400      ******************************************************************
000410       IDENTIFICATION DIVISION.
000420      *
000430       PROGRAM-ID.   TJ1I010.
000440       AUTHOR.       FACTORIA.
000450       INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE OPERACIONES.
000460       DATE-WRITTEN. 14/03/1991.
000470       DATE-COMPILED.
000480       SECURITY.     USO INTERNO.
000490      ******************************************************************
000500      *                                                                *
000510      *        E N V I R O N M E N T         D I V I S I O N           *
000520      *                                                                *
000530      ******************************************************************
000540       ENVIRONMENT DIVISION.
000550      *
000560       CONFIGURATION SECTION.
000570      *
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600      *
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT TXT-IMPORT-FILE  ASSIGN TO TJITXT
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS  IS WS-TXT-STATUS.
000660      *
000670           SELECT TRADES-FILE      ASSIGN TO TJITRDS
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS  IS WS-TRADES-STATUS.
000700      ******************************************************************
000710      *                        D A T A   D I V I S I O N               *
000720      ******************************************************************
000730       DATA DIVISION.
000740       FILE SECTION.
000750      *
000760       FD  TXT-IMPORT-FILE.
000770       01  TJ-TXT-LINEA                    PIC X(200).
000780      *
000790       FD  TRADES-FILE
000800           RECORD CONTAINS 256 CHARACTERS.
000810       01  TJ-TRADES-FD-REC                PIC X(256).
000820      ******************************************************************
000830      *                  W O R K I N G - S T O R A G E                 *
000840      ******************************************************************
000850       WORKING-STORAGE SECTION.
000860      *****************************************************************
000870      *      CAMPOS DE TRABAJO DE USO INDEPENDIENTE (NIVEL 77)          *
000880      *****************************************************************
000890       77  WS-ERR-MSG                      PIC X(40).
000900       77  WS-ERR-CDE                      PIC X(02).
000910       77  WS-ERR-PROC                     PIC X(20).
000920      *
000930       01  WS-TXT-STATUS                   PIC X(02) VALUE SPACES.
000940       01  WS-TRADES-STATUS                PIC X(02) VALUE SPACES.
000950      *
000960           COPY TJWC001.
000970      *
000980      ******************************************************************
000990      *              AREA DE VARIABLES AUXILIARES                      *
001000      ******************************************************************
001010       01  WS-VARIABLES-AUXILIARES.
001020           05  WS-LINEA-VACIA-SW           PIC X(01)   VALUE 'N'.
001030               88  WS-LINEA-VACIA                      VALUE 'S'.
001040           05  WS-TABLA-CAMPOS.
001050               10  TJ-CAMPO                OCCURS 15 TIMES
001060                                            PIC X(40).
001070           05  WS-CAMPOS-CONTADOS          PIC 9(02) COMP.
001080           05  WS-TIPO-MAYUS               PIC X(40).
001090           05  WS-FECHA-HORA-TXT           PIC X(40).
001100           05  WS-P-YYYY                   PIC X(04).
001110           05  WS-P-MM                     PIC X(02).
001120           05  WS-P-DD                     PIC X(02).
001130           05  WS-P-HH                     PIC X(02).
001140           05  WS-P-MN                     PIC X(02).
001150           05  WS-PARTES-FH                PIC 9(01) COMP.
001160           05  WS-ETIQUETA-FECHA           PIC X(08) VALUE SPACES.
001170           05  WS-ETIQUETA-HORA            PIC X(06) VALUE SPACES.
001180           05  FILLER                      PIC X(08).
001190      ******************************************************************
001200      *                 AREA DE CONVERSION NUMERICA                    *
001210      ******************************************************************
001220       01  TJ-CONV-AREA.
001230           05  TJ-CONV-ENTRADA             PIC X(20).
001240           05  TJ-CONV-SIGNO               PIC X(01).
001250           05  TJ-CONV-PARTE-ENT           PIC X(12).
001260           05  TJ-CONV-PARTE-ENT-JR        PIC X(12) JUSTIFIED RIGHT.
001270           05  TJ-CONV-ENT-NUM             PIC 9(12).
001280           05  TJ-CONV-PARTE-DEC           PIC X(05).
001290           05  TJ-CONV-DEC-NUM             PIC 9(05).
001300           05  TJ-CONV-PARTES-CONTADAS     PIC 9(01) COMP.
001310           05  TJ-CONV-RESULTADO           PIC S9(9)V9(5) COMP-3.
001320           05  FILLER                      PIC X(05).
001330      ******************************************************************
001340      *                  AREA  DE  SWITCHES                            *
001350      ******************************************************************
001360       01  SW-SWITCHES.
001370           05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.
001380               88  FIN-ARCHIVO                         VALUE 'S'.
001390               88  NO-FIN-ARCHIVO                      VALUE 'N'.
001400           05  SW-LINEA-VALIDA             PIC X(01)   VALUE 'S'.
001410               88  LINEA-VALIDA                        VALUE 'S'.
001420               88  LINEA-INVALIDA                      VALUE 'N'.
001430      ******************************************************************
001440      *                     AREA DE CONTADORES                         *
001450      ******************************************************************
001460       01  CN-CONTADORES.
001470           05  CN-LINEAS-LEIDAS            PIC 9(07)   COMP VALUE ZERO.
001480           05  CN-LINEAS-VACIAS            PIC 9(07)   COMP VALUE ZERO.
001490           05  CN-LINEAS-ERROR             PIC 9(07)   COMP VALUE ZERO.
001500           05  CN-TRADES-IMPORTADOS        PIC 9(07)   COMP VALUE ZERO.
001510      ******************************************************************
001520      *                        AREA DE CONTANTES                       *
001530      ******************************************************************
001540       01  CT-CONTANTES.
001550           05  CT-PROGRAMA                 PIC X(08)   VALUE 'TJ1I010'.
001560           05  CT-MINIMO-CAMPOS            PIC 9(02)   VALUE 11.
001570      *
001580      ******************************************************************
001590      *                                                                *
001600      *           P R O C E D U R E      D I V I S I O N               *
001610      *                                                                *
001620      ******************************************************************
001630       PROCEDURE DIVISION.
001640      *
001650       0000-MAINLINE.
001660      *
001670           PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
001680           PERFORM 2000-PROCESO         THRU 2000-PROCESO-EXIT
001690              UNTIL FIN-ARCHIVO
001700           PERFORM 9000-FIN             THRU 9000-FIN-EXIT
001710      *
001720           STOP RUN.
001730      ******************************************************************
001740       1000-INICIO.
001750      ******************************************************************
001760           OPEN INPUT  TXT-IMPORT-FILE.
001770           IF WS-TXT-STATUS NOT = '00'
001780               MOVE 'ERROR ABRIENDO TXT-IMPORT-FILE' TO WS-ERR-MSG
001790               MOVE WS-TXT-STATUS               TO WS-ERR-CDE
001800               MOVE '1000-INICIO'                TO WS-ERR-PROC
001810               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
001820           END-IF
001830      *
001840           OPEN OUTPUT TRADES-FILE.
001850           IF WS-TRADES-STATUS NOT = '00'
001860               MOVE 'ERROR ABRIENDO TRADES-FILE'   TO WS-ERR-MSG
001870               MOVE WS-TRADES-STATUS             TO WS-ERR-CDE
001880               MOVE '1000-INICIO'                  TO WS-ERR-PROC
001890               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
001900           END-IF
001910      *
001920           PERFORM 1900-LEER-LINEA THRU 1900-LEER-LINEA-EXIT.
001930      *
001940       1000-INICIO-EXIT.
001950           EXIT.
001960      ******************************************************************
001970       1900-LEER-LINEA.
001980      ******************************************************************
001990           READ TXT-IMPORT-FILE.
002000      *
002010           EVALUATE WS-TXT-STATUS
002020               WHEN '00'
002030                   ADD 1 TO CN-LINEAS-LEIDAS
002040               WHEN '10'
002050                   SET FIN-ARCHIVO TO TRUE
002060               WHEN OTHER
002070                   MOVE 'ERROR DE LECTURA TXT-IMPORT-FILE' TO WS-ERR-MSG
002080                   MOVE WS-TXT-STATUS             TO WS-ERR-CDE
002090                   MOVE '1900-LEER-LINEA'          TO WS-ERR-PROC
002100                   PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
002110           END-EVALUATE.
002120      *
002130       1900-LEER-LINEA-EXIT.
002140           EXIT.
002150      ******************************************************************
002160       2000-PROCESO.
002170      ******************************************************************
002180           IF TJ-TXT-LINEA = SPACES
002190               ADD 1 TO CN-LINEAS-VACIAS
002200           ELSE
002210               PERFORM 2100-TRATAR-LINEA THRU 2100-TRATAR-LINEA-EXIT
002220           END-IF
002230      *
002240           PERFORM 1900-LEER-LINEA THRU 1900-LEER-LINEA-EXIT.
002250      *
002260       2000-PROCESO-EXIT.
002270           EXIT.
002280      ******************************************************************
002290       2100-TRATAR-LINEA.
002300      *    PARTE LA LINEA POR ';' Y VALIDA EL MINIMO DE 11 CAMPOS
002310      ******************************************************************
002320           MOVE SPACES TO WS-TABLA-CAMPOS
002330           MOVE ZERO   TO WS-CAMPOS-CONTADOS
002340           SET LINEA-VALIDA TO TRUE
002350      *
002360           UNSTRING TJ-TXT-LINEA DELIMITED BY ';'
002370               INTO TJ-CAMPO(01) TJ-CAMPO(02) TJ-CAMPO(03) TJ-CAMPO(04)
002380                    TJ-CAMPO(05) TJ-CAMPO(06) TJ-CAMPO(07) TJ-CAMPO(08)
002390                    TJ-CAMPO(09) TJ-CAMPO(10) TJ-CAMPO(11) TJ-CAMPO(12)
002400                    TJ-CAMPO(13) TJ-CAMPO(14) TJ-CAMPO(15)
002410               TALLYING IN WS-CAMPOS-CONTADOS
002420           END-UNSTRING
002430      *
002440           IF WS-CAMPOS-CONTADOS < CT-MINIMO-CAMPOS
002450               SET LINEA-INVALIDA TO TRUE
002460               ADD 1 TO CN-LINEAS-ERROR
002470           ELSE
002480               PERFORM 2200-MAPEAR-TRADE THRU 2200-MAPEAR-TRADE-EXIT
002490               PERFORM 2900-ESCRIBIR-TRADE THRU 2900-ESCRIBIR-TRADE-EXIT
002500           END-IF.
002510      *
002520       2100-TRATAR-LINEA-EXIT.
002530           EXIT.
002540      ******************************************************************
002550       2200-MAPEAR-TRADE.
002560      *    MAPEO POSICIONAL DE CAMPOS DEL FORMATO TRADEBUDDY TXT
002570      ******************************************************************
002580           INITIALIZE TJ-TRADE-RECORD
002590      *
002600           MOVE TJ-CAMPO(01)               TO TJ-TICKET
002610           MOVE TJ-CAMPO(02)               TO TJ-SYMBOL
002620      *
002630      *        CAMPO 3 = TAMANO (SIZE)
002640           MOVE TJ-CAMPO(03)               TO TJ-CONV-ENTRADA
002650           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
002660           MOVE TJ-CONV-RESULTADO          TO TJ-SIZE
002670      *
002680      *        CAMPO 4 = TIPO - REGLA POSICIONAL "LONG"/"SHORT" DE
002690      *        TRADEBUDDY (DISTINTA DE LA REGLA GENERICA DE BUSQUEDA
002700      *        DE SUBCADENA QUE USA EL IMPORTADOR TABULAR TJ1I020)
002710           MOVE SPACES                     TO TJ-TRADE-TYPE
002720           MOVE TJ-CAMPO(04)                TO WS-TIPO-MAYUS
002730           INSPECT WS-TIPO-MAYUS CONVERTING
002740               'abcdefghijklmnopqrstuvwxyz' TO
002750               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002760           IF WS-TIPO-MAYUS = 'LONG'
002770               MOVE 'BUY'                  TO TJ-TRADE-TYPE
002780           ELSE
002790               IF WS-TIPO-MAYUS = 'SHORT'
002800                   MOVE 'SELL'             TO TJ-TRADE-TYPE
002810               END-IF
002820           END-IF
002830      *
002840      *        CAMPO 5 = PRECIO DE APERTURA
002850           MOVE TJ-CAMPO(05)               TO TJ-CONV-ENTRADA
002860           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
002870           MOVE TJ-CONV-RESULTADO          TO TJ-OPEN-PRICE
002880      *
002890      *        CAMPO 6 = FECHA/HORA DE APERTURA "yyyy.MM.dd HH:mm"
002900           MOVE TJ-CAMPO(06)               TO WS-FECHA-HORA-TXT
002910           PERFORM 5000-PARSE-FECHA-HORA THRU 5000-PARSE-FECHA-HORA-EXIT
002920           MOVE WS-ETIQUETA-FECHA          TO TJ-OPEN-DATE
002930           MOVE WS-ETIQUETA-HORA           TO TJ-OPEN-TIME
002940      *
002950      *        CAMPO 7 = PRECIO DE CIERRE
002960           MOVE TJ-CAMPO(07)               TO TJ-CONV-ENTRADA
002970           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
002980           MOVE TJ-CONV-RESULTADO          TO TJ-CLOSE-PRICE
002990      *
003000      *        CAMPO 8 = FECHA/HORA DE CIERRE
003010           MOVE TJ-CAMPO(08)               TO WS-FECHA-HORA-TXT
003020           PERFORM 5000-PARSE-FECHA-HORA THRU 5000-PARSE-FECHA-HORA-EXIT
003030           MOVE WS-ETIQUETA-FECHA          TO TJ-CLOSE-DATE
003040           MOVE WS-ETIQUETA-HORA           TO TJ-CLOSE-TIME
003050      *
003060      *        CAMPO 9 = COMISION, CAMPO 10 = SWAP, CAMPO 11 = PROFIT
003070           MOVE TJ-CAMPO(09)               TO TJ-CONV-ENTRADA
003080           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
003090           MOVE TJ-CONV-RESULTADO          TO TJ-COMMISSION-AMT
003100      *
003110           MOVE TJ-CAMPO(10)               TO TJ-CONV-ENTRADA
003120           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
003130           MOVE TJ-CONV-RESULTADO          TO TJ-SWAP-AMT
003140      *
003150           MOVE TJ-CAMPO(11)               TO TJ-CONV-ENTRADA
003160           PERFORM 6000-CONVERTIR-DECIMAL THRU 6000-CONVERTIR-DECIMAL-EXIT
003170           MOVE TJ-CONV-RESULTADO          TO TJ-PROFIT-AMT
003180      *
003190      *        CAMPO 12 = STOP-LOSS (OPCIONAL), CAMPO 13 = TAKE-PROFIT
003200           IF WS-CAMPOS-CONTADOS >= 12
003210               MOVE TJ-CAMPO(12)            TO TJ-CONV-ENTRADA
003220               PERFORM 6000-CONVERTIR-DECIMAL
003230                  THRU 6000-CONVERTIR-DECIMAL-EXIT
003240               MOVE TJ-CONV-RESULTADO       TO TJ-STOP-LOSS
003250           END-IF
003260      *
003270           IF WS-CAMPOS-CONTADOS >= 13
003280               MOVE TJ-CAMPO(13)            TO TJ-CONV-ENTRADA
003290               PERFORM 6000-CONVERTIR-DECIMAL
003300                  THRU 6000-CONVERTIR-DECIMAL-EXIT
003310               MOVE TJ-CONV-RESULTADO       TO TJ-TAKE-PROFIT
003320           END-IF
003330      *
003340      *        CAMPO 14 = MAGIC NUMBER (OPCIONAL)
003350           IF WS-CAMPOS-CONTADOS >= 14
003360               MOVE TJ-CAMPO(14)            TO TJ-CONV-ENTRADA
003370               PERFORM 6000-CONVERTIR-DECIMAL
003380                  THRU 6000-CONVERTIR-DECIMAL-EXIT
003390               MOVE TJ-CONV-ENT-NUM         TO TJ-MAGIC-NUMBER
003400           END-IF
003410      *
003420      *        CAMPO 15 (ESTRATEGIA) NO SE IMPORTA - SIEMPRE EN BLANCO
003430           MOVE SPACES                     TO TJ-STRATEGY
003440           MOVE SPACES                     TO TJ-ACCOUNT
003450           MOVE SPACES                     TO TJ-COMMENT.
003460      *
003470       2200-MAPEAR-TRADE-EXIT.
003480           EXIT.
003490      ******************************************************************
003500       2900-ESCRIBIR-TRADE.
003510      ******************************************************************
003520           MOVE TJ-TRADE-RECORD            TO TJ-TRADES-FD-REC
003530           WRITE TJ-TRADES-FD-REC.
003540      *
003550           IF WS-TRADES-STATUS NOT = '00'
003560               MOVE 'ERROR ESCRIBIENDO TRADES-FILE' TO WS-ERR-MSG
003570               MOVE WS-TRADES-STATUS          TO WS-ERR-CDE
003580               MOVE '2900-ESCRIBIR-TRADE'       TO WS-ERR-PROC
003590               PERFORM 9900-ERROR THRU 9900-ERROR-EXIT
003600           ELSE
003610               ADD 1 TO CN-TRADES-IMPORTADOS
003620           END-IF.
003630      *
003640       2900-ESCRIBIR-TRADE-EXIT.
003650           EXIT.
003660      ******************************************************************
003670       5000-PARSE-FECHA-HORA.
003680      *    CONVIERTE "yyyy.MM.dd HH:mm" A CCYYMMDD/HHMM00. SI NO ES
003690      *    CONVERTIBLE, DEJA "SIN VALOR" (CERO) - TRATADO AGUAS ABAJO
003700      *    COMO NO-CERRADA SI ES LA FECHA/HORA DE CIERRE.
003710      ******************************************************************
003720           MOVE '00000000'                 TO WS-ETIQUETA-FECHA
003730           MOVE '000000'                   TO WS-ETIQUETA-HORA
003740           MOVE SPACES TO WS-P-YYYY WS-P-MM WS-P-DD WS-P-HH WS-P-MN
003750           MOVE ZERO   TO WS-PARTES-FH
003760      *
003770           IF WS-FECHA-HORA-TXT NOT = SPACES
003780               UNSTRING WS-FECHA-HORA-TXT DELIMITED BY '.' OR ' ' OR ':'
003790                   INTO WS-P-YYYY WS-P-MM WS-P-DD WS-P-HH WS-P-MN
003800                   TALLYING IN WS-PARTES-FH
003810               END-UNSTRING
003820      *
003830               IF WS-P-YYYY IS NUMERIC AND WS-P-MM IS NUMERIC AND
003840                  WS-P-DD  IS NUMERIC AND WS-PARTES-FH >= 3
003850                   STRING WS-P-YYYY WS-P-MM WS-P-DD
003860                       DELIMITED BY SIZE INTO WS-ETIQUETA-FECHA
003870                   IF WS-P-HH IS NUMERIC AND WS-P-MN IS NUMERIC
003880                       STRING WS-P-HH WS-P-MN '00'
003890                           DELIMITED BY SIZE INTO WS-ETIQUETA-HORA
003900                   END-IF
003910               ELSE
003920                   MOVE '00000000'         TO WS-ETIQUETA-FECHA
003930                   MOVE '000000'           TO WS-ETIQUETA-HORA
003940               END-IF
003950           END-IF.
003960      *
003970       5000-PARSE-FECHA-HORA-EXIT.
003980           EXIT.
003990      ******************************************************************
004000       6000-CONVERTIR-DECIMAL.
004010      *    CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL (O SIN EL) A
004020      *    UN VALOR EMPACADO CON 5 DECIMALES DE PRECISION. EL LLAMADOR
004030      *    MUEVE EL RESULTADO A UN CAMPO CON MENOS DECIMALES CUANDO
004040      *    CORRESPONDE (TRUNCAMIENTO NORMAL DE COBOL EN EL MOVE).
004050      *    CAMPOS EN BLANCO O NO NUMERICOS QUEDAN EN CERO (NO ES ERROR).
004060      ******************************************************************
004070           MOVE SPACES TO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
004080           MOVE SPACES TO TJ-CONV-PARTE-ENT-JR
004090           MOVE ZERO   TO TJ-CONV-ENT-NUM TJ-CONV-DEC-NUM
004100           MOVE ZERO   TO TJ-CONV-RESULTADO
004110           MOVE ZERO   TO TJ-CONV-PARTES-CONTADAS
004120           MOVE '+'    TO TJ-CONV-SIGNO
004130      *
004140           IF TJ-CONV-ENTRADA NOT = SPACES
004150               IF TJ-CONV-ENTRADA(1:1) = '-'
004160                   MOVE '-' TO TJ-CONV-SIGNO
004170               END-IF
004180      *
004190               UNSTRING TJ-CONV-ENTRADA DELIMITED BY '.'
004200                   INTO TJ-CONV-PARTE-ENT TJ-CONV-PARTE-DEC
004210                   TALLYING IN TJ-CONV-PARTES-CONTADAS
004220               END-UNSTRING
004230      *
004240               IF TJ-CONV-PARTE-ENT(1:1) = '-'
004250                   MOVE TJ-CONV-PARTE-ENT(2:11) TO TJ-CONV-PARTE-ENT
004260               END-IF
004270      *
004280               MOVE TJ-CONV-PARTE-ENT       TO TJ-CONV-PARTE-ENT-JR
004290               INSPECT TJ-CONV-PARTE-ENT-JR REPLACING ALL SPACE BY '0'
004300               INSPECT TJ-CONV-PARTE-DEC    REPLACING ALL SPACE BY '0'
004310      *
004320               IF TJ-CONV-PARTE-ENT-JR IS NUMERIC AND
004330                  TJ-CONV-PARTE-DEC    IS NUMERIC
004340                   MOVE TJ-CONV-PARTE-ENT-JR TO TJ-CONV-ENT-NUM
004350                   MOVE TJ-CONV-PARTE-DEC    TO TJ-CONV-DEC-NUM
004360                   COMPUTE TJ-CONV-RESULTADO =
004370                       TJ-CONV-ENT-NUM + (TJ-CONV-DEC-NUM / 100000)
004380                   IF TJ-CONV-SIGNO = '-'
004390                       COMPUTE TJ-CONV-RESULTADO =
004400                           TJ-CONV-RESULTADO * -1
004410                   END-IF
004420               END-IF
004430           END-IF.
004440      *
004450       6000-CONVERTIR-DECIMAL-EXIT.
004460           EXIT.
004470      ******************************************************************
004480       9000-FIN.
004490      ******************************************************************
004500           CLOSE TXT-IMPORT-FILE.
004510           CLOSE TRADES-FILE.
004520      *
004530           DISPLAY 'TJ1I010 - IMPORTACION TRADEBUDDY TXT TERMINADA'.
004540           DISPLAY '  LINEAS LEIDAS    : ' CN-LINEAS-LEIDAS.
004550           DISPLAY '  LINEAS EN BLANCO : ' CN-LINEAS-VACIAS.
004560           DISPLAY '  LINEAS CON ERROR : ' CN-LINEAS-ERROR.
004570           DISPLAY '  TRADES IMPORTADOS: ' CN-TRADES-IMPORTADOS.
004580      *
004590       9000-FIN-EXIT.
004600           EXIT.
004610      ******************************************************************
004620       9900-ERROR.
004630      ******************************************************************
004640           DISPLAY '********************************************'.
004650           DISPLAY '  TJ1I010 - ERROR EN TIEMPO DE EJECUCION'.
004660           DISPLAY '  ' WS-ERR-MSG.
004670           DISPLAY '  CODIGO: ' WS-ERR-CDE.
004680           DISPLAY '  PARRAFO: ' WS-ERR-PROC.
004690           DISPLAY '********************************************'.
004700           CLOSE TXT-IMPORT-FILE.
004710           CLOSE TRADES-FILE.
004720           STOP RUN.
004730      *
004740       9900-ERROR-EXIT.
004750           EXIT.
