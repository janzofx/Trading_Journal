000010      *****************************************************************
000020      *                                                               *
000030      *  COPYBOOK:  TJWC001                                           *
000040      *  APLICACION: TJ1 - BITACORA DE OPERACIONES (TRADING JOURNAL)  *
000050      *  DESCRIPCION: LAYOUT DEL REGISTRO DE OPERACION NORMALIZADA    *
000060      *               (TRADE) Y DE SUS CAMPOS DERIVADOS.              *
000070      *  AUTOR: R. ESPARRAGOZA                                        *
000080      *  FECHA CREACION: 14/03/1991                                   *
000090      *                                                               *
000100      *****************************************************************
000110      *        L O G    D E   M O D I F I C A C I O N E S             *
000120      *****************************************************************
000130      *  AUTOR   FECHA          DESCRIPCION                           *
000140      *----------------------------------------------------------------
000150      *  RES     14/03/1991     VERSION ORIGINAL - ALTA DEL REGISTRO
000160      *  RES     02/09/1992     SE AGREGA TJ-MAGIC-NUMBER P/ EA
000170      *  MCA     21/01/1994     SE AGREGA TJ-STRATEGY Y TJ-ACCOUNT
000180      *  MCA     19/07/1996     SE AGREGAN REDEFINES DE FECHA/HORA
000190      *  JPT     11/02/1999     AJUSTE Y2K - VALIDADO TJ-OPEN-CCYY Y
000200      *                         TJ-CLOSE-CCYY A 4 DIGITOS (REQ. 99-014)
000210      *  JPT     30/06/2001     SE AGREGAN SWITCHES DE CLASIFICACION
000220      *                         CERRADA/GANADORA/PERDEDORA (REQ 01-077)
000230      *****************************************************************
000240      *
000250       01  TJ-TRADE-RECORD.
000260      *    ----------------------------------------------------------
000270      *    IDENTIFICACION DE LA OPERACION
000280      *    ----------------------------------------------------------
000290           05  TJ-TICKET                   PIC X(20).
000300           05  TJ-SYMBOL                   PIC X(20).
000310           05  TJ-TRADE-TYPE               PIC X(10).
000320               88  TJ-TIPO-LARGO           VALUE 'BUY'       'BUY-LIMIT'
000330                                                  'BUY-STOP'.
000340               88  TJ-TIPO-CORTO           VALUE 'SELL'      'SELL-LIMIT'
000350                                                  'SELL-STOP'.
000360               88  TJ-TIPO-BALANCE         VALUE 'BALANCE'.
000370               88  TJ-TIPO-CREDITO         VALUE 'CREDIT'.
000380      *    ----------------------------------------------------------
000390      *    VOLUMEN Y FECHAS DE APERTURA
000400      *    ----------------------------------------------------------
000410           05  TJ-SIZE                     PIC S9(5)V9(2) COMP-3.
000420           05  TJ-OPEN-DATE                PIC 9(8).
000430           05  TJ-OPEN-DATE-R REDEFINES TJ-OPEN-DATE.
000440               10  TJ-OPEN-CCYY            PIC 9(4).
000450               10  TJ-OPEN-MM              PIC 9(2).
000460               10  TJ-OPEN-DD              PIC 9(2).
000470           05  TJ-OPEN-TIME                PIC 9(6).
000480           05  TJ-OPEN-TIME-R REDEFINES TJ-OPEN-TIME.
000490               10  TJ-OPEN-HH              PIC 9(2).
000500               10  TJ-OPEN-MN              PIC 9(2).
000510               10  TJ-OPEN-SS              PIC 9(2).
000520           05  TJ-OPEN-PRICE               PIC S9(9)V9(5) COMP-3.
000530      *    ----------------------------------------------------------
000540      *    FECHAS DE CIERRE - CERO/BLANCO SI LA OPERACION SIGUE ABIERTA
000550      *    ----------------------------------------------------------
000560           05  TJ-CLOSE-DATE               PIC 9(8).
000570           05  TJ-CLOSE-DATE-R REDEFINES TJ-CLOSE-DATE.
000580               10  TJ-CLOSE-CCYY           PIC 9(4).
000590               10  TJ-CLOSE-MM             PIC 9(2).
000600               10  TJ-CLOSE-DD             PIC 9(2).
000610           05  TJ-CLOSE-TIME               PIC 9(6).
000620           05  TJ-CLOSE-TIME-R REDEFINES TJ-CLOSE-TIME.
000630               10  TJ-CLOSE-HH             PIC 9(2).
000640               10  TJ-CLOSE-MN             PIC 9(2).
000650               10  TJ-CLOSE-SS             PIC 9(2).
000660           05  TJ-CLOSE-PRICE              PIC S9(9)V9(5) COMP-3.
000670      *    ----------------------------------------------------------
000680      *    PARAMETROS DE RIESGO Y RESULTADO BRUTO
000690      *    ----------------------------------------------------------
000700           05  TJ-STOP-LOSS                PIC S9(9)V9(5) COMP-3.
000710           05  TJ-TAKE-PROFIT              PIC S9(9)V9(5) COMP-3.
000720           05  TJ-PROFIT-AMT               PIC S9(9)V9(2) COMP-3.
000730           05  TJ-COMMISSION-AMT           PIC S9(9)V9(2) COMP-3.
000740           05  TJ-SWAP-AMT                 PIC S9(9)V9(2) COMP-3.
000750      *    ----------------------------------------------------------
000760      *    CLASIFICACION DEL TRADER
000770      *    ----------------------------------------------------------
000780           05  TJ-COMMENT                  PIC X(40).
000790           05  TJ-STRATEGY                 PIC X(30).
000800           05  TJ-ACCOUNT                  PIC X(20).
000810           05  TJ-MAGIC-NUMBER             PIC 9(10).
000820           05  FILLER                      PIC X(24).
000830      *
000840      *****************************************************************
000850      *    AREA DE CAMPOS DERIVADOS - NO SE GRABAN, SE RECALCULAN EN
000860      *    CADA LECTURA (REGLAS DE NEGOCIO TJ-NET-PROFIT / IS-CLOSED /
000870      *    IS-WINNER / IS-LOSER DE LA ESPECIFICACION)
000880      *****************************************************************
000890       01  TJ-TRADE-DERIVADOS.
000900           05  TJ-NET-PROFIT               PIC S9(9)V9(2) COMP-3.
000910           05  TJ-SW-CERRADA               PIC X(01)   VALUE 'N'.
000920               88  TJ-ES-CERRADA                       VALUE 'S'.
000930               88  TJ-NO-ES-CERRADA                    VALUE 'N'.
000940           05  TJ-SW-GANADORA              PIC X(01)   VALUE 'N'.
000950               88  TJ-ES-GANADORA                      VALUE 'S'.
000960           05  TJ-SW-PERDEDORA             PIC X(01)   VALUE 'N'.
000970               88  TJ-ES-PERDEDORA                     VALUE 'S'.
000980           05  FILLER                      PIC X(10).
